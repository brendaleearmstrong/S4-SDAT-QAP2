000100*
000200*    SLMEMBR.CBL
000300*    SELECT clause for the MEMBER-FILE (club membership master).
000400*    Relative organization -- surrogate key MEMBER-ID doubles
000500*    as the relative record number so a plain READ/WRITE/
000600*    REWRITE/DELETE ... INVALID KEY idiom still applies even
000700*    though this shop has no ISAM support on the batch string.
000800*
000900 SELECT MEMBER-FILE
001000        ASSIGN TO "MEMBFILE"
001100        ORGANIZATION IS RELATIVE
001200        ACCESS MODE IS DYNAMIC
001300        RELATIVE KEY IS WS-MEMBER-RKEY.
