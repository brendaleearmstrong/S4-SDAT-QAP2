000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GOLF-CLUB-SYSTEM.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  03/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    03/11/89  RH   0000  ORIGINAL PROGRAM - REPLACES THE OLD     GCS0000
001200*                         ACCOUNTS-PAYABLE-SYSTEM CRT MENU WITH
001300*                         A FIXED JOB-STEP STRING FOR THE NEW
001400*                         MEMBERSHIP/TOURNAMENT NIGHTLY RUN; NO
001500*                         OPERATOR CHOICES - THE STEPS ALWAYS
001600*                         RUN IN THE SAME ORDER.
001700*    09/14/89  RH   0021  ADDED THE TOURNAMENT-MAINTENANCE STEP   GCS0021
001800*                         AFTER MEMBER-MAINTENANCE.
001900*    05/21/91  JT   0009  ADDED THE THREE REPORT STEPS AFTER THE  GCS0009
002000*                         TWO MAINTENANCE STEPS FINISH.
002100*    08/30/02  MCG  0183  DISPLAY BANNER AT START/END OF EACH     GCS0183
002200*                         STEP FOR THE OPERATOR'S RUN LOG.
002300*    ----------------------------------------------------------
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200
003300     01  W-STEP-NUMBER                PIC 9(02) COMP.
003400         88  ALL-STEPS-DONE               VALUE 7.
003500
003600     77  DUMMY                        PIC X.
003700*
003800*    ------------------------------------------------------------
003900*
004000 PROCEDURE DIVISION.
004100
004200 0000-MAINLINE.
004300
004400     MOVE 1 TO W-STEP-NUMBER.
004500     PERFORM 0100-RUN-STEP-I THRU 0100-RUN-STEP-EXIT
004600             UNTIL ALL-STEPS-DONE.
004700
004800     DISPLAY "GOLF-CLUB-SYSTEM - NIGHTLY RUN COMPLETE".
004900
005000     EXIT PROGRAM.
005100     STOP RUN.
005200
005300 0100-RUN-STEP-I.
005400
005500     IF W-STEP-NUMBER EQUAL 1
005600        DISPLAY "STEP 1 - RUN-CONTROL-MAINTENANCE"
005700        CALL "RUN-CONTROL-MAINTENANCE".
005800
005900     IF W-STEP-NUMBER EQUAL 2
006000        DISPLAY "STEP 2 - MEMBER-MAINTENANCE"
006100        CALL "MEMBER-MAINTENANCE".
006200
006300     IF W-STEP-NUMBER EQUAL 3
006400        DISPLAY "STEP 3 - TOURNAMENT-MAINTENANCE"
006500        CALL "TOURNAMENT-MAINTENANCE".
006600
006700     IF W-STEP-NUMBER EQUAL 4
006800        DISPLAY "STEP 4 - ACTIVE-MEMBERS-REPORT"
006900        CALL "ACTIVE-MEMBERS-REPORT".
007000
007100     IF W-STEP-NUMBER EQUAL 5
007200        DISPLAY "STEP 5 - TOURNAMENT-REVENUE-REPORT"
007300        CALL "TOURNAMENT-REVENUE-REPORT".
007400
007500     IF W-STEP-NUMBER EQUAL 6
007600        DISPLAY "STEP 6 - MEMBER-PARTICIPATION-REPORT"
007700        CALL "MEMBER-PARTICIPATION-REPORT".
007800
007900     ADD 1 TO W-STEP-NUMBER.
008000
008100 0100-RUN-STEP-EXIT.
008200     EXIT.
