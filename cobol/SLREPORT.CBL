000100*
000200*    SLREPORT.CBL
000300*    SELECT clause for the REPORT-FILE -- line-sequential
000400*    printed output shared by all three club reports.
000500*
000600 SELECT REPORT-FILE
000700        ASSIGN TO "REPTOUT"
000800        ORGANIZATION IS LINE SEQUENTIAL.
