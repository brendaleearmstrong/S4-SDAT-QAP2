000100*
000200*    FDCONTRL.CBL
000300*    FD and record layout for the RUN-CONTROL-FILE.  One record
000400*    only, always at relative slot 1 -- carries the date this
000500*    run is processing as of, the next available MEMBER-ID and
000600*    TOURN-ID, and the minimum-tournament-count parameter the
000700*    Member Participation Report is run against.
000800*
000900 FD  RUN-CONTROL-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  RUN-CONTROL-RECORD.
001300     05  CONTROL-RUN-DATE                PIC 9(08).
001400     05  CONTROL-RUN-DATE-BROKEN-OUT REDEFINES CONTROL-RUN-DATE.
001500         10  CONTROL-RUN-CCYY            PIC 9(04).
001600         10  CONTROL-RUN-MM              PIC 9(02).
001700         10  CONTROL-RUN-DD              PIC 9(02).
001800     05  CONTROL-NEXT-MEMBER-ID          PIC 9(09).
001900     05  CONTROL-NEXT-TOURN-ID           PIC 9(09).
002000     05  CONTROL-MIN-PARTICIPATION-CNT   PIC 9(04).
002100     05  FILLER                          PIC X(20).
