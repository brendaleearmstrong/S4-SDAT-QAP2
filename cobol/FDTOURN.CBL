000100*
000200*    FDTOURN.CBL
000300*    FD and record layout for the TOURN-FILE -- one entry per
000400*    scheduled tournament, with its registered-member roster
000500*    carried right on the master record (this shop keeps the
000600*    roster inline rather than in a child file).
000700*
000800 FD  TOURN-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  TOURN-RECORD.
001200     05  TOURN-ID                    PIC 9(09).
001300     05  TOURN-START-DATE            PIC 9(08).
001400     05  TOURN-START-BROKEN-OUT REDEFINES TOURN-START-DATE.
001500         10  TOURN-START-CCYY        PIC 9(04).
001600         10  TOURN-START-MM          PIC 9(02).
001700         10  TOURN-START-DD          PIC 9(02).
001800     05  TOURN-END-DATE              PIC 9(08).
001900     05  TOURN-END-BROKEN-OUT REDEFINES TOURN-END-DATE.
002000         10  TOURN-END-CCYY          PIC 9(04).
002100         10  TOURN-END-MM            PIC 9(02).
002200         10  TOURN-END-DD            PIC 9(02).
002300     05  TOURN-LOCATION              PIC X(40).
002400     05  TOURN-ENTRY-FEE             PIC S9(07)V99 COMP-3.
002500     05  TOURN-CASH-PRIZE            PIC S9(07)V99 COMP-3.
002600     05  TOURN-STATUS                PIC X(11).
002700         88  TOURN-STATUS-SCHEDULED     VALUE "SCHEDULED  ".
002800         88  TOURN-STATUS-IN-PROGRESS   VALUE "IN_PROGRESS".
002900         88  TOURN-STATUS-COMPLETED     VALUE "COMPLETED  ".
003000         88  TOURN-STATUS-CANCELLED     VALUE "CANCELLED  ".
003100     05  TOURN-MIN-PARTICIPANTS      PIC 9(03).
003200     05  TOURN-MAX-PARTICIPANTS      PIC 9(03).
003300     05  TOURN-PARTICIPANT-COUNT     PIC 9(03).
003400     05  TOURN-IN-USE-SWITCH         PIC X(01).
003500         88  TOURN-SLOT-IN-USE          VALUE "Y".
003600         88  TOURN-SLOT-EMPTY           VALUE "N", SPACE.
003700     05  FILLER                      PIC X(10).
003800     05  TOURN-PARTICIPANT-TABLE.
003900         10  TOURN-PARTICIPANT-ID OCCURS 100 TIMES
004000                                   PIC 9(09).
