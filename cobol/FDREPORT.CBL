000100*
000200*    FDREPORT.CBL
000300*    FD for the REPORT-FILE -- print image, 132 bytes.
000400*
000500 FD  REPORT-FILE
000600     LABEL RECORDS ARE OMITTED.
000700
000800 01  REPORT-RECORD                   PIC X(132).
