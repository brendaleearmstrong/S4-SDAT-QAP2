000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TOURNAMENT-MAINTENANCE.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    04/02/89  RH   0004  ORIGINAL PROGRAM - CONVERTED FROM THE   TRN0004
001200*                         OLD VOUCHER-MAINTENANCE CRT SCREEN;
001300*                         REGISTER/REMOVE CODES REPLACE WHAT
001400*                         USED TO BE THE VOUCHER PAY/UNPAY PAIR.
001500*    06/02/89  RH   0012  ADDED CAPACITY CHECK ON REGISTER - PRO  TRN0012
001600*                         SHOP WAS OVERBOOKING THE SPRING TOURNEY.
001700*    09/14/89  RH   0020  ADDED STATUS-CHANGE CODE AND THE        TRN0020
001800*                         COMPLETION CONTROL BREAK THAT CREDITS
001900*                         MEMBER-TOURNAMENTS-PLAYED.
002000*    02/11/90  JT   0035  DUPLICATE REGISTRATION NOW REJECTED     TRN0035
002100*                         INSTEAD OF SILENTLY DOUBLE-COUNTING.
002200*    08/19/91  JT   0061  ADDED MINIMUM-PARTICIPANT CHECK BEFORE  TRN0061
002300*                         ALLOWING SCHEDULED TO GO IN_PROGRESS.
002400*    11/14/93  PDW  0104  MAX-PARTICIPANTS CEILING RAISED FROM    TRN0104
002500*                         64 TO 100 FOR THE CLUB CHAMPIONSHIP.
002600*    02/26/99  PDW  0142  Y2K REMEDIATION - TOURN-START-CCYY AND  TRN0142
002700*                         TOURN-END-CCYY CONFIRMED 4-DIGIT.
002800*    08/30/02  MCG  0179  ADDED TRANSACTION COUNTS TO THE         TRN0179
002900*                         END-OF-JOB DISPLAY FOR OPERATIONS.
003000*    03/14/03  MCG  0192  BOARD AUDIT OF THE STATUS CODE FOUND     TRN0192
003100*                         0810 WAS A CLOSED LIST THAT SILENTLY
003200*                         REFUSED TRANSITIONS THE BOARD ALLOWS
003300*                         (E.G. SCHEDULED STRAIGHT TO COMPLETED,
003400*                         OR BACKING OUT OF CANCELLED); REWRITTEN
003500*                         TO ALLOW EVERYTHING EXCEPT THE TWO
003600*                         CASES THE BOARD ACTUALLY WANTS BLOCKED.
003700*    03/14/03  MCG  0193  ADDED CHECK THAT A NEW TOURNAMENT'S      TRN0193
003800*                         START DATE IS NOT BEFORE THE CURRENT
003900*                         RUN DATE - PRO SHOP HAD BEEN PUNCHING
004000*                         BACK-DATED CARDS BY MISTAKE.
004100*    03/14/03  MCG  0194  REMOVED THE "TOURNAMENT NOT OPEN FOR     TRN0194
004200*                         REGISTRATION" GATE ON 0500 - THE BOARD
004300*                         POINTED OUT MEMBERS CAN STILL SIGN UP
004400*                         FOR A TOURNAMENT THAT IS ALREADY
004500*                         IN_PROGRESS, ONLY CAPACITY AND MEMBER
004600*                         STATUS ARE SUPPOSED TO GATE REGISTRATION.
004700*    03/21/03  MCG  0196  CHANGED THE REJECTS OPEN FROM OUTPUT TO  TRN0196
004800*                         EXTEND - THIS STEP RUNS RIGHT AFTER
004900*                         MEMBER-MAINTENANCE AGAINST THE SAME
005000*                         PHYSICAL REJECTS FILE, AND OUTPUT WAS
005100*                         TRUNCATING IT, THROWING AWAY EVERY
005200*                         REJECT MEMBER-MAINTENANCE HAD JUST
005300*                         WRITTEN FOR THE OPERATOR'S REVIEW.
005400*    ----------------------------------------------------------
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "SLTTRAN.CBL".
006500     COPY "SLTOURN.CBL".
006600     COPY "SLMEMBR.CBL".
006700     COPY "SLCONTRL.CBL".
006800     COPY "SLREJECT.CBL".
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300     COPY "FDTTRAN.CBL".
007400     COPY "FDTOURN.CBL".
007500     COPY "FDMEMBR.CBL".
007600     COPY "FDCONTRL.CBL".
007700     COPY "FDREJECT.CBL".
007800
007900 WORKING-STORAGE SECTION.
008000
008100     COPY "wsdate.cbl".
008200
008300     01  WS-MEMBER-RKEY               PIC 9(09) COMP.
008400     01  WS-TOURN-RKEY                PIC 9(09) COMP.
008500     01  WS-CONTROL-RKEY              PIC 9(09) COMP.
008600
008700     01  W-END-OF-TRAN-FILE           PIC X.
008800         88  END-OF-TRAN-FILE            VALUE "Y".
008900
009000     01  W-FOUND-TOURN-RECORD         PIC X.
009100         88  FOUND-TOURN-RECORD          VALUE "Y".
009200
009300     01  W-FOUND-MEMBER-RECORD        PIC X.
009400         88  FOUND-MEMBER-RECORD         VALUE "Y".
009500
009600     01  W-EDIT-PASSED-SWITCH         PIC X.
009700         88  EDIT-PASSED                  VALUE "Y".
009800
009900     01  W-ALREADY-REGISTERED-SWITCH  PIC X.
010000         88  ALREADY-REGISTERED           VALUE "Y".
010100
010200     01  W-STATUS-TRANSITION-OK       PIC X.
010300         88  TRANSITION-OK                VALUE "Y".
010400
010500     01  WS-NEW-TOURN.
010600         05  WS-NEW-START-DATE        PIC 9(08).
010700         05  WS-NEW-END-DATE          PIC 9(08).
010800         05  WS-NEW-LOCATION          PIC X(40).
010900         05  WS-NEW-ENTRY-FEE         PIC S9(07)V99 COMP-3.
011000         05  WS-NEW-CASH-PRIZE        PIC S9(07)V99 COMP-3.
011100         05  WS-NEW-MIN-PARTICIPANTS  PIC 9(03).
011200         05  WS-NEW-MAX-PARTICIPANTS  PIC 9(03).
011300
011400     01  W-REJECT-REASON              PIC X(45).
011500
011600     77  W-TABLE-SUB                  PIC 9(03) COMP.
011700     77  W-COMPACT-SUB                PIC 9(03) COMP.
011800
011900     77  W-TRANS-READ                 PIC 9(05) COMP.
012000     77  W-TRANS-APPLIED              PIC 9(05) COMP.
012100     77  W-TRANS-REJECTED             PIC 9(05) COMP.
012200     77  DUMMY                        PIC X.
012300*
012400*    ------------------------------------------------------------
012500*
012600 PROCEDURE DIVISION.
012700
012800 0000-MAINLINE.
012900
013000     PERFORM 0100-INITIALIZE-I    THRU 0100-INITIALIZE-EXIT.
013100     PERFORM 0200-PROCESS-TRAN-I  THRU 0200-PROCESS-TRAN-EXIT
013200             UNTIL END-OF-TRAN-FILE.
013300     PERFORM 0900-TERMINATE-I     THRU 0900-TERMINATE-EXIT.
013400
013500     EXIT PROGRAM.
013600     STOP RUN.
013700
013800 0100-INITIALIZE-I.
013900
014000     MOVE 0    TO W-TRANS-READ.
014100     MOVE 0    TO W-TRANS-APPLIED.
014200     MOVE 0    TO W-TRANS-REJECTED.
014300     MOVE "N"  TO W-END-OF-TRAN-FILE.
014400
014500     OPEN INPUT TOURN-TRAN-FILE.
014600     OPEN I-O   TOURN-FILE.
014700     OPEN I-O   MEMBER-FILE.
014800     OPEN I-O   RUN-CONTROL-FILE.
014900     OPEN EXTEND REJECT-FILE.
015000
015100     MOVE 1 TO WS-CONTROL-RKEY.
015200     READ RUN-CONTROL-FILE RECORD
015300         INVALID KEY
015400            DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***"
015500            MOVE "Y" TO W-END-OF-TRAN-FILE.
015600
015700     MOVE CONTROL-RUN-DATE TO WS-RUN-DATE.
015800
015900     PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.
016000
016100 0100-INITIALIZE-EXIT.
016200     EXIT.
016300*
016400 0110-READ-TRAN-I.
016500
016600     READ TOURN-TRAN-FILE RECORD
016700         AT END
016800            MOVE "Y" TO W-END-OF-TRAN-FILE
016900            GO TO 0110-READ-TRAN-EXIT.
017000
017100     ADD 1 TO W-TRANS-READ.
017200
017300 0110-READ-TRAN-EXIT.
017400     EXIT.
017500
017600 0200-PROCESS-TRAN-I.
017700
017800     MOVE "Y" TO W-EDIT-PASSED-SWITCH.
017900     MOVE SPACES TO W-REJECT-REASON.
018000
018100     IF TTRAN-IS-CREATE
018200        PERFORM 0300-APPLY-CREATE-I THRU 0300-APPLY-CREATE-EXIT
018300     ELSE
018400        IF TTRAN-IS-UPDATE
018500           PERFORM 0400-APPLY-UPDATE-I THRU 0400-APPLY-UPDATE-EXIT
018600        ELSE
018700           IF TTRAN-IS-REGISTER
018800              PERFORM 0500-APPLY-REGISTER-I
018900                      THRU 0500-APPLY-REGISTER-EXIT
019000           ELSE
019100              IF TTRAN-IS-REMOVE
019200                 PERFORM 0600-APPLY-REMOVE-I
019300                         THRU 0600-APPLY-REMOVE-EXIT
019400              ELSE
019500                 IF TTRAN-IS-STATUS-CHANGE
019600                    PERFORM 0800-APPLY-STATUS-CHANGE-I
019700                            THRU 0800-APPLY-STATUS-CHANGE-EXIT
019800                 ELSE
019900                    MOVE "UNKNOWN TRANSACTION CODE"
020000                                      TO W-REJECT-REASON
020100                    MOVE "N" TO W-EDIT-PASSED-SWITCH.
020200
020300     IF EDIT-PASSED
020400        ADD 1 TO W-TRANS-APPLIED
020500     ELSE
020600        ADD 1 TO W-TRANS-REJECTED
020700        PERFORM 0700-WRITE-REJECT-I THRU 0700-WRITE-REJECT-EXIT.
020800
020900     PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.
021000
021100 0200-PROCESS-TRAN-EXIT.
021200     EXIT.
021300*
021400*    ------------- CREATE A NEW TOURNAMENT -----------------------
021500*
021600 0300-APPLY-CREATE-I.
021700
021800     MOVE TTRAN-START-DATE       TO WS-NEW-START-DATE.
021900     MOVE TTRAN-END-DATE         TO WS-NEW-END-DATE.
022000     MOVE TTRAN-LOCATION         TO WS-NEW-LOCATION.
022100     MOVE TTRAN-ENTRY-FEE        TO WS-NEW-ENTRY-FEE.
022200     MOVE TTRAN-CASH-PRIZE       TO WS-NEW-CASH-PRIZE.
022300     MOVE TTRAN-MIN-PARTICIPANTS TO WS-NEW-MIN-PARTICIPANTS.
022400     MOVE TTRAN-MAX-PARTICIPANTS TO WS-NEW-MAX-PARTICIPANTS.
022500
022600     PERFORM 0310-VALIDATE-TOURN-FIELDS-I
022700             THRU 0310-VALIDATE-TOURN-FIELDS-EXIT.
022800
022900     IF EDIT-PASSED
023000        MOVE CONTROL-NEXT-TOURN-ID TO TOURN-ID
023100        ADD 1 TO CONTROL-NEXT-TOURN-ID
023200        MOVE WS-NEW-START-DATE       TO TOURN-START-DATE
023300        MOVE WS-NEW-END-DATE         TO TOURN-END-DATE
023400        MOVE WS-NEW-LOCATION         TO TOURN-LOCATION
023500        MOVE WS-NEW-ENTRY-FEE        TO TOURN-ENTRY-FEE
023600        MOVE WS-NEW-CASH-PRIZE       TO TOURN-CASH-PRIZE
023700        MOVE WS-NEW-MIN-PARTICIPANTS TO TOURN-MIN-PARTICIPANTS
023800        MOVE WS-NEW-MAX-PARTICIPANTS TO TOURN-MAX-PARTICIPANTS
023900        MOVE "SCHEDULED  "           TO TOURN-STATUS
024000        MOVE 0                       TO TOURN-PARTICIPANT-COUNT
024100        MOVE "Y"                     TO TOURN-IN-USE-SWITCH
024200        MOVE SPACES                  TO TOURN-PARTICIPANT-TABLE
024300        MOVE TOURN-ID                TO WS-TOURN-RKEY.
024400
024500     IF EDIT-PASSED
024600        REWRITE RUN-CONTROL-RECORD
024700           INVALID KEY
024800              DISPLAY "*** ERROR REWRITING RUN-CONTROL-REC ***".
024900
025000     IF EDIT-PASSED
025100        WRITE TOURN-RECORD
025200           INVALID KEY
025300              MOVE "Unable to write new tournament record"
025400                                 TO W-REJECT-REASON
025500              MOVE "N" TO W-EDIT-PASSED-SWITCH.
025600
025700 0300-APPLY-CREATE-EXIT.
025800     EXIT.
025900
026000 0310-VALIDATE-TOURN-FIELDS-I.
026100
026200     IF WS-NEW-START-DATE < WS-RUN-DATE
026300        MOVE "Start date cannot be in the past"
026400                          TO W-REJECT-REASON
026500        MOVE "N" TO W-EDIT-PASSED-SWITCH.
026600*
026700     IF WS-NEW-END-DATE < WS-NEW-START-DATE
026800        MOVE "End date cannot be before start date"
026900                          TO W-REJECT-REASON
027000        MOVE "N" TO W-EDIT-PASSED-SWITCH.
027100
027200     IF WS-NEW-LOCATION EQUAL SPACES
027300        MOVE "Location cannot be empty" TO W-REJECT-REASON
027400        MOVE "N" TO W-EDIT-PASSED-SWITCH.
027500
027600     IF WS-NEW-ENTRY-FEE NOT GREATER THAN ZERO
027700        MOVE "Entry fee must be greater than zero"
027800                          TO W-REJECT-REASON
027900        MOVE "N" TO W-EDIT-PASSED-SWITCH.
028000
028100     IF WS-NEW-CASH-PRIZE < ZERO
028200        MOVE "Cash prize cannot be negative" TO W-REJECT-REASON
028300        MOVE "N" TO W-EDIT-PASSED-SWITCH.
028400
028500     IF WS-NEW-MIN-PARTICIPANTS < 2
028600        MOVE "Minimum participants must be at least 2"
028700                          TO W-REJECT-REASON
028800        MOVE "N" TO W-EDIT-PASSED-SWITCH.
028900
029000     IF WS-NEW-MAX-PARTICIPANTS > 100
029100        MOVE "Maximum participants cannot exceed 100"
029200                          TO W-REJECT-REASON
029300        MOVE "N" TO W-EDIT-PASSED-SWITCH.
029400
029500     IF WS-NEW-MAX-PARTICIPANTS < WS-NEW-MIN-PARTICIPANTS
029600        MOVE "Maximum participants cannot be less than minimum"
029700                          TO W-REJECT-REASON
029800        MOVE "N" TO W-EDIT-PASSED-SWITCH.
029900
030000 0310-VALIDATE-TOURN-FIELDS-EXIT.
030100     EXIT.
030200*
030300*    ------------- UPDATE AN EXISTING TOURNAMENT -----------------
030400*
030500 0400-APPLY-UPDATE-I.
030600
030700     MOVE "Y" TO W-FOUND-TOURN-RECORD.
030800     MOVE TTRAN-TOURN-ID TO TOURN-ID.
030900     PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
031000             THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.
031100
031200     IF NOT FOUND-TOURN-RECORD
031300        MOVE "Tournament not found" TO W-REJECT-REASON
031400        MOVE "N" TO W-EDIT-PASSED-SWITCH
031500        GO TO 0400-APPLY-UPDATE-EXIT.
031600
031700     MOVE TTRAN-START-DATE       TO WS-NEW-START-DATE.
031800     MOVE TTRAN-END-DATE         TO WS-NEW-END-DATE.
031900     MOVE TTRAN-LOCATION         TO WS-NEW-LOCATION.
032000     MOVE TTRAN-ENTRY-FEE        TO WS-NEW-ENTRY-FEE.
032100     MOVE TTRAN-CASH-PRIZE       TO WS-NEW-CASH-PRIZE.
032200     MOVE TTRAN-MIN-PARTICIPANTS TO WS-NEW-MIN-PARTICIPANTS.
032300     MOVE TTRAN-MAX-PARTICIPANTS TO WS-NEW-MAX-PARTICIPANTS.
032400
032500     PERFORM 0310-VALIDATE-TOURN-FIELDS-I
032600             THRU 0310-VALIDATE-TOURN-FIELDS-EXIT.
032700
032800     IF WS-NEW-MAX-PARTICIPANTS < TOURN-PARTICIPANT-COUNT
032900        MOVE "Maximum participants cannot go below current count"
033000                          TO W-REJECT-REASON
033100        MOVE "N" TO W-EDIT-PASSED-SWITCH.
033200
033300     IF EDIT-PASSED
033400        MOVE WS-NEW-START-DATE       TO TOURN-START-DATE
033500        MOVE WS-NEW-END-DATE         TO TOURN-END-DATE
033600        MOVE WS-NEW-LOCATION         TO TOURN-LOCATION
033700        MOVE WS-NEW-ENTRY-FEE        TO TOURN-ENTRY-FEE
033800        MOVE WS-NEW-CASH-PRIZE       TO TOURN-CASH-PRIZE
033900        MOVE WS-NEW-MIN-PARTICIPANTS TO TOURN-MIN-PARTICIPANTS
034000        MOVE WS-NEW-MAX-PARTICIPANTS TO TOURN-MAX-PARTICIPANTS
034100        REWRITE TOURN-RECORD
034200           INVALID KEY
034300              MOVE "Unable to rewrite tournament record"
034400                                 TO W-REJECT-REASON
034500              MOVE "N" TO W-EDIT-PASSED-SWITCH.
034600
034700 0400-APPLY-UPDATE-EXIT.
034800     EXIT.
034900*
035000*    ------------- REGISTER A MEMBER -----------------------------
035100*
035200 0500-APPLY-REGISTER-I.
035300
035400     MOVE "Y" TO W-FOUND-TOURN-RECORD.
035500     MOVE TOURN-TRAN-REG-TOURN-ID TO TOURN-ID.
035600     PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
035700             THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.
035800
035900     IF NOT FOUND-TOURN-RECORD
036000        MOVE "Tournament not found" TO W-REJECT-REASON
036100        MOVE "N" TO W-EDIT-PASSED-SWITCH
036200        GO TO 0500-APPLY-REGISTER-EXIT.
036300
036400     MOVE "Y" TO W-FOUND-MEMBER-RECORD.
036500     MOVE TOURN-TRAN-REG-MEMBER-ID TO MEMBER-ID.
036600     PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
036700             THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.
036800
036900     IF NOT FOUND-MEMBER-RECORD
037000        MOVE "Member not found" TO W-REJECT-REASON
037100        MOVE "N" TO W-EDIT-PASSED-SWITCH
037200        GO TO 0500-APPLY-REGISTER-EXIT.
037300
037400     IF NOT MEMBER-STATUS-ACTIVE
037500        MOVE "Member is not active" TO W-REJECT-REASON
037600        MOVE "N" TO W-EDIT-PASSED-SWITCH
037700        GO TO 0500-APPLY-REGISTER-EXIT.
037800
037900     IF TOURN-PARTICIPANT-COUNT NOT LESS THAN
038000                                 TOURN-MAX-PARTICIPANTS
038100        MOVE "Tournament has reached its maximum participants"
038200                          TO W-REJECT-REASON
038300        MOVE "N" TO W-EDIT-PASSED-SWITCH
038400        GO TO 0500-APPLY-REGISTER-EXIT.
038500
038600     MOVE "N" TO W-ALREADY-REGISTERED-SWITCH.
038700     MOVE 1   TO W-TABLE-SUB.
038800     PERFORM 0510-CHECK-DUPE-REGISTRATION-I
038900             THRU 0510-CHECK-DUPE-REGISTRATION-EXIT
039000             VARYING W-TABLE-SUB FROM 1 BY 1
039100             UNTIL W-TABLE-SUB > TOURN-PARTICIPANT-COUNT.
039200
039300     IF ALREADY-REGISTERED
039400        MOVE "Member is already registered for this tournament"
039500                          TO W-REJECT-REASON
039600        MOVE "N" TO W-EDIT-PASSED-SWITCH
039700        GO TO 0500-APPLY-REGISTER-EXIT.
039800
039900     ADD 1 TO TOURN-PARTICIPANT-COUNT.
040000     MOVE MEMBER-ID TO
040100         TOURN-PARTICIPANT-ID (TOURN-PARTICIPANT-COUNT).
040200
040300     MOVE TOURN-ID TO WS-TOURN-RKEY.
040400     REWRITE TOURN-RECORD
040500         INVALID KEY
040600            MOVE "Unable to rewrite tournament record"
040700                              TO W-REJECT-REASON
040800            MOVE "N" TO W-EDIT-PASSED-SWITCH.
040900
041000 0500-APPLY-REGISTER-EXIT.
041100     EXIT.
041200
041300 0510-CHECK-DUPE-REGISTRATION-I.
041400
041500     IF TOURN-PARTICIPANT-ID (W-TABLE-SUB) EQUAL MEMBER-ID
041600        MOVE "Y" TO W-ALREADY-REGISTERED-SWITCH.
041700
041800 0510-CHECK-DUPE-REGISTRATION-EXIT.
041900     EXIT.
042000*
042100*    ------------- REMOVE A MEMBER'S REGISTRATION ----------------
042200*
042300 0600-APPLY-REMOVE-I.
042400
042500     MOVE "Y" TO W-FOUND-TOURN-RECORD.
042600     MOVE TOURN-TRAN-REG-TOURN-ID TO TOURN-ID.
042700     PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
042800             THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.
042900
043000     IF NOT FOUND-TOURN-RECORD
043100        MOVE "Tournament not found" TO W-REJECT-REASON
043200        MOVE "N" TO W-EDIT-PASSED-SWITCH
043300        GO TO 0600-APPLY-REMOVE-EXIT.
043400
043500     MOVE "N" TO W-ALREADY-REGISTERED-SWITCH.
043600     MOVE 1   TO W-TABLE-SUB.
043700     PERFORM 0610-FIND-REGISTRATION-SLOT-I
043800             THRU 0610-FIND-REGISTRATION-SLOT-EXIT
043900             VARYING W-TABLE-SUB FROM 1 BY 1
044000             UNTIL W-TABLE-SUB > TOURN-PARTICIPANT-COUNT
044100                OR ALREADY-REGISTERED.
044200
044300     IF NOT ALREADY-REGISTERED
044400        MOVE "Member is not registered for this tournament"
044500                          TO W-REJECT-REASON
044600        MOVE "N" TO W-EDIT-PASSED-SWITCH
044700        GO TO 0600-APPLY-REMOVE-EXIT.
044800
044900     PERFORM 0620-COMPACT-TABLE-I THRU 0620-COMPACT-TABLE-EXIT
045000             VARYING W-COMPACT-SUB FROM W-TABLE-SUB BY 1
045100             UNTIL W-COMPACT-SUB >= TOURN-PARTICIPANT-COUNT.
045200
045300     MOVE 0 TO TOURN-PARTICIPANT-ID (TOURN-PARTICIPANT-COUNT).
045400     SUBTRACT 1 FROM TOURN-PARTICIPANT-COUNT.
045500
045600     MOVE TOURN-ID TO WS-TOURN-RKEY.
045700     REWRITE TOURN-RECORD
045800         INVALID KEY
045900            MOVE "Unable to rewrite tournament record"
046000                              TO W-REJECT-REASON
046100            MOVE "N" TO W-EDIT-PASSED-SWITCH.
046200
046300 0600-APPLY-REMOVE-EXIT.
046400     EXIT.
046500
046600 0610-FIND-REGISTRATION-SLOT-I.
046700
046800     IF TOURN-PARTICIPANT-ID (W-TABLE-SUB) EQUAL
046900        TOURN-TRAN-REG-MEMBER-ID
047000        MOVE "Y" TO W-ALREADY-REGISTERED-SWITCH.
047100
047200 0610-FIND-REGISTRATION-SLOT-EXIT.
047300     EXIT.
047400
047500 0620-COMPACT-TABLE-I.
047600
047700     MOVE TOURN-PARTICIPANT-ID (W-COMPACT-SUB + 1)
047800         TO TOURN-PARTICIPANT-ID (W-COMPACT-SUB).
047900
048000 0620-COMPACT-TABLE-EXIT.
048100     EXIT.
048200*
048300*    ------------- REJECT-FILE OUTPUT ----------------------------
048400*
048500 0700-WRITE-REJECT-I.
048600
048700     MOVE "TOURN-TRAN " TO REJ-SOURCE.
048800     MOVE TTRAN-TOURN-ID  TO REJ-KEY.
048900     MOVE TTRAN-CODE      TO REJ-TRAN-CODE.
049000     MOVE W-REJECT-REASON TO REJ-REASON.
049100     WRITE REJECT-RECORD.
049200
049300 0700-WRITE-REJECT-EXIT.
049400     EXIT.
049500*
049600*    ------------- STATUS CHANGE / COMPLETION CONTROL BREAK ------
049700*
049800 0800-APPLY-STATUS-CHANGE-I.
049900
050000     MOVE "Y" TO W-FOUND-TOURN-RECORD.
050100     MOVE TTRAN-TOURN-ID TO TOURN-ID.
050200     PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
050300             THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.
050400
050500     IF NOT FOUND-TOURN-RECORD
050600        MOVE "Tournament not found" TO W-REJECT-REASON
050700        MOVE "N" TO W-EDIT-PASSED-SWITCH
050800        GO TO 0800-APPLY-STATUS-CHANGE-EXIT.
050900
051000     PERFORM 0810-CHECK-TRANSITION-I
051100             THRU 0810-CHECK-TRANSITION-EXIT.
051200
051300     IF NOT TRANSITION-OK
051400        MOVE "N" TO W-EDIT-PASSED-SWITCH
051500        GO TO 0800-APPLY-STATUS-CHANGE-EXIT.
051600
051700     IF TTRAN-NEW-STATUS EQUAL "COMPLETED  "
051800        PERFORM 0820-CREDIT-PARTICIPANTS-I
051900                THRU 0820-CREDIT-PARTICIPANTS-EXIT
052000                VARYING W-TABLE-SUB FROM 1 BY 1
052100                UNTIL W-TABLE-SUB > TOURN-PARTICIPANT-COUNT.
052200
052300     MOVE TTRAN-NEW-STATUS TO TOURN-STATUS.
052400     MOVE TOURN-ID TO WS-TOURN-RKEY.
052500     REWRITE TOURN-RECORD
052600         INVALID KEY
052700            MOVE "Unable to rewrite tournament record"
052800                              TO W-REJECT-REASON
052900            MOVE "N" TO W-EDIT-PASSED-SWITCH.
053000
053100 0800-APPLY-STATUS-CHANGE-EXIT.
053200     EXIT.
053300
053400 0810-CHECK-TRANSITION-I.
053500*
053600*    TICKET 0192 -- BOARD RULED THE STATUS CODE IS WIDE OPEN
053700*    EXCEPT FOR THE TWO CASES BELOW; A COMPLETED TOURNAMENT IS
053800*    FROZEN, AND A TOURNAMENT MAY NOT GO IN_PROGRESS SHORT OF
053900*    ITS MINIMUM HEADCOUNT.  EVERYTHING ELSE, INCLUDING GOING
054000*    BACKWARD OUT OF CANCELLED, PASSES.
054100*
054200     MOVE "Y" TO W-STATUS-TRANSITION-OK.
054300     MOVE SPACES TO W-REJECT-REASON.
054400
054500     IF TOURN-STATUS-COMPLETED
054600        AND TTRAN-NEW-STATUS NOT EQUAL "COMPLETED  "
054700        MOVE "N" TO W-STATUS-TRANSITION-OK
054800        MOVE "Cannot change status of a completed tournament"
054900                          TO W-REJECT-REASON.
055000
055100     IF TTRAN-NEW-STATUS EQUAL "IN_PROGRESS"
055200        AND TOURN-PARTICIPANT-COUNT < TOURN-MIN-PARTICIPANTS
055300        MOVE "N" TO W-STATUS-TRANSITION-OK
055400        MOVE "Tournament has not met minimum participants"
055500                          TO W-REJECT-REASON.
055600 0810-CHECK-TRANSITION-EXIT.
055700     EXIT.
055800
055900 0820-CREDIT-PARTICIPANTS-I.
056000
056100     MOVE "Y" TO W-FOUND-MEMBER-RECORD.
056200     MOVE TOURN-PARTICIPANT-ID (W-TABLE-SUB) TO MEMBER-ID.
056300     PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
056400             THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.
056500
056600     IF FOUND-MEMBER-RECORD
056700        ADD 1 TO MEMBER-TOURNAMENTS-PLAYED
056800        REWRITE MEMBER-RECORD
056900           INVALID KEY
057000              DISPLAY "*** ERROR CREDITING MEMBER "
057100                      MEMBER-ID " ***".
057200
057300 0820-CREDIT-PARTICIPANTS-EXIT.
057400     EXIT.
057500
057600 0900-TERMINATE-I.
057700
057800     CLOSE TOURN-TRAN-FILE.
057900     CLOSE TOURN-FILE.
058000     CLOSE MEMBER-FILE.
058100     CLOSE RUN-CONTROL-FILE.
058200     CLOSE REJECT-FILE.
058300
058400     DISPLAY "TOURNAMENT-MAINTENANCE - TRANSACTIONS READ:    "
058500             W-TRANS-READ.
058600     DISPLAY "TOURNAMENT-MAINTENANCE - TRANSACTIONS APPLIED: "
058700             W-TRANS-APPLIED.
058800     DISPLAY "TOURNAMENT-MAINTENANCE - TRANSACTIONS REJECTED:"
058900             W-TRANS-REJECTED.
059000
059100 0900-TERMINATE-EXIT.
059200     EXIT.
059300*
059400*    ------------------------------------------------------------
059500*
059600     COPY "PL-LOOK-FOR-TOURN-RECORD.CBL".
059700     COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
