000100*
000200*    PL-LOOK-FOR-TOURN-RECORD.CBL
000300*    Random READ of TOURN-FILE by TOURN-ID.  Caller loads the
000400*    key into TOURN-ID and W-FOUND-TOURN-RECORD to "Y" first.
000500*
000600 2600-LOOK-FOR-TOURN-RECORD-I.
000700
000800     MOVE TOURN-ID TO WS-TOURN-RKEY.
000900
001000     READ TOURN-FILE RECORD
001100         INVALID KEY
001200            MOVE "N" TO W-FOUND-TOURN-RECORD.
001300
001400     IF FOUND-TOURN-RECORD
001500        IF TOURN-SLOT-EMPTY
001600           MOVE "N" TO W-FOUND-TOURN-RECORD.
001700
001800 2600-LOOK-FOR-TOURN-RECORD-EXIT.
001900     EXIT.
