000100*
000200*    SLTOURN.CBL
000300*    SELECT clause for the TOURN-FILE (tournament calendar
000400*    master).  Relative organization, surrogate key TOURN-ID
000500*    doubles as the relative record number.
000600*
000700 SELECT TOURN-FILE
000800        ASSIGN TO "TOURNFIL"
000900        ORGANIZATION IS RELATIVE
001000        ACCESS MODE IS DYNAMIC
001100        RELATIVE KEY IS WS-TOURN-RKEY.
