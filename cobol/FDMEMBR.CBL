000100*
000200*    FDMEMBR.CBL
000300*    FD and record layout for the MEMBER-FILE -- one entry per
000400*    club member.  Relative-record layout, 220 bytes/record.
000500*
000600 FD  MEMBER-FILE
000700     LABEL RECORDS ARE STANDARD.
000800
000900 01  MEMBER-RECORD.
001000     05  MEMBER-ID                   PIC 9(09).
001100     05  MEMBER-NAME                 PIC X(40).
001200     05  MEMBER-ADDRESS              PIC X(60).
001300     05  MEMBER-EMAIL                PIC X(50).
001400     05  MEMBER-PHONE                PIC X(12).
001500     05  MEMBER-START-DATE           PIC 9(08).
001600     05  MEMBER-START-BROKEN-OUT REDEFINES MEMBER-START-DATE.
001700         10  MEMBER-START-CCYY       PIC 9(04).
001800         10  MEMBER-START-MM         PIC 9(02).
001900         10  MEMBER-START-DD         PIC 9(02).
002000     05  MEMBER-DURATION             PIC 9(02).
002100     05  MEMBER-STATUS               PIC X(09).
002200         88  MEMBER-STATUS-ACTIVE       VALUE "ACTIVE   ".
002300         88  MEMBER-STATUS-EXPIRED      VALUE "EXPIRED  ".
002400         88  MEMBER-STATUS-SUSPENDED    VALUE "SUSPENDED".
002500         88  MEMBER-STATUS-PENDING      VALUE "PENDING  ".
002600         88  MEMBER-STATUS-VALID        VALUE "ACTIVE   ",
002700                                    "EXPIRED  ", "SUSPENDED",
002800                                    "PENDING  ".
002900     05  MEMBER-TOURNAMENTS-PLAYED   PIC 9(04).
003000     05  MEMBER-TOTAL-WINNINGS       PIC S9(09)V99 COMP-3.
003100     05  MEMBER-IN-USE-SWITCH        PIC X(01).
003200         88  MEMBER-SLOT-IN-USE         VALUE "Y".
003300         88  MEMBER-SLOT-EMPTY          VALUE "N", SPACE.
003400     05  FILLER                      PIC X(19).
