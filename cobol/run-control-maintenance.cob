000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RUN-CONTROL-MAINTENANCE.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  03/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    03/11/89  RH   0001  ORIGINAL PROGRAM - REPLACES THE OLD     RCM0001
001200*                         CARD-DECK STEP THAT PUNCHED THE NEXT
001300*                         VOUCHER NUMBER FOR THE A/P STRING;
001400*                         CLUB ADOPTED THE SAME CONTROL-RECORD
001500*                         PATTERN FOR MEMBER-ID/TOURN-ID KEYS.
001600*    07/22/89  RH   0014  ADDED CONTROL-MIN-PARTICIPATION-CNT     RCM0014
001700*                         FOR THE NEW PARTICIPATION REPORT.
001800*    01/09/90  JT   0031  FIRST-RUN CASE - WRITE THE RECORD       RCM0031
001900*                         INSTEAD OF REWRITE WHEN SLOT 1 IS
002000*                         STILL EMPTY.
002100*    05/02/91  JT   0058  CORRECTED SIGN ON WS-CONTROL-RKEY,      RCM0058
002200*                         WAS DECLARED DISPLAY, SHOULD BE COMP.
002300*    11/14/93  PDW  0102  YEAR FIELD ON CONTROL CARD WIDENED      RCM0102
002400*                         FOR THE 2-DIGIT-YEAR CLEANUP PROJECT.
002500*    02/26/99  PDW  0140  Y2K REMEDIATION - CONTROL-RUN-CCYY IS   RCM0140
002600*                         NOW A FULL 4-DIGIT YEAR THROUGHOUT;
002700*                         NO WINDOWING, FIELD WAS ALREADY WIDE.
002800*    08/30/02  MCG  0177  ADDED TRACE DISPLAY OF THE INCOMING     RCM0177
002900*                         CONTROL CARD FOR THE AUDIT REQUEST
003000*                         FROM THE BOARD TREASURER.
003100*    ----------------------------------------------------------
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     COPY "SLCONTRL.CBL".
004200
004300     SELECT CONTROL-CARD-FILE
004400            ASSIGN TO "CTLCARD"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDCONTRL.CBL".
005100
005200     FD  CONTROL-CARD-FILE
005300         LABEL RECORDS ARE OMITTED.
005400
005500     01  CONTROL-CARD-RECORD.
005600         05  CARD-NEW-RUN-DATE           PIC 9(08).
005700         05  CARD-NEW-RUN-BROKEN-OUT REDEFINES
005800                          CARD-NEW-RUN-DATE.
005900             10  CARD-NEW-RUN-CCYY       PIC 9(04).
006000             10  CARD-NEW-RUN-MM         PIC 9(02).
006100             10  CARD-NEW-RUN-DD         PIC 9(02).
006200         05  CARD-NEW-MIN-PARTICIPATION  PIC 9(04).
006300         05  FILLER                      PIC X(68).
006400*
006500*    CARD-OLD-FORMAT IS THE PRE-WIDENING CARD LAYOUT (TICKET
006600*    0102) -- KEPT SO A CARD PUNCHED BEFORE THE CLEANUP CAN
006700*    STILL BE READ AND ITS 2-DIGIT YEAR WINDOWED BY HAND IF ONE
006800*    EVER TURNS UP IN THE DECK AGAIN.
006900*
007000     01  CARD-OLD-FORMAT REDEFINES CONTROL-CARD-RECORD.
007100         05  CARD-OLD-RUN-MM             PIC 9(02).
007200         05  CARD-OLD-RUN-DD             PIC 9(02).
007300         05  CARD-OLD-RUN-YY             PIC 9(02).
007400         05  CARD-OLD-MIN-PARTICIPATION  PIC 9(04).
007500         05  FILLER                      PIC X(70).
007600
007700 WORKING-STORAGE SECTION.
007800
007900     01  WS-MEMBER-RKEY               PIC 9(09) COMP.
008000     01  WS-TOURN-RKEY                PIC 9(09) COMP.
008100     01  WS-CONTROL-RKEY              PIC 9(09) COMP.
008200
008300     01  W-CONTROL-RECORD-EXISTS      PIC X.
008400         88  CONTROL-RECORD-EXISTS       VALUE "Y".
008500
008600     01  W-END-OF-CARD-FILE           PIC X.
008700         88  END-OF-CARD-FILE            VALUE "Y".
008800
008900     77  W-CARD-COUNT                 PIC 9(03) COMP.
009000     77  DUMMY                        PIC X.
009100*
009200*    ------------------------------------------------------------
009300*
009400 PROCEDURE DIVISION.
009500
009600 0000-MAINLINE.
009700
009800     PERFORM 0100-INITIALIZE-I    THRU 0100-INITIALIZE-EXIT.
009900     PERFORM 0200-APPLY-CARD-I    THRU 0200-APPLY-CARD-EXIT
010000             UNTIL END-OF-CARD-FILE.
010100     PERFORM 0900-TERMINATE-I     THRU 0900-TERMINATE-EXIT.
010200
010300     EXIT PROGRAM.
010400     STOP RUN.
010500
010600 0100-INITIALIZE-I.
010700
010800     MOVE 0 TO W-CARD-COUNT.
010900     MOVE "N" TO W-END-OF-CARD-FILE.
011000     MOVE "Y" TO W-CONTROL-RECORD-EXISTS.
011100
011200     OPEN I-O RUN-CONTROL-FILE.
011300     OPEN INPUT CONTROL-CARD-FILE.
011400
011500     MOVE 1 TO WS-CONTROL-RKEY.
011600     READ RUN-CONTROL-FILE RECORD
011700         INVALID KEY
011800            MOVE "N" TO W-CONTROL-RECORD-EXISTS.
011900
012000     IF NOT CONTROL-RECORD-EXISTS
012100        MOVE SPACES TO RUN-CONTROL-RECORD
012200        MOVE 0      TO CONTROL-RUN-DATE
012300        MOVE 1      TO CONTROL-NEXT-MEMBER-ID
012400        MOVE 1      TO CONTROL-NEXT-TOURN-ID
012500        MOVE 0      TO CONTROL-MIN-PARTICIPATION-CNT.
012600
012700     PERFORM 0110-READ-CARD-I THRU 0110-READ-CARD-EXIT.
012800
012900 0100-INITIALIZE-EXIT.
013000     EXIT.
013100
013200 0110-READ-CARD-I.
013300
013400     READ CONTROL-CARD-FILE RECORD
013500         AT END
013600            MOVE "Y" TO W-END-OF-CARD-FILE
013700            GO TO 0110-READ-CARD-EXIT.
013800
013900     ADD 1 TO W-CARD-COUNT.
014000     DISPLAY "RUN-CONTROL-MAINTENANCE - CARD " W-CARD-COUNT
014100             " NEW RUN DATE " CARD-NEW-RUN-DATE
014200             " MIN PARTICIPATION " CARD-NEW-MIN-PARTICIPATION.
014300
014400 0110-READ-CARD-EXIT.
014500     EXIT.
014600
014700 0200-APPLY-CARD-I.
014800
014900     IF CARD-NEW-RUN-DATE NOT EQUAL ZEROS
015000        MOVE CARD-NEW-RUN-DATE TO CONTROL-RUN-DATE.
015100
015200     IF CARD-NEW-MIN-PARTICIPATION NOT EQUAL ZEROS
015300        MOVE CARD-NEW-MIN-PARTICIPATION
015400                          TO CONTROL-MIN-PARTICIPATION-CNT.
015500
015600     IF CONTROL-RECORD-EXISTS
015700        REWRITE RUN-CONTROL-RECORD
015800           INVALID KEY
015900              DISPLAY "*** ERROR REWRITING RUN-CONTROL-RECORD ***"
016000     ELSE
016100        WRITE RUN-CONTROL-RECORD
016200           INVALID KEY
016300              DISPLAY "*** ERROR WRITING RUN-CONTROL-RECORD ***"
016400        MOVE "Y" TO W-CONTROL-RECORD-EXISTS.
016500
016600     PERFORM 0110-READ-CARD-I THRU 0110-READ-CARD-EXIT.
016700
016800 0200-APPLY-CARD-EXIT.
016900     EXIT.
017000
017100 0900-TERMINATE-I.
017200
017300     CLOSE RUN-CONTROL-FILE.
017400     CLOSE CONTROL-CARD-FILE.
017500     DISPLAY "RUN-CONTROL-MAINTENANCE - CARDS PROCESSED: "
017600             W-CARD-COUNT.
017700
017800 0900-TERMINATE-EXIT.
017900     EXIT.
