000100*
000200*    SLMTRAN.CBL
000300*    SELECT clause for the MEMBER-TRAN-FILE -- sequential input
000400*    of member add/update/status-change transactions.
000500*
000600 SELECT MEMBER-TRAN-FILE
000700        ASSIGN TO "MEMBTRAN"
000800        ORGANIZATION IS LINE SEQUENTIAL.
