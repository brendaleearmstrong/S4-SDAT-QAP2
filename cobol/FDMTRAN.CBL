000100*
000200*    FDMTRAN.CBL
000300*    FD and record layout for the MEMBER-TRAN-FILE.  One
000400*    physical layout serves all three transaction codes; fields
000500*    not used by a given code are left blank/zero by the
000600*    submitting job step.
000700*
000800 FD  MEMBER-TRAN-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  MEMBER-TRAN-RECORD.
001200     05  MTRAN-CODE                  PIC X(01).
001300         88  MTRAN-IS-ADD               VALUE "A".
001400         88  MTRAN-IS-UPDATE            VALUE "U".
001500         88  MTRAN-IS-STATUS-CHANGE     VALUE "S".
001600     05  MTRAN-MEMBER-ID             PIC 9(09).
001700     05  MTRAN-NAME                  PIC X(40).
001800     05  MTRAN-ADDRESS               PIC X(60).
001900     05  MTRAN-EMAIL                 PIC X(50).
002000     05  MTRAN-PHONE                 PIC X(12).
002100     05  MTRAN-DURATION              PIC 9(02).
002200     05  MTRAN-NEW-STATUS            PIC X(09).
002300     05  FILLER                      PIC X(17).
