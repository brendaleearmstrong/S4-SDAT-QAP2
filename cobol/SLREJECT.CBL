000100*
000200*    SLREJECT.CBL
000300*    SELECT clause for the REJECT-FILE -- line-sequential list
000400*    of rejected member/tournament transactions and the reason.
000500*
000600 SELECT REJECT-FILE
000700        ASSIGN TO "REJECTS"
000800        ORGANIZATION IS LINE SEQUENTIAL.
