000100*
000200*    PL-LOOK-FOR-MEMBER-RECORD.CBL
000300*    Random READ of MEMBER-FILE by MEMBER-ID.  Caller loads the
000400*    key into MEMBER-ID and W-FOUND-MEMBER-RECORD to "Y" first,
000500*    same calling convention the old PL-LOOK-FOR-VENDOR-RECORD
000600*    paragraph used.
000700*
000800 2500-LOOK-FOR-MEMBER-RECORD-I.
000900
001000     MOVE MEMBER-ID TO WS-MEMBER-RKEY.
001100
001200     READ MEMBER-FILE RECORD
001300         INVALID KEY
001400            MOVE "N" TO W-FOUND-MEMBER-RECORD.
001500
001600     IF FOUND-MEMBER-RECORD
001700        IF MEMBER-SLOT-EMPTY
001800           MOVE "N" TO W-FOUND-MEMBER-RECORD.
001900
002000 2500-LOOK-FOR-MEMBER-RECORD-EXIT.
002100     EXIT.
