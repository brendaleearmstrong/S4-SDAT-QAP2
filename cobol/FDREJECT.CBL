000100*
000200*    FDREJECT.CBL
000300*    FD and record layout for the REJECT-FILE.
000400*
000500 FD  REJECT-FILE
000600     LABEL RECORDS ARE OMITTED.
000700
000800 01  REJECT-RECORD.
000900     05  REJ-SOURCE                  PIC X(11).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  REJ-KEY                     PIC 9(09).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  REJ-TRAN-CODE               PIC X(01).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  REJ-REASON                  PIC X(45).
