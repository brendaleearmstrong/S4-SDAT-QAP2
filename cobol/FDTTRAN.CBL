000100*
000200*    FDTTRAN.CBL
000300*    FD and record layout for the TOURN-TRAN-FILE.  Carries the
000400*    REGISTRATION fields (TOURN-TRAN-REG-TOURN-ID / -MEMBER-ID)
000500*    for the register and remove codes, sharing this one record
000600*    with the create/update/status-change codes.
000700*
000800 FD  TOURN-TRAN-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  TOURN-TRAN-RECORD.
001200     05  TTRAN-CODE                  PIC X(01).
001300         88  TTRAN-IS-CREATE            VALUE "C".
001400         88  TTRAN-IS-UPDATE            VALUE "U".
001500         88  TTRAN-IS-REGISTER          VALUE "R".
001600         88  TTRAN-IS-REMOVE            VALUE "X".
001700         88  TTRAN-IS-STATUS-CHANGE     VALUE "S".
001800     05  TTRAN-TOURN-ID              PIC 9(09).
001900     05  TTRAN-START-DATE            PIC 9(08).
002000     05  TTRAN-END-DATE              PIC 9(08).
002100     05  TTRAN-LOCATION              PIC X(40).
002200     05  TTRAN-ENTRY-FEE             PIC S9(07)V99.
002300     05  TTRAN-CASH-PRIZE            PIC S9(07)V99.
002400     05  TTRAN-MIN-PARTICIPANTS      PIC 9(03).
002500     05  TTRAN-MAX-PARTICIPANTS      PIC 9(03).
002600     05  TTRAN-NEW-STATUS            PIC X(11).
002700     05  TTRAN-REGISTRATION.
002800         10  TOURN-TRAN-REG-TOURN-ID     PIC 9(09).
002900         10  TOURN-TRAN-REG-MEMBER-ID    PIC 9(09).
003000     05  FILLER                      PIC X(08).
