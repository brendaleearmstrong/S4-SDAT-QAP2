000100*
000200*    WSDATE.CBL
000300*    WORKING-STORAGE holding the run date this job step is
000400*    processing as of.  Every maintenance and report program in
000500*    the string COPYs this after reading RUN-CONTROL-RECORD so
000600*    "today" always means the same thing across the whole run.
000700*
000800*    WS-RUN-DATE is loaded by the caller from CONTROL-RUN-DATE
000900*    (format CCYYMMDD) immediately after OPENing RUN-CONTROL-FILE.
001000*
001100 01  WS-RUN-DATE                  PIC 9(8).
001200 01  FILLER REDEFINES WS-RUN-DATE.
001300     05  WS-RUN-CCYY               PIC 9999.
001400     05  WS-RUN-MM                 PIC 99.
001500     05  WS-RUN-DD                 PIC 99.
001600
001700 77  WS-DATE-COMPARE-SWITCH       PIC X.
001800     88  WS-DATE-NOT-BEFORE-RUN-DATE  VALUE "Y".
001900
002000 77  WS-DATE-TEMP-FOR-CALC        PIC 9(12).
