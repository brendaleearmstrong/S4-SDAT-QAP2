000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACTIVE-MEMBERS-REPORT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  05/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    05/07/89  RH   0006  ORIGINAL PROGRAM - CONVERTED FROM THE   AMR0006
001200*                         OLD PRINT-VENDOR-BY-NUMBER LADDER TO
001300*                         LIST ONLY ACTIVE MEMBERS FOR THE
001400*                         MEMBERSHIP COMMITTEE'S MONTHLY MEETING.
001500*    01/09/90  JT   0033  ADDED RUN-DATE TO THE TITLE LINE.       AMR0033
001600*    11/14/93  PDW  0105  30-LINE PAGE BREAK MATCHES THE NEW      AMR0105
001700*                         NARROW-CARRIAGE PRINTER IN THE PRO SHOP.
001800*    02/26/99  PDW  0143  Y2K REMEDIATION - RUN-DATE ON TITLE     AMR0143
001900*                         LINE NOW PRINTS A FULL 4-DIGIT YEAR.
002000*    08/30/02  MCG  0180  TOTAL-ACTIVE-MEMBERS CONTROL TOTAL      AMR0180
002100*                         ADDED PER THE TREASURER'S REQUEST.
002200*    ----------------------------------------------------------
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200     COPY "SLMEMBR.CBL".
003300     COPY "SLCONTRL.CBL".
003400     COPY "SLREPORT.CBL".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "FDMEMBR.CBL".
004000     COPY "FDCONTRL.CBL".
004100     COPY "FDREPORT.CBL".
004200
004300 WORKING-STORAGE SECTION.
004400
004500     COPY "wsdate.cbl".
004600
004700     01  WS-MEMBER-RKEY               PIC 9(09) COMP.
004800     01  WS-CONTROL-RKEY              PIC 9(09) COMP.
004900
005000     01  TITLE.
005100         05  FILLER                   PIC X(35) VALUE SPACES.
005200         05  FILLER                   PIC X(21)
005300                              VALUE "ACTIVE MEMBERS REPORT".
005400         05  FILLER                   PIC X(06) VALUE SPACES.
005500         05  FILLER                   PIC X(09) VALUE "AS OF   /".
005600         05  T-RUN-MM                 PIC 99.
005700         05  FILLER                   PIC X(01) VALUE "/".
005800         05  T-RUN-DD                 PIC 99.
005900         05  FILLER                   PIC X(01) VALUE "/".
006000         05  T-RUN-CCYY               PIC 9999.
006100         05  FILLER                   PIC X(04) VALUE SPACES.
006200         05  FILLER                   PIC X(04) VALUE "PAG:".
006300         05  T-PAGE-NUMBER            PIC 9(03) VALUE 0.
006400
006500     01  HEADING-1.
006600         05  FILLER                   PIC X(09) VALUE "MEMBER ID".
006700         05  FILLER                   PIC X(01) VALUE SPACE.
006800         05  FILLER                   PIC X(30)
006900                              VALUE "MEMBER NAME".
007000         05  FILLER                   PIC X(01) VALUE SPACE.
007100         05  FILLER                   PIC X(09) VALUE "STATUS".
007200         05  FILLER                   PIC X(01) VALUE SPACE.
007300         05  FILLER                   PIC X(30)
007400                              VALUE "EMAIL ADDRESS".
007500         05  FILLER                   PIC X(01) VALUE SPACE.
007600         05  FILLER                   PIC X(12) VALUE "PHONE".
007700
007800     01  HEADING-2.
007900         05  FILLER                   PIC X(09) VALUE ALL "-".
008000         05  FILLER                   PIC X(01) VALUE SPACE.
008100         05  FILLER                   PIC X(30) VALUE ALL "-".
008200         05  FILLER                   PIC X(01) VALUE SPACE.
008300         05  FILLER                   PIC X(09) VALUE ALL "-".
008400         05  FILLER                   PIC X(01) VALUE SPACE.
008500         05  FILLER                   PIC X(30) VALUE ALL "-".
008600         05  FILLER                   PIC X(01) VALUE SPACE.
008700         05  FILLER                   PIC X(12) VALUE ALL "-".
008800
008900     01  DETAIL-1.
009000         05  D-MEMBER-ID              PIC 9(09).
009100         05  FILLER                   PIC X(01).
009200         05  D-MEMBER-NAME            PIC X(30).
009300         05  FILLER                   PIC X(01).
009400         05  D-MEMBER-STATUS          PIC X(09).
009500         05  FILLER                   PIC X(01).
009600         05  D-MEMBER-EMAIL           PIC X(30).
009700         05  FILLER                   PIC X(01).
009800         05  D-MEMBER-PHONE           PIC X(12).
009900
010000     01  TOTAL-LINE.
010100         05  FILLER                   PIC X(23)
010200                              VALUE "TOTAL ACTIVE MEMBERS : ".
010300         05  T-TOTAL-ACTIVE           PIC ZZZZ9.
010400         05  FILLER                   PIC X(104) VALUE SPACES.
010500
010600     01  W-END-OF-FILE                PIC X.
010700         88  END-OF-FILE                 VALUE "Y".
010800
010900     01  W-PRINTED-LINES              PIC 99.
011000         88  PAGE-FULL                   VALUE 30 THROUGH 99.
011100
011200     77  WS-TOTAL-ACTIVE              PIC 9(05) COMP.
011300     77  DUMMY                        PIC X.
011400*
011500*    ------------------------------------------------------------
011600*
011700 PROCEDURE DIVISION.
011800
011900 0000-MAINLINE.
012000
012100     PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-EXIT.
012200     PERFORM 0300-PRINT-A-RECORD-I THRU 0300-PRINT-A-RECORD-EXIT
012300             UNTIL END-OF-FILE.
012400     PERFORM 0900-TERMINATE-I THRU 0900-TERMINATE-EXIT.
012500
012600     EXIT PROGRAM.
012700     STOP RUN.
012800
012900 0100-INITIALIZE-I.
013000
013100     MOVE 0   TO WS-TOTAL-ACTIVE.
013200     MOVE 0   TO T-PAGE-NUMBER.
013300     MOVE "N" TO W-END-OF-FILE.
013400
013500     OPEN INPUT MEMBER-FILE.
013600     OPEN INPUT RUN-CONTROL-FILE.
013700     OPEN OUTPUT REPORT-FILE.
013800
013900     MOVE 1 TO WS-CONTROL-RKEY.
014000     READ RUN-CONTROL-FILE RECORD
014100         INVALID KEY
014200            DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***".
014300
014400     MOVE CONTROL-RUN-DATE TO WS-RUN-DATE.
014500     MOVE WS-RUN-MM   TO T-RUN-MM.
014600     MOVE WS-RUN-DD   TO T-RUN-DD.
014700     MOVE WS-RUN-CCYY TO T-RUN-CCYY.
014800
014900     PERFORM 0200-PRINT-HEADINGS-I THRU 0200-PRINT-HEADINGS-EXIT.
015000
015100     PERFORM 0110-READ-NEXT-ACTIVE-I
015200             THRU 0110-READ-NEXT-ACTIVE-EXIT.
015300
015400 0100-INITIALIZE-EXIT.
015500     EXIT.
015600*
015700*    0110 SKIPS OVER EMPTY SLOTS AND OVER MEMBERS WHOSE STATUS
015800*    IS NOT ACTIVE -- THIS REPORT LISTS ACTIVE MEMBERS ONLY.
015900*
016000 0110-READ-NEXT-ACTIVE-I.
016100
016200     READ MEMBER-FILE NEXT RECORD
016300         AT END
016400            MOVE "Y" TO W-END-OF-FILE
016500            GO TO 0110-READ-NEXT-ACTIVE-EXIT.
016600
016700     IF MEMBER-SLOT-EMPTY OR NOT MEMBER-STATUS-ACTIVE
016800        GO TO 0110-READ-NEXT-ACTIVE-I.
016900
017000 0110-READ-NEXT-ACTIVE-EXIT.
017100     EXIT.
017200
017300 0200-PRINT-HEADINGS-I.
017400
017500     ADD 1 TO T-PAGE-NUMBER.
017600     MOVE TITLE TO REPORT-RECORD.
017700     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
017800     MOVE SPACES TO REPORT-RECORD.
017900     WRITE REPORT-RECORD AFTER ADVANCING 1.
018000     MOVE HEADING-1 TO REPORT-RECORD.
018100     WRITE REPORT-RECORD AFTER ADVANCING 1.
018200     MOVE HEADING-2 TO REPORT-RECORD.
018300     WRITE REPORT-RECORD AFTER ADVANCING 1.
018400     MOVE 4 TO W-PRINTED-LINES.
018500
018600 0200-PRINT-HEADINGS-EXIT.
018700     EXIT.
018800
018900 0300-PRINT-A-RECORD-I.
019000
019100     MOVE MEMBER-ID     TO D-MEMBER-ID.
019200     MOVE MEMBER-NAME   TO D-MEMBER-NAME.
019300     MOVE MEMBER-STATUS TO D-MEMBER-STATUS.
019400     MOVE MEMBER-EMAIL  TO D-MEMBER-EMAIL.
019500     MOVE MEMBER-PHONE  TO D-MEMBER-PHONE.
019600
019700     MOVE DETAIL-1 TO REPORT-RECORD.
019800     WRITE REPORT-RECORD AFTER ADVANCING 1.
019900     ADD 1 TO W-PRINTED-LINES.
020000     ADD 1 TO WS-TOTAL-ACTIVE.
020100
020200     PERFORM 0110-READ-NEXT-ACTIVE-I
020300             THRU 0110-READ-NEXT-ACTIVE-EXIT.
020400
020500     IF NOT END-OF-FILE
020600        IF PAGE-FULL
020700           PERFORM 0200-PRINT-HEADINGS-I
020800                   THRU 0200-PRINT-HEADINGS-EXIT.
020900
021000 0300-PRINT-A-RECORD-EXIT.
021100     EXIT.
021200
021300 0900-TERMINATE-I.
021400
021500     MOVE WS-TOTAL-ACTIVE TO T-TOTAL-ACTIVE.
021600     MOVE SPACES TO REPORT-RECORD.
021700     WRITE REPORT-RECORD AFTER ADVANCING 1.
021800     MOVE TOTAL-LINE TO REPORT-RECORD.
021900     WRITE REPORT-RECORD AFTER ADVANCING 1.
022000
022100     CLOSE MEMBER-FILE.
022200     CLOSE RUN-CONTROL-FILE.
022300     CLOSE REPORT-FILE.
022400
022500     DISPLAY "ACTIVE-MEMBERS-REPORT - TOTAL ACTIVE MEMBERS: "
022600             WS-TOTAL-ACTIVE.
022700
022800 0900-TERMINATE-EXIT.
022900     EXIT.
