000100*
000200*    SLTTRAN.CBL
000300*    SELECT clause for the TOURN-TRAN-FILE -- sequential input
000400*    of tournament create/update/register/remove/status-change
000500*    transactions.
000600*
000700 SELECT TOURN-TRAN-FILE
000800        ASSIGN TO "TOURNTRN"
000900        ORGANIZATION IS LINE SEQUENTIAL.
