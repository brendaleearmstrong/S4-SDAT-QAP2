000100*
000200*    PLGENERAL.CBL
000300*    General-purpose validation paragraphs, COPYd into the
000400*    PROCEDURE DIVISION of any program that needs them.  The
000500*    calling program must carry ENTRY-CHARACTER, POSITION-OF-
000600*    CHARACTER, W-EMAIL-AT-COUNT, W-EMAIL-VALID-SWITCH and
000700*    W-PHONE-VALID-SWITCH in its own WORKING-STORAGE SECTION --
000800*    this shop's copybooks have never carried their own data,
000900*    only the paragraphs that work on data the caller owns.
001000*
001100 2100-CHECK-EMAIL-FORMAT-I.
001200
001300     MOVE "Y" TO W-EMAIL-VALID-SWITCH.
001400     MOVE 0   TO W-EMAIL-AT-COUNT.
001500
001600     IF MTRAN-EMAIL EQUAL SPACES
001700        MOVE "N" TO W-EMAIL-VALID-SWITCH
001800        GO TO 2100-CHECK-EMAIL-FORMAT-EXIT.
001900
002000     INSPECT MTRAN-EMAIL TALLYING W-EMAIL-AT-COUNT FOR ALL "@".
002100
002200     IF W-EMAIL-AT-COUNT NOT EQUAL 1
002300        MOVE "N" TO W-EMAIL-VALID-SWITCH
002400        GO TO 2100-CHECK-EMAIL-FORMAT-EXIT.
002500
002600     UNSTRING MTRAN-EMAIL DELIMITED BY "@"
002700         INTO W-EMAIL-LOCAL-PART W-EMAIL-DOMAIN-PART.
002800
002900     IF W-EMAIL-LOCAL-PART EQUAL SPACES
003000        OR W-EMAIL-DOMAIN-PART EQUAL SPACES
003100        MOVE "N" TO W-EMAIL-VALID-SWITCH
003200        GO TO 2100-CHECK-EMAIL-FORMAT-EXIT.
003300
003400     MOVE 1 TO POSITION-OF-CHARACTER.
003500     PERFORM 2110-CHECK-LOCAL-PART-CHAR-I
003600             THRU 2110-CHECK-LOCAL-PART-CHAR-EXIT
003700             UNTIL POSITION-OF-CHARACTER > 50
003800                OR NOT VALID-EMAIL-LOCAL-CHAR.
003900
004000     IF NOT VALID-EMAIL-LOCAL-CHAR
004100        MOVE "N" TO W-EMAIL-VALID-SWITCH.
004200
004300 2100-CHECK-EMAIL-FORMAT-EXIT.
004400     EXIT.
004500
004600 2110-CHECK-LOCAL-PART-CHAR-I.
004700
004800     UNSTRING W-EMAIL-LOCAL-PART
004900         INTO ENTRY-CHARACTER
005000              WITH POINTER POSITION-OF-CHARACTER.
005100
005200     IF ENTRY-CHARACTER EQUAL SPACE
005300        CONTINUE
005400     ELSE
005500        IF NOT VALID-EMAIL-LOCAL-CHAR
005600           CONTINUE.
005700
005800 2110-CHECK-LOCAL-PART-CHAR-EXIT.
005900     EXIT.
006000
006100*
006200*    2200-CHECK-PHONE-FORMAT-I validates the strict
006300*    XXX-XXX-XXXX shape -- three digit groups joined by
006400*    hyphens at columns 4 and 8, nothing else accepted.
006500*
006600 2200-CHECK-PHONE-FORMAT-I.
006700
006800     MOVE "Y" TO W-PHONE-VALID-SWITCH.
006900     MOVE MTRAN-PHONE TO W-PHONE-EDIT.
007000
007100     IF W-PHONE-GROUP-1 NOT NUMERIC
007200        OR W-PHONE-GROUP-2 NOT NUMERIC
007300        OR W-PHONE-GROUP-3 NOT NUMERIC
007400        MOVE "N" TO W-PHONE-VALID-SWITCH.
007500
007600     IF W-PHONE-DASH-1 NOT EQUAL "-"
007700        OR W-PHONE-DASH-2 NOT EQUAL "-"
007800        MOVE "N" TO W-PHONE-VALID-SWITCH.
007900
008000 2200-CHECK-PHONE-FORMAT-EXIT.
008100     EXIT.
