000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MEMBER-MAINTENANCE.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  03/18/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    03/18/89  RH   0002  ORIGINAL PROGRAM - CONVERTED FROM THE   MEM0002
001200*                         OLD VENDOR-MAINTENANCE CRT SCREEN TO
001300*                         A TRANSACTION-DRIVEN BATCH STEP FOR
001400*                         THE NEW MEMBERSHIP SYSTEM.
001500*    06/02/89  RH   0011  ADDED EMAIL/PHONE UNIQUENESS SCAN -     MEM0011
001600*                         BOARD WANTS NO TWO MEMBERS SHARING
001700*                         AN EMAIL OR PHONE NUMBER.
001800*    09/14/89  RH   0019  ADDED STATUS-CHANGE TRANSACTION CODE.   MEM0019
001900*    01/09/90  JT   0032  REJECT-FILE NOW CARRIES THE FAILING     MEM0032
002000*                         TRANSACTION CODE, NOT JUST THE KEY.
002100*    04/25/91  JT   0055  FIXED: UPDATE OF EMAIL WAS SKIPPING     MEM0055
002200*                         THE UNIQUENESS SCAN EVEN WHEN THE NEW
002300*                         EMAIL DIFFERED FROM THE OLD ONE.
002400*    11/14/93  PDW  0103  DURATION RANGE CHECK WIDENED TO 60      MEM0103
002500*                         MONTHS PER THE NEW MULTI-YEAR PLANS.
002600*    02/26/99  PDW  0141  Y2K REMEDIATION - MEMBER-START-CCYY     MEM0141
002700*                         CONFIRMED 4-DIGIT, NO WINDOWING NEEDED.
002800*    08/30/02  MCG  0178  ADDED TRANSACTION COUNTS TO THE         MEM0178
002900*                         END-OF-JOB DISPLAY FOR OPERATIONS.
003000*    03/14/03  MCG  0195  FIXED: 0400-APPLY-UPDATE-I WAS RESETTING MEM0195
003100*                         MEMBER-START-DATE TO TODAY'S RUN DATE
003200*                         ON EVERY PLAIN NAME/ADDRESS/PHONE EDIT -
003300*                         THE TRANSACTION CARRIES NO NEW-START-
003400*                         DATE FIELD TO UPDATE FROM, SO THE MOVE
003500*                         WAS SILENTLY CORRUPTING ENROLLMENT
003600*                         DATES.  START DATE IS AN ADD-ONLY FIELD;
003700*                         UPDATE NOW LEAVES IT ALONE.
003800*    ----------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     COPY "SLMTRAN.CBL".
004900     COPY "SLMEMBR.CBL".
005000     COPY "SLCONTRL.CBL".
005100     COPY "SLREJECT.CBL".
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDMTRAN.CBL".
005700     COPY "FDMEMBR.CBL".
005800     COPY "FDCONTRL.CBL".
005900     COPY "FDREJECT.CBL".
006000
006100 WORKING-STORAGE SECTION.
006200
006300     COPY "wsdate.cbl".
006400
006500     01  WS-MEMBER-RKEY               PIC 9(09) COMP.
006600     01  WS-SCAN-RKEY                 PIC 9(09) COMP.
006700     01  WS-CONTROL-RKEY              PIC 9(09) COMP.
006800
006900     01  W-END-OF-TRAN-FILE           PIC X.
007000         88  END-OF-TRAN-FILE            VALUE "Y".
007100
007200     01  W-FOUND-MEMBER-RECORD        PIC X.
007300         88  FOUND-MEMBER-RECORD         VALUE "Y".
007400
007500     01  W-EDIT-PASSED-SWITCH         PIC X.
007600         88  EDIT-PASSED                 VALUE "Y".
007700
007800     01  W-EMAIL-VALID-SWITCH         PIC X.
007900         88  VALID-EMAIL-FORMAT          VALUE "Y".
008000
008100     01  W-PHONE-VALID-SWITCH         PIC X.
008200         88  VALID-PHONE-FORMAT          VALUE "Y".
008300
008400     01  W-EMAIL-UNIQUE-SWITCH        PIC X.
008500         88  EMAIL-IS-UNIQUE             VALUE "Y".
008600
008700     01  W-PHONE-UNIQUE-SWITCH        PIC X.
008800         88  PHONE-IS-UNIQUE             VALUE "Y".
008900
009000     01  W-EMAIL-CHANGED-SWITCH       PIC X.
009100         88  EMAIL-HAS-CHANGED           VALUE "Y".
009200
009300     01  ENTRY-CHARACTER              PIC X.
009400         88  VALID-EMAIL-LOCAL-CHAR      VALUE "A" THROUGH "Z",
009500                                               "a" THROUGH "z",
009600                                               "0" THROUGH "9",
009700                                               "+", "_", ".", "-".
009800
009900     77  POSITION-OF-CHARACTER        PIC 99 COMP.
010000     77  W-EMAIL-AT-COUNT             PIC 99 COMP.
010100     77  W-EMAIL-LOCAL-PART           PIC X(50).
010200     77  W-EMAIL-DOMAIN-PART          PIC X(50).
010300
010400     01  W-PHONE-EDIT                 PIC X(12).
010500     01  FILLER REDEFINES W-PHONE-EDIT.
010600         05  W-PHONE-GROUP-1          PIC X(03).
010700         05  W-PHONE-DASH-1           PIC X(01).
010800         05  W-PHONE-GROUP-2          PIC X(03).
010900         05  W-PHONE-DASH-2           PIC X(01).
011000         05  W-PHONE-GROUP-3          PIC X(04).
011100
011200     01  WS-NEW-MEMBER.
011300         05  WS-NEW-NAME              PIC X(40).
011400         05  WS-NEW-ADDRESS           PIC X(60).
011500         05  WS-NEW-EMAIL             PIC X(50).
011600         05  WS-NEW-PHONE             PIC X(12).
011700         05  WS-NEW-DURATION          PIC 9(02).
011800
011900     01  W-REJECT-REASON              PIC X(45).
012000
012100     77  W-TRANS-READ                 PIC 9(05) COMP.
012200     77  W-TRANS-APPLIED              PIC 9(05) COMP.
012300     77  W-TRANS-REJECTED             PIC 9(05) COMP.
012400     77  DUMMY                        PIC X.
012500*
012600*    ------------------------------------------------------------
012700*
012800 PROCEDURE DIVISION.
012900
013000 0000-MAINLINE.
013100
013200     PERFORM 0100-INITIALIZE-I    THRU 0100-INITIALIZE-EXIT.
013300     PERFORM 0200-PROCESS-TRAN-I  THRU 0200-PROCESS-TRAN-EXIT
013400             UNTIL END-OF-TRAN-FILE.
013500     PERFORM 0900-TERMINATE-I     THRU 0900-TERMINATE-EXIT.
013600
013700     EXIT PROGRAM.
013800     STOP RUN.
013900
014000 0100-INITIALIZE-I.
014100
014200     MOVE 0    TO W-TRANS-READ.
014300     MOVE 0    TO W-TRANS-APPLIED.
014400     MOVE 0    TO W-TRANS-REJECTED.
014500     MOVE "N"  TO W-END-OF-TRAN-FILE.
014600
014700     OPEN INPUT MEMBER-TRAN-FILE.
014800     OPEN I-O   MEMBER-FILE.
014900     OPEN I-O   RUN-CONTROL-FILE.
015000     OPEN OUTPUT REJECT-FILE.
015100
015200     MOVE 1 TO WS-CONTROL-RKEY.
015300     READ RUN-CONTROL-FILE RECORD
015400         INVALID KEY
015500            DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***"
015600            MOVE "Y" TO W-END-OF-TRAN-FILE.
015700
015800     MOVE CONTROL-RUN-DATE TO WS-RUN-DATE.
015900
016000     PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.
016100
016200 0100-INITIALIZE-EXIT.
016300     EXIT.
016400
016500 0110-READ-TRAN-I.
016600
016700     READ MEMBER-TRAN-FILE RECORD
016800         AT END
016900            MOVE "Y" TO W-END-OF-TRAN-FILE
017000            GO TO 0110-READ-TRAN-EXIT.
017100
017200     ADD 1 TO W-TRANS-READ.
017300
017400 0110-READ-TRAN-EXIT.
017500     EXIT.
017600
017700 0200-PROCESS-TRAN-I.
017800
017900     MOVE "Y" TO W-EDIT-PASSED-SWITCH.
018000     MOVE SPACES TO W-REJECT-REASON.
018100
018200     IF MTRAN-IS-ADD
018300        PERFORM 0300-APPLY-ADD-I    THRU 0300-APPLY-ADD-EXIT
018400     ELSE
018500        IF MTRAN-IS-UPDATE
018600           PERFORM 0400-APPLY-UPDATE-I THRU 0400-APPLY-UPDATE-EXIT
018700        ELSE
018800           IF MTRAN-IS-STATUS-CHANGE
018900              PERFORM 0500-APPLY-STATUS-CHANGE-I
019000                      THRU 0500-APPLY-STATUS-CHANGE-EXIT
019100           ELSE
019200              MOVE "UNKNOWN TRANSACTION CODE" TO W-REJECT-REASON
019300              MOVE "N" TO W-EDIT-PASSED-SWITCH.
019400
019500     IF EDIT-PASSED
019600        ADD 1 TO W-TRANS-APPLIED
019700     ELSE
019800        ADD 1 TO W-TRANS-REJECTED
019900        PERFORM 0700-WRITE-REJECT-I THRU 0700-WRITE-REJECT-EXIT.
020000
020100     PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.
020200
020300 0200-PROCESS-TRAN-EXIT.
020400     EXIT.
020500*
020600*    ------------- ADD A NEW MEMBER ------------------------------
020700*
020800 0300-APPLY-ADD-I.
020900
021000     MOVE MTRAN-NAME    TO WS-NEW-NAME.
021100     MOVE MTRAN-ADDRESS TO WS-NEW-ADDRESS.
021200     MOVE MTRAN-EMAIL   TO WS-NEW-EMAIL.
021300     MOVE MTRAN-PHONE   TO WS-NEW-PHONE.
021400     MOVE MTRAN-DURATION TO WS-NEW-DURATION.
021500
021600     PERFORM 0310-VALIDATE-NAME-I    THRU 0310-VALIDATE-NAME-EXIT.
021700     PERFORM 0340-VALIDATE-ADDRESS-I
021800             THRU 0340-VALIDATE-ADDRESS-EXIT.
021900     PERFORM 0350-VALIDATE-DURATION-I
022000             THRU 0350-VALIDATE-DURATION-EXIT.
022100     PERFORM 2100-CHECK-EMAIL-FORMAT-I
022200             THRU 2100-CHECK-EMAIL-FORMAT-EXIT.
022300
022400     IF NOT VALID-EMAIL-FORMAT
022500        MOVE "Invalid email format" TO W-REJECT-REASON
022600        MOVE "N" TO W-EDIT-PASSED-SWITCH
022700     ELSE
022800        PERFORM 0360-CHECK-EMAIL-UNIQUE-I
022900                THRU 0360-CHECK-EMAIL-UNIQUE-EXIT
023000        IF NOT EMAIL-IS-UNIQUE
023100           MOVE "Email already exists" TO W-REJECT-REASON
023200           MOVE "N" TO W-EDIT-PASSED-SWITCH.
023300
023400     PERFORM 2200-CHECK-PHONE-FORMAT-I
023500             THRU 2200-CHECK-PHONE-FORMAT-EXIT.
023600
023700     IF NOT VALID-PHONE-FORMAT
023800        MOVE "Invalid phone format" TO W-REJECT-REASON
023900        MOVE "N" TO W-EDIT-PASSED-SWITCH
024000     ELSE
024100        PERFORM 0365-CHECK-PHONE-UNIQUE-I
024200                THRU 0365-CHECK-PHONE-UNIQUE-EXIT
024300        IF NOT PHONE-IS-UNIQUE
024400           MOVE "Phone number already exists" TO W-REJECT-REASON
024500           MOVE "N" TO W-EDIT-PASSED-SWITCH.
024600
024700     IF EDIT-PASSED
024800        MOVE CONTROL-NEXT-MEMBER-ID TO MEMBER-ID
024900        ADD 1 TO CONTROL-NEXT-MEMBER-ID
025000        MOVE WS-NEW-NAME     TO MEMBER-NAME
025100        MOVE WS-NEW-ADDRESS  TO MEMBER-ADDRESS
025200        MOVE WS-NEW-EMAIL    TO MEMBER-EMAIL
025300        MOVE WS-NEW-PHONE    TO MEMBER-PHONE
025400        MOVE WS-RUN-DATE     TO MEMBER-START-DATE
025500        MOVE WS-NEW-DURATION TO MEMBER-DURATION
025600        MOVE "ACTIVE   "     TO MEMBER-STATUS
025700        MOVE 0               TO MEMBER-TOURNAMENTS-PLAYED
025800        MOVE 0               TO MEMBER-TOTAL-WINNINGS
025900        MOVE "Y"             TO MEMBER-IN-USE-SWITCH
026000        MOVE MEMBER-ID       TO WS-MEMBER-RKEY.
026100
026200     IF EDIT-PASSED
026300        REWRITE RUN-CONTROL-RECORD
026400           INVALID KEY
026500              DISPLAY "*** ERROR REWRITING RUN-CONTROL-REC ***".
026600
026700     IF EDIT-PASSED
026800        WRITE MEMBER-RECORD
026900           INVALID KEY
027000              MOVE "Unable to write new member record"
027100                                 TO W-REJECT-REASON
027200              MOVE "N" TO W-EDIT-PASSED-SWITCH.
027300
027400 0300-APPLY-ADD-EXIT.
027500     EXIT.
027600
027700 0310-VALIDATE-NAME-I.
027800
027900     IF WS-NEW-NAME EQUAL SPACES
028000        MOVE "Name cannot be empty" TO W-REJECT-REASON
028100        MOVE "N" TO W-EDIT-PASSED-SWITCH.
028200
028300 0310-VALIDATE-NAME-EXIT.
028400     EXIT.
028500
028600 0340-VALIDATE-ADDRESS-I.
028700
028800     IF WS-NEW-ADDRESS EQUAL SPACES
028900        MOVE "Address cannot be empty" TO W-REJECT-REASON
029000        MOVE "N" TO W-EDIT-PASSED-SWITCH.
029100
029200 0340-VALIDATE-ADDRESS-EXIT.
029300     EXIT.
029400
029500 0350-VALIDATE-DURATION-I.
029600
029700     IF WS-NEW-DURATION < 1 OR WS-NEW-DURATION > 60
029800        MOVE "Duration must be between 1 and 60 months"
029900                          TO W-REJECT-REASON
030000        MOVE "N" TO W-EDIT-PASSED-SWITCH.
030100
030200 0350-VALIDATE-DURATION-EXIT.
030300     EXIT.
030400*
030500*    ------------- UNIQUENESS SCANS ------------------------------
030600*    Both scans walk relative slots 1 thru CONTROL-NEXT-MEMBER-ID
030700*    minus 1 -- every MEMBER-ID this club has ever assigned falls
030800*    in that range, so a random READ by relative key visits every
030900*    live record without needing a keyed START on a file that
031000*    has no index.
031100*
031200 0360-CHECK-EMAIL-UNIQUE-I.
031300
031400     MOVE "Y" TO W-EMAIL-UNIQUE-SWITCH.
031500     MOVE 1   TO WS-SCAN-RKEY.
031600
031700     PERFORM 0361-SCAN-EMAIL-SLOT-I THRU 0361-SCAN-EMAIL-SLOT-EXIT
031800             UNTIL WS-SCAN-RKEY >= CONTROL-NEXT-MEMBER-ID
031900                OR NOT EMAIL-IS-UNIQUE.
032000
032100 0360-CHECK-EMAIL-UNIQUE-EXIT.
032200     EXIT.
032300
032400 0361-SCAN-EMAIL-SLOT-I.
032500
032600     MOVE WS-SCAN-RKEY TO WS-MEMBER-RKEY.
032700     READ MEMBER-FILE RECORD
032800         INVALID KEY
032900            CONTINUE.
033000
033100     IF MEMBER-SLOT-IN-USE
033200        IF MEMBER-EMAIL EQUAL WS-NEW-EMAIL
033300           IF NOT (MTRAN-IS-UPDATE AND
033400                    MEMBER-ID = MTRAN-MEMBER-ID)
033500              MOVE "N" TO W-EMAIL-UNIQUE-SWITCH.
033600
033700     ADD 1 TO WS-SCAN-RKEY.
033800
033900 0361-SCAN-EMAIL-SLOT-EXIT.
034000     EXIT.
034100
034200 0365-CHECK-PHONE-UNIQUE-I.
034300
034400     MOVE "Y" TO W-PHONE-UNIQUE-SWITCH.
034500     MOVE 1   TO WS-SCAN-RKEY.
034600
034700     PERFORM 0366-SCAN-PHONE-SLOT-I THRU 0366-SCAN-PHONE-SLOT-EXIT
034800             UNTIL WS-SCAN-RKEY >= CONTROL-NEXT-MEMBER-ID
034900                OR NOT PHONE-IS-UNIQUE.
035000
035100 0365-CHECK-PHONE-UNIQUE-EXIT.
035200     EXIT.
035300
035400 0366-SCAN-PHONE-SLOT-I.
035500
035600     MOVE WS-SCAN-RKEY TO WS-MEMBER-RKEY.
035700     READ MEMBER-FILE RECORD
035800         INVALID KEY
035900            CONTINUE.
036000
036100     IF MEMBER-SLOT-IN-USE
036200        IF MEMBER-PHONE EQUAL WS-NEW-PHONE
036300           IF NOT (MTRAN-IS-UPDATE AND
036400                    MEMBER-ID = MTRAN-MEMBER-ID)
036500              MOVE "N" TO W-PHONE-UNIQUE-SWITCH.
036600
036700     ADD 1 TO WS-SCAN-RKEY.
036800
036900 0366-SCAN-PHONE-SLOT-EXIT.
037000     EXIT.
037100*
037200*    ------------- UPDATE AN EXISTING MEMBER ---------------------
037300*
037400 0400-APPLY-UPDATE-I.
037500
037600     MOVE "Y" TO W-FOUND-MEMBER-RECORD.
037700     MOVE MTRAN-MEMBER-ID TO MEMBER-ID.
037800     PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
037900             THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.
038000
038100     IF NOT FOUND-MEMBER-RECORD
038200        MOVE "Member not found" TO W-REJECT-REASON
038300        MOVE "N" TO W-EDIT-PASSED-SWITCH
038400        GO TO 0400-APPLY-UPDATE-EXIT.
038500
038600     MOVE "N" TO W-EMAIL-CHANGED-SWITCH.
038700     IF MTRAN-EMAIL NOT EQUAL MEMBER-EMAIL
038800        MOVE "Y" TO W-EMAIL-CHANGED-SWITCH.
038900
039000     MOVE MTRAN-NAME    TO WS-NEW-NAME.
039100     MOVE MTRAN-ADDRESS TO WS-NEW-ADDRESS.
039200     MOVE MTRAN-EMAIL   TO WS-NEW-EMAIL.
039300     MOVE MTRAN-PHONE   TO WS-NEW-PHONE.
039400     MOVE MTRAN-DURATION TO WS-NEW-DURATION.
039500
039600     PERFORM 0310-VALIDATE-NAME-I    THRU 0310-VALIDATE-NAME-EXIT.
039700     PERFORM 0340-VALIDATE-ADDRESS-I
039800             THRU 0340-VALIDATE-ADDRESS-EXIT.
039900     PERFORM 0350-VALIDATE-DURATION-I
040000             THRU 0350-VALIDATE-DURATION-EXIT.
040100     PERFORM 2200-CHECK-PHONE-FORMAT-I
040200             THRU 2200-CHECK-PHONE-FORMAT-EXIT.
040300
040400     IF NOT VALID-PHONE-FORMAT
040500        MOVE "Invalid phone format" TO W-REJECT-REASON
040600        MOVE "N" TO W-EDIT-PASSED-SWITCH.
040700
040800     IF EMAIL-HAS-CHANGED
040900        PERFORM 2100-CHECK-EMAIL-FORMAT-I
041000                THRU 2100-CHECK-EMAIL-FORMAT-EXIT
041100        IF NOT VALID-EMAIL-FORMAT
041200           MOVE "Invalid email format" TO W-REJECT-REASON
041300           MOVE "N" TO W-EDIT-PASSED-SWITCH
041400        ELSE
041500           PERFORM 0360-CHECK-EMAIL-UNIQUE-I
041600                   THRU 0360-CHECK-EMAIL-UNIQUE-EXIT
041700           IF NOT EMAIL-IS-UNIQUE
041800              MOVE "Email already exists" TO W-REJECT-REASON
041900              MOVE "N" TO W-EDIT-PASSED-SWITCH.
042000
042100     IF EDIT-PASSED
042200        MOVE WS-NEW-NAME     TO MEMBER-NAME
042300        MOVE WS-NEW-ADDRESS  TO MEMBER-ADDRESS
042400        MOVE WS-NEW-EMAIL    TO MEMBER-EMAIL
042500        MOVE WS-NEW-PHONE    TO MEMBER-PHONE
042600        MOVE WS-NEW-DURATION TO MEMBER-DURATION
042700        REWRITE MEMBER-RECORD
042800           INVALID KEY
042900              MOVE "Unable to rewrite member record"
043000                                 TO W-REJECT-REASON
043100              MOVE "N" TO W-EDIT-PASSED-SWITCH.
043200
043300 0400-APPLY-UPDATE-EXIT.
043400     EXIT.
043500*
043600*    ------------- STATUS CHANGE ---------------------------------
043700*
043800 0500-APPLY-STATUS-CHANGE-I.
043900
044000     MOVE "Y" TO W-FOUND-MEMBER-RECORD.
044100     MOVE MTRAN-MEMBER-ID TO MEMBER-ID.
044200     PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
044300             THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.
044400
044500     IF NOT FOUND-MEMBER-RECORD
044600        MOVE "Member not found" TO W-REJECT-REASON
044700        MOVE "N" TO W-EDIT-PASSED-SWITCH
044800        GO TO 0500-APPLY-STATUS-CHANGE-EXIT.
044900
045000     IF MTRAN-NEW-STATUS NOT EQUAL "ACTIVE   " AND
045100        MTRAN-NEW-STATUS NOT EQUAL "SUSPENDED" AND
045200        MTRAN-NEW-STATUS NOT EQUAL "EXPIRED  " AND
045300        MTRAN-NEW-STATUS NOT EQUAL "PENDING  "
045400        MOVE "Invalid member status" TO W-REJECT-REASON
045500        MOVE "N" TO W-EDIT-PASSED-SWITCH
045600        GO TO 0500-APPLY-STATUS-CHANGE-EXIT.
045700
045800     MOVE MTRAN-NEW-STATUS TO MEMBER-STATUS.
045900     REWRITE MEMBER-RECORD
046000         INVALID KEY
046100            MOVE "Unable to rewrite member record"
046200                              TO W-REJECT-REASON
046300            MOVE "N" TO W-EDIT-PASSED-SWITCH.
046400
046500 0500-APPLY-STATUS-CHANGE-EXIT.
046600     EXIT.
046700*
046800*    ------------- REJECT-FILE OUTPUT ----------------------------
046900*
047000 0700-WRITE-REJECT-I.
047100
047200     MOVE "MEMBER-TRAN" TO REJ-SOURCE.
047300     MOVE MTRAN-MEMBER-ID TO REJ-KEY.
047400     MOVE MTRAN-CODE      TO REJ-TRAN-CODE.
047500     MOVE W-REJECT-REASON TO REJ-REASON.
047600     WRITE REJECT-RECORD.
047700
047800 0700-WRITE-REJECT-EXIT.
047900     EXIT.
048000
048100 0900-TERMINATE-I.
048200
048300     CLOSE MEMBER-TRAN-FILE.
048400     CLOSE MEMBER-FILE.
048500     CLOSE RUN-CONTROL-FILE.
048600     CLOSE REJECT-FILE.
048700
048800     DISPLAY "MEMBER-MAINTENANCE - TRANSACTIONS READ:    "
048900             W-TRANS-READ.
049000     DISPLAY "MEMBER-MAINTENANCE - TRANSACTIONS APPLIED: "
049100             W-TRANS-APPLIED.
049200     DISPLAY "MEMBER-MAINTENANCE - TRANSACTIONS REJECTED:"
049300             W-TRANS-REJECTED.
049400
049500 0900-TERMINATE-EXIT.
049600     EXIT.
049700*
049800*    ------------------------------------------------------------
049900*
050000     COPY "PLGENERAL.CBL".
050100     COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
