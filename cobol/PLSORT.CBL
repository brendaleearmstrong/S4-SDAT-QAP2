000100*
000200*    PLSORT.CBL
000300*    Paragraph library COPYd after the SORT step in the revenue
000400*    report -- carries the per-tournament revenue computation
000500*    the way this shop always kept the "figure it out" logic
000600*    separate from the "print it" logic.
000700*
000800 2700-COMPUTE-TOURN-REVENUE-I.
000900
001000     COMPUTE WORK-REVENUE ROUNDED =
001100             WORK-ENTRY-FEE * WORK-PARTICIPANT-COUNT.
001200
001300     IF WORK-STATUS EQUAL "COMPLETED  "
001400        ADD WORK-REVENUE TO GRAND-TOTAL-REVENUE.
001500
001600 2700-COMPUTE-TOURN-REVENUE-EXIT.
001700     EXIT.
