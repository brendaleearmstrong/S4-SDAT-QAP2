000100*
000200*    SLCONTRL.CBL
000300*    SELECT clause for the RUN-CONTROL-FILE -- single-record
000400*    control file carrying the run date and the next-key
000500*    counters, same role CONTROL-LAST-VOUCHER used to play on
000600*    the old accounts-payable string.
000700*
000800 SELECT RUN-CONTROL-FILE
000900        ASSIGN TO "RUNCTRL"
001000        ORGANIZATION IS RELATIVE
001100        ACCESS MODE IS DYNAMIC
001200        RELATIVE KEY IS WS-CONTROL-RKEY.
