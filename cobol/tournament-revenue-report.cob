000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TOURNAMENT-REVENUE-REPORT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  05/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    05/14/89  RH   0007  ORIGINAL PROGRAM - CONVERTED FROM THE   TRR0007
001200*                         OLD DEDUCTIBLES-REPORT SORT/PRINT
001300*                         LADDER; SORTS THE TOURNAMENT FILE BY
001400*                         START DATE THE SAME WAY THE OLD REPORT
001500*                         SORTED VOUCHERS BY PAID DATE.
001600*    01/09/90  JT   0034  GRAND TOTAL NOW EXCLUDES CANCELLED AND  TRR0034
001700*                         SCHEDULED TOURNAMENTS - REVENUE ONLY
001800*                         COUNTS ONCE A TOURNAMENT IS COMPLETE.
001900*    11/14/93  PDW  0106  30-LINE PAGE BREAK MATCHES THE NEW      TRR0106
002000*                         NARROW-CARRIAGE PRINTER IN THE PRO SHOP.
002100*    02/26/99  PDW  0144  Y2K REMEDIATION - START-DATE SORT KEY   TRR0144
002200*                         CONFIRMED 4-DIGIT YEAR, NO WINDOWING.
002300*    08/30/02  MCG  0181  REVENUE NOW COMPUTED THROUGH THE SHARED TRR0181
002400*                         PLSORT.CBL PARAGRAPH SO THE FIGURE
002500*                         MATCHES THE ONE THE BOARD PACKET SHOWS.
002600*    ----------------------------------------------------------
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     COPY "SLTOURN.CBL".
003700     COPY "SLCONTRL.CBL".
003800     COPY "SLREPORT.CBL".
003900
004000     SELECT WORK-FILE
004100            ASSIGN TO "TOURNWRK"
004200            ORGANIZATION IS SEQUENTIAL.
004300
004400     SELECT SORT-FILE
004500            ASSIGN TO "TOURNSRT".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDTOURN.CBL".
005100     COPY "FDCONTRL.CBL".
005200     COPY "FDREPORT.CBL".
005300
005400     FD  WORK-FILE
005500         LABEL RECORDS ARE STANDARD.
005600
005700     01  WORK-RECORD.
005800         05  WORK-TOURN-ID           PIC 9(09).
005900         05  WORK-START-DATE         PIC 9(08).
006000         05  WORK-END-DATE           PIC 9(08).
006100         05  WORK-LOCATION           PIC X(40).
006200         05  WORK-ENTRY-FEE          PIC S9(07)V99 COMP-3.
006300         05  WORK-CASH-PRIZE         PIC S9(07)V99 COMP-3.
006400         05  WORK-STATUS             PIC X(11).
006500         05  WORK-MIN-PARTICIPANTS   PIC 9(03).
006600         05  WORK-MAX-PARTICIPANTS   PIC 9(03).
006700         05  WORK-PARTICIPANT-COUNT  PIC 9(03).
006800         05  FILLER                  PIC X(11).
006900         05  WORK-PARTICIPANT-TABLE.
007000             10  WORK-PARTICIPANT-ID OCCURS 100 TIMES
007100                                       PIC 9(09).
007200
007300     SD  SORT-FILE.
007400     01  SORT-RECORD.
007500         05  SORT-TOURN-ID           PIC 9(09).
007600         05  SORT-START-DATE         PIC 9(08).
007700         05  SORT-END-DATE           PIC 9(08).
007800         05  SORT-LOCATION           PIC X(40).
007900         05  SORT-ENTRY-FEE          PIC S9(07)V99 COMP-3.
008000         05  SORT-CASH-PRIZE         PIC S9(07)V99 COMP-3.
008100         05  SORT-STATUS             PIC X(11).
008200         05  SORT-MIN-PARTICIPANTS   PIC 9(03).
008300         05  SORT-MAX-PARTICIPANTS   PIC 9(03).
008400         05  SORT-PARTICIPANT-COUNT  PIC 9(03).
008500         05  FILLER                  PIC X(11).
008600         05  SORT-PARTICIPANT-TABLE.
008700             10  SORT-PARTICIPANT-ID OCCURS 100 TIMES
008800                                       PIC 9(09).
008900
009000 WORKING-STORAGE SECTION.
009100
009200     COPY "wsdate.cbl".
009300
009400     01  WS-CONTROL-RKEY              PIC 9(09) COMP.
009500
009600     01  TITLE.
009700         05  FILLER                   PIC X(30) VALUE SPACES.
009800         05  FILLER                   PIC X(25)
009900                              VALUE "TOURNAMENT REVENUE REPORT".
010000         05  FILLER                   PIC X(10) VALUE SPACES.
010100         05  FILLER                   PIC X(04) VALUE "PAG:".
010200         05  T-PAGE-NUMBER            PIC 9(03) VALUE 0.
010300
010400     01  HEADING-1.
010500         05  FILLER                   PIC X(40) VALUE "LOCATION".
010600         05  FILLER                   PIC X(01) VALUE SPACE.
010700         05  FILLER                   PIC X(11) VALUE "STATUS".
010800         05  FILLER                   PIC X(01) VALUE SPACE.
010900         05  FILLER                   PIC X(05) VALUE "PART.".
011000         05  FILLER                   PIC X(01) VALUE SPACE.
011100         05  FILLER                   PIC X(12) VALUE "ENTRY FEE".
011200         05  FILLER                   PIC X(01) VALUE SPACE.
011300         05  FILLER                   PIC X(13) VALUE "REVENUE".
011400
011500     01  HEADING-2.
011600         05  FILLER                   PIC X(40) VALUE ALL "-".
011700         05  FILLER                   PIC X(01) VALUE SPACE.
011800         05  FILLER                   PIC X(11) VALUE ALL "-".
011900         05  FILLER                   PIC X(01) VALUE SPACE.
012000         05  FILLER                   PIC X(05) VALUE ALL "-".
012100         05  FILLER                   PIC X(01) VALUE SPACE.
012200         05  FILLER                   PIC X(12) VALUE ALL "-".
012300         05  FILLER                   PIC X(01) VALUE SPACE.
012400         05  FILLER                   PIC X(13) VALUE ALL "-".
012500
012600     01  DETAIL-1.
012700         05  D-WORK-LOCATION          PIC X(40).
012800         05  FILLER                   PIC X(01).
012900         05  D-WORK-STATUS            PIC X(11).
013000         05  FILLER                   PIC X(01).
013100         05  D-PARTICIPANT-COUNT      PIC ZZ9.
013200         05  FILLER                   PIC X(03).
013300         05  D-ENTRY-FEE              PIC ZZ,ZZ9.99-.
013400         05  FILLER                   PIC X(01).
013500         05  D-REVENUE                PIC ZZZ,ZZ9.99-.
013600
013700     01  TOTAL-LINE.
013800         05  FILLER                   PIC X(30)
013900                              VALUE "TOTAL COMPLETED-TOURNAMENT ".
014000         05  FILLER                   PIC X(10)
014100                              VALUE "REVENUE : ".
014200         05  T-GRAND-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.
014300         05  FILLER                   PIC X(78) VALUE SPACES.
014400
014500     01  W-END-OF-FILE                PIC X.
014600         88  END-OF-FILE                 VALUE "Y".
014700
014800     01  W-PRINTED-LINES              PIC 99.
014900         88  PAGE-FULL                   VALUE 30 THROUGH 99.
015000
015100     77  WORK-REVENUE                 PIC S9(07)V99 COMP-3.
015200     77  GRAND-TOTAL-REVENUE          PIC S9(09)V99 COMP-3.
015300     77  DUMMY                        PIC X.
015400*
015500*    ------------------------------------------------------------
015600*
015700 PROCEDURE DIVISION.
015800
015900 0000-MAINLINE.
016000
016100     SORT SORT-FILE
016200         ON ASCENDING KEY SORT-START-DATE
016300         USING TOURN-FILE
016400         GIVING WORK-FILE.
016500
016600     PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-EXIT.
016700     PERFORM 0300-PRINT-A-RECORD-I THRU 0300-PRINT-A-RECORD-EXIT
016800             UNTIL END-OF-FILE.
016900     PERFORM 0900-TERMINATE-I THRU 0900-TERMINATE-EXIT.
017000
017100     EXIT PROGRAM.
017200     STOP RUN.
017300
017400 0100-INITIALIZE-I.
017500
017600     MOVE 0 TO GRAND-TOTAL-REVENUE.
017700     MOVE 0 TO T-PAGE-NUMBER.
017800     MOVE "N" TO W-END-OF-FILE.
017900
018000     OPEN INPUT WORK-FILE.
018100     OPEN INPUT RUN-CONTROL-FILE.
018200     OPEN OUTPUT REPORT-FILE.
018300
018400     MOVE 1 TO WS-CONTROL-RKEY.
018500     READ RUN-CONTROL-FILE RECORD
018600         INVALID KEY
018700            DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***".
018800
018900     PERFORM 0200-PRINT-HEADINGS-I THRU 0200-PRINT-HEADINGS-EXIT.
019000
019100     PERFORM 0110-READ-WORK-NEXT-I THRU 0110-READ-WORK-NEXT-EXIT.
019200
019300 0100-INITIALIZE-EXIT.
019400     EXIT.
019500
019600 0110-READ-WORK-NEXT-I.
019700
019800     READ WORK-FILE RECORD
019900         AT END
020000            MOVE "Y" TO W-END-OF-FILE.
020100
020200 0110-READ-WORK-NEXT-EXIT.
020300     EXIT.
020400
020500 0200-PRINT-HEADINGS-I.
020600
020700     ADD 1 TO T-PAGE-NUMBER.
020800     MOVE TITLE TO REPORT-RECORD.
020900     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
021000     MOVE SPACES TO REPORT-RECORD.
021100     WRITE REPORT-RECORD AFTER ADVANCING 1.
021200     MOVE HEADING-1 TO REPORT-RECORD.
021300     WRITE REPORT-RECORD AFTER ADVANCING 1.
021400     MOVE HEADING-2 TO REPORT-RECORD.
021500     WRITE REPORT-RECORD AFTER ADVANCING 1.
021600     MOVE 4 TO W-PRINTED-LINES.
021700
021800 0200-PRINT-HEADINGS-EXIT.
021900     EXIT.
022000
022100 0300-PRINT-A-RECORD-I.
022200
022300     IF PAGE-FULL
022400        PERFORM 0200-PRINT-HEADINGS-I
022500                THRU 0200-PRINT-HEADINGS-EXIT.
022600
022700     MOVE WORK-ENTRY-FEE         TO D-ENTRY-FEE.
022800     MOVE WORK-PARTICIPANT-COUNT TO D-PARTICIPANT-COUNT.
022900     MOVE WORK-LOCATION          TO D-WORK-LOCATION.
023000     MOVE WORK-STATUS            TO D-WORK-STATUS.
023100
023200     PERFORM 2700-COMPUTE-TOURN-REVENUE-I
023300             THRU 2700-COMPUTE-TOURN-REVENUE-EXIT.
023400
023500     MOVE WORK-REVENUE TO D-REVENUE.
023600
023700     MOVE DETAIL-1 TO REPORT-RECORD.
023800     WRITE REPORT-RECORD AFTER ADVANCING 1.
023900     ADD 1 TO W-PRINTED-LINES.
024000
024100     PERFORM 0110-READ-WORK-NEXT-I THRU 0110-READ-WORK-NEXT-EXIT.
024200
024300 0300-PRINT-A-RECORD-EXIT.
024400     EXIT.
024500
024600 0900-TERMINATE-I.
024700
024800     MOVE GRAND-TOTAL-REVENUE TO T-GRAND-TOTAL.
024900     MOVE SPACES TO REPORT-RECORD.
025000     WRITE REPORT-RECORD AFTER ADVANCING 1.
025100     MOVE TOTAL-LINE TO REPORT-RECORD.
025200     WRITE REPORT-RECORD AFTER ADVANCING 1.
025300
025400     CLOSE WORK-FILE.
025500     CLOSE RUN-CONTROL-FILE.
025600     CLOSE REPORT-FILE.
025700
025800     DISPLAY "TOURNAMENT-REVENUE-REPORT - GRAND TOTAL REVENUE: "
025900             GRAND-TOTAL-REVENUE.
026000
026100 0900-TERMINATE-EXIT.
026200     EXIT.
026300*
026400*    ------------------------------------------------------------
026500*
026600     COPY "PLSORT.CBL".
