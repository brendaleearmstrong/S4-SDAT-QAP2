000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MEMBER-PARTICIPATION-REPORT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
000500 DATE-WRITTEN.  05/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------------------------------------------------------
001100*    05/21/89  RH   0008  ORIGINAL PROGRAM - PATTERNED AFTER THE  MPR0008
001200*                         OLD INQUIRY-VENDOR-BY-NAME SEQUENTIAL
001300*                         SCAN, BUT WALKS THE WHOLE FILE RATHER
001400*                         THAN STOPPING AT THE FIRST MATCH.
001500*    01/09/90  JT   0036  MINIMUM-TOURNAMENT THRESHOLD NOW COMES  MPR0036
001600*                         FROM THE RUN-CONTROL RECORD INSTEAD OF
001700*                         BEING WIRED INTO THE PROGRAM.
001800*    11/14/93  PDW  0107  30-LINE PAGE BREAK MATCHES THE NEW      MPR0107
001900*                         NARROW-CARRIAGE PRINTER IN THE PRO SHOP.
002000*    08/30/02  MCG  0182  ADDED THE AVERAGE-TOURNAMENTS-PLAYED    MPR0182
002100*                         LINE THE TREASURER ASKED FOR.
002200*    ----------------------------------------------------------
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200     COPY "SLMEMBR.CBL".
003300     COPY "SLCONTRL.CBL".
003400     COPY "SLREPORT.CBL".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "FDMEMBR.CBL".
004000     COPY "FDCONTRL.CBL".
004100     COPY "FDREPORT.CBL".
004200
004300 WORKING-STORAGE SECTION.
004400
004500     COPY "wsdate.cbl".
004600
004700     01  WS-MEMBER-RKEY               PIC 9(09) COMP.
004800     01  WS-CONTROL-RKEY              PIC 9(09) COMP.
004900
005000     01  TITLE.
005100         05  FILLER                   PIC X(28) VALUE SPACES.
005200         05  FILLER                   PIC X(29)
005300                              VALUE "MEMBER PARTICIPATION REPORT".
005400         05  FILLER                   PIC X(06) VALUE SPACES.
005500         05  FILLER                   PIC X(04) VALUE "PAG:".
005600         05  T-PAGE-NUMBER            PIC 9(03) VALUE 0.
005700
005800     01  SUBTITLE.
005900         05  FILLER                   PIC X(20)
006000                              VALUE "MINIMUM TOURNAMENTS:".
006100         05  T-MINIMUM-COUNT          PIC ZZZ9.
006200         05  FILLER                   PIC X(108) VALUE SPACES.
006300
006400     01  HEADING-1.
006500         05  FILLER                   PIC X(30)
006600                              VALUE "MEMBER NAME".
006700         05  FILLER                   PIC X(01) VALUE SPACE.
006800         05  FILLER                   PIC X(18)
006900                              VALUE "TOURNAMENTS PLAYED".
007000
007100     01  HEADING-2.
007200         05  FILLER                   PIC X(30) VALUE ALL "-".
007300         05  FILLER                   PIC X(01) VALUE SPACE.
007400         05  FILLER                   PIC X(18) VALUE ALL "-".
007500
007600     01  DETAIL-1.
007700         05  D-MEMBER-NAME            PIC X(30).
007800         05  FILLER                   PIC X(01).
007900         05  D-TOURNAMENTS-PLAYED     PIC ZZZ9.
008000
008100     01  TOTAL-LINE.
008200         05  FILLER                   PIC X(24)
008300                        VALUE "AVG TOURNAMENTS PLAYED: ".
008400         05  T-AVERAGE-PLAYED         PIC ZZ9.9.
008500         05  FILLER                   PIC X(103) VALUE SPACES.
008600
008700     01  W-END-OF-FILE                PIC X.
008800         88  END-OF-FILE                 VALUE "Y".
008900
009000     01  W-PRINTED-LINES              PIC 99.
009100         88  PAGE-FULL                   VALUE 30 THROUGH 99.
009200
009300     77  WS-QUALIFYING-COUNT          PIC 9(05) COMP.
009400     77  WS-TOURNAMENT-SUM            PIC 9(09) COMP.
009500     77  WS-AVERAGE-PLAYED            PIC 9(03)V9.
009600     77  DUMMY                        PIC X.
009700*
009800*    ------------------------------------------------------------
009900*
010000 PROCEDURE DIVISION.
010100
010200 0000-MAINLINE.
010300
010400     PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-EXIT.
010500     PERFORM 0300-PRINT-A-RECORD-I THRU 0300-PRINT-A-RECORD-EXIT
010600             UNTIL END-OF-FILE.
010700     PERFORM 0900-TERMINATE-I THRU 0900-TERMINATE-EXIT.
010800
010900     EXIT PROGRAM.
011000     STOP RUN.
011100
011200 0100-INITIALIZE-I.
011300
011400     MOVE 0   TO WS-QUALIFYING-COUNT.
011500     MOVE 0   TO WS-TOURNAMENT-SUM.
011600     MOVE 0   TO T-PAGE-NUMBER.
011700     MOVE "N" TO W-END-OF-FILE.
011800
011900     OPEN INPUT MEMBER-FILE.
012000     OPEN INPUT RUN-CONTROL-FILE.
012100     OPEN OUTPUT REPORT-FILE.
012200
012300     MOVE 1 TO WS-CONTROL-RKEY.
012400     READ RUN-CONTROL-FILE RECORD
012500         INVALID KEY
012600            DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***".
012700
012800     MOVE CONTROL-MIN-PARTICIPATION-CNT TO T-MINIMUM-COUNT.
012900
013000     PERFORM 0200-PRINT-HEADINGS-I THRU 0200-PRINT-HEADINGS-EXIT.
013100
013200     PERFORM 0110-READ-NEXT-QUALIFIER-I
013300             THRU 0110-READ-NEXT-QUALIFIER-EXIT.
013400
013500 0100-INITIALIZE-EXIT.
013600     EXIT.
013700*
013800*    0110 SKIPS EMPTY SLOTS AND MEMBERS BELOW THE THRESHOLD --
013900*    A MEMBER "QUALIFIES" FOR THIS REPORT REGARDLESS OF CURRENT
014000*    MEMBERSHIP STATUS, AS LONG AS THE TOURNAMENT COUNT MEETS
014100*    OR EXCEEDS CONTROL-MIN-PARTICIPATION-CNT.
014200*
014300 0110-READ-NEXT-QUALIFIER-I.
014400
014500     READ MEMBER-FILE NEXT RECORD
014600         AT END
014700            MOVE "Y" TO W-END-OF-FILE
014800            GO TO 0110-READ-NEXT-QUALIFIER-EXIT.
014900
015000     IF MEMBER-SLOT-EMPTY
015100        OR MEMBER-TOURNAMENTS-PLAYED <
015200           CONTROL-MIN-PARTICIPATION-CNT
015300        GO TO 0110-READ-NEXT-QUALIFIER-I.
015400
015500 0110-READ-NEXT-QUALIFIER-EXIT.
015600     EXIT.
015700
015800 0200-PRINT-HEADINGS-I.
015900
016000     ADD 1 TO T-PAGE-NUMBER.
016100     MOVE TITLE TO REPORT-RECORD.
016200     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
016300     MOVE SUBTITLE TO REPORT-RECORD.
016400     WRITE REPORT-RECORD AFTER ADVANCING 1.
016500     MOVE SPACES TO REPORT-RECORD.
016600     WRITE REPORT-RECORD AFTER ADVANCING 1.
016700     MOVE HEADING-1 TO REPORT-RECORD.
016800     WRITE REPORT-RECORD AFTER ADVANCING 1.
016900     MOVE HEADING-2 TO REPORT-RECORD.
017000     WRITE REPORT-RECORD AFTER ADVANCING 1.
017100     MOVE 5 TO W-PRINTED-LINES.
017200
017300 0200-PRINT-HEADINGS-EXIT.
017400     EXIT.
017500
017600 0300-PRINT-A-RECORD-I.
017700
017800     MOVE MEMBER-NAME              TO D-MEMBER-NAME.
017900     MOVE MEMBER-TOURNAMENTS-PLAYED TO D-TOURNAMENTS-PLAYED.
018000
018100     MOVE DETAIL-1 TO REPORT-RECORD.
018200     WRITE REPORT-RECORD AFTER ADVANCING 1.
018300     ADD 1 TO W-PRINTED-LINES.
018400
018500     ADD 1 TO WS-QUALIFYING-COUNT.
018600     ADD MEMBER-TOURNAMENTS-PLAYED TO WS-TOURNAMENT-SUM.
018700
018800     PERFORM 0110-READ-NEXT-QUALIFIER-I
018900             THRU 0110-READ-NEXT-QUALIFIER-EXIT.
019000
019100     IF NOT END-OF-FILE
019200        IF PAGE-FULL
019300           PERFORM 0200-PRINT-HEADINGS-I
019400                   THRU 0200-PRINT-HEADINGS-EXIT.
019500
019600 0300-PRINT-A-RECORD-EXIT.
019700     EXIT.
019800
019900 0900-TERMINATE-I.
020000
020100     MOVE 0 TO WS-AVERAGE-PLAYED.
020200     IF WS-QUALIFYING-COUNT > 0
020300        COMPUTE WS-AVERAGE-PLAYED ROUNDED =
020400                WS-TOURNAMENT-SUM / WS-QUALIFYING-COUNT.
020500
020600     MOVE WS-AVERAGE-PLAYED TO T-AVERAGE-PLAYED.
020700     MOVE SPACES TO REPORT-RECORD.
020800     WRITE REPORT-RECORD AFTER ADVANCING 1.
020900     MOVE TOTAL-LINE TO REPORT-RECORD.
021000     WRITE REPORT-RECORD AFTER ADVANCING 1.
021100
021200     CLOSE MEMBER-FILE.
021300     CLOSE RUN-CONTROL-FILE.
021400     CLOSE REPORT-FILE.
021500
021600     DISPLAY "MEMBER-PARTICIPATION-REPORT - QUALIFYING MEMBERS: "
021700             WS-QUALIFYING-COUNT.
021800
021900 0900-TERMINATE-EXIT.
022000     EXIT.
