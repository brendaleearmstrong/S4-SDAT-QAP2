       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TOURNAMENT-REVENUE-REPORT.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  05/14/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    05/14/89  RH   0007  ORIGINAL PROGRAM - CONVERTED FROM THE   TRR0007
      *                         OLD DEDUCTIBLES-REPORT SORT/PRINT
      *                         LADDER; SORTS THE TOURNAMENT FILE BY
      *                         START DATE THE SAME WAY THE OLD REPORT
      *                         SORTED VOUCHERS BY PAID DATE.
      *    01/09/90  JT   0034  GRAND TOTAL NOW EXCLUDES CANCELLED AND  TRR0034
      *                         SCHEDULED TOURNAMENTS - REVENUE ONLY
      *                         COUNTS ONCE A TOURNAMENT IS COMPLETE.
      *    11/14/93  PDW  0106  30-LINE PAGE BREAK MATCHES THE NEW      TRR0106
      *                         NARROW-CARRIAGE PRINTER IN THE PRO SHOP.
      *    02/26/99  PDW  0144  Y2K REMEDIATION - START-DATE SORT KEY   TRR0144
      *                         CONFIRMED 4-DIGIT YEAR, NO WINDOWING.
      *    08/30/02  MCG  0181  REVENUE NOW COMPUTED THROUGH THE SHARED TRR0181
      *                         PLSORT.CBL PARAGRAPH SO THE FIGURE
      *                         MATCHES THE ONE THE BOARD PACKET SHOWS.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           COPY "SLTOURN.CBL".
           COPY "SLCONTRL.CBL".
           COPY "SLREPORT.CBL".

           SELECT WORK-FILE
                  ASSIGN TO "TOURNWRK"
                  ORGANIZATION IS SEQUENTIAL.

           SELECT SORT-FILE
                  ASSIGN TO "TOURNSRT".

       DATA DIVISION.
       FILE SECTION.

           COPY "FDTOURN.CBL".
           COPY "FDCONTRL.CBL".
           COPY "FDREPORT.CBL".

           FD  WORK-FILE
               LABEL RECORDS ARE STANDARD.

           01  WORK-RECORD.
               05  WORK-TOURN-ID           PIC 9(09).
               05  WORK-START-DATE         PIC 9(08).
               05  WORK-END-DATE           PIC 9(08).
               05  WORK-LOCATION           PIC X(40).
               05  WORK-ENTRY-FEE          PIC S9(07)V99 COMP-3.
               05  WORK-CASH-PRIZE         PIC S9(07)V99 COMP-3.
               05  WORK-STATUS             PIC X(11).
               05  WORK-MIN-PARTICIPANTS   PIC 9(03).
               05  WORK-MAX-PARTICIPANTS   PIC 9(03).
               05  WORK-PARTICIPANT-COUNT  PIC 9(03).
               05  FILLER                  PIC X(11).
               05  WORK-PARTICIPANT-TABLE.
                   10  WORK-PARTICIPANT-ID OCCURS 100 TIMES
                                             PIC 9(09).

           SD  SORT-FILE.
           01  SORT-RECORD.
               05  SORT-TOURN-ID           PIC 9(09).
               05  SORT-START-DATE         PIC 9(08).
               05  SORT-END-DATE           PIC 9(08).
               05  SORT-LOCATION           PIC X(40).
               05  SORT-ENTRY-FEE          PIC S9(07)V99 COMP-3.
               05  SORT-CASH-PRIZE         PIC S9(07)V99 COMP-3.
               05  SORT-STATUS             PIC X(11).
               05  SORT-MIN-PARTICIPANTS   PIC 9(03).
               05  SORT-MAX-PARTICIPANTS   PIC 9(03).
               05  SORT-PARTICIPANT-COUNT  PIC 9(03).
               05  FILLER                  PIC X(11).
               05  SORT-PARTICIPANT-TABLE.
                   10  SORT-PARTICIPANT-ID OCCURS 100 TIMES
                                             PIC 9(09).

       WORKING-STORAGE SECTION.

           COPY "wsdate.cbl".

           01  WS-CONTROL-RKEY              PIC 9(09) COMP.

           01  TITLE.
               05  FILLER                   PIC X(30) VALUE SPACES.
               05  FILLER                   PIC X(25)
                                    VALUE "TOURNAMENT REVENUE REPORT".
               05  FILLER                   PIC X(10) VALUE SPACES.
               05  FILLER                   PIC X(04) VALUE "PAG:".
               05  T-PAGE-NUMBER            PIC 9(03) VALUE 0.

           01  HEADING-1.
               05  FILLER                   PIC X(40) VALUE "LOCATION".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(11) VALUE "STATUS".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(05) VALUE "PART.".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(12) VALUE "ENTRY FEE".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(13) VALUE "REVENUE".

           01  HEADING-2.
               05  FILLER                   PIC X(40) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(11) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(05) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(12) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(13) VALUE ALL "-".

           01  DETAIL-1.
               05  D-WORK-LOCATION          PIC X(40).
               05  FILLER                   PIC X(01).
               05  D-WORK-STATUS            PIC X(11).
               05  FILLER                   PIC X(01).
               05  D-PARTICIPANT-COUNT      PIC ZZ9.
               05  FILLER                   PIC X(03).
               05  D-ENTRY-FEE              PIC ZZ,ZZ9.99-.
               05  FILLER                   PIC X(01).
               05  D-REVENUE                PIC ZZZ,ZZ9.99-.

           01  TOTAL-LINE.
               05  FILLER                   PIC X(30)
                                    VALUE "TOTAL COMPLETED-TOURNAMENT ".
               05  FILLER                   PIC X(10)
                                    VALUE "REVENUE : ".
               05  T-GRAND-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.
               05  FILLER                   PIC X(78) VALUE SPACES.

           01  W-END-OF-FILE                PIC X.
               88  END-OF-FILE                 VALUE "Y".

           01  W-PRINTED-LINES              PIC 99.
               88  PAGE-FULL                   VALUE 30 THROUGH 99.

           77  WORK-REVENUE                 PIC S9(07)V99 COMP-3.
           77  GRAND-TOTAL-REVENUE          PIC S9(09)V99 COMP-3.
           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           SORT SORT-FILE
               ON ASCENDING KEY SORT-START-DATE
               USING TOURN-FILE
               GIVING WORK-FILE.

           PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-EXIT.
           PERFORM 0300-PRINT-A-RECORD-I THRU 0300-PRINT-A-RECORD-EXIT
                   UNTIL END-OF-FILE.
           PERFORM 0900-TERMINATE-I THRU 0900-TERMINATE-EXIT.

           EXIT PROGRAM.
           STOP RUN.

       0100-INITIALIZE-I.

           MOVE 0 TO GRAND-TOTAL-REVENUE.
           MOVE 0 TO T-PAGE-NUMBER.
           MOVE "N" TO W-END-OF-FILE.

           OPEN INPUT WORK-FILE.
           OPEN INPUT RUN-CONTROL-FILE.
           OPEN OUTPUT REPORT-FILE.

           MOVE 1 TO WS-CONTROL-RKEY.
           READ RUN-CONTROL-FILE RECORD
               INVALID KEY
                  DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***".

           PERFORM 0200-PRINT-HEADINGS-I THRU 0200-PRINT-HEADINGS-EXIT.

           PERFORM 0110-READ-WORK-NEXT-I THRU 0110-READ-WORK-NEXT-EXIT.

       0100-INITIALIZE-EXIT.
           EXIT.

       0110-READ-WORK-NEXT-I.

           READ WORK-FILE RECORD
               AT END
                  MOVE "Y" TO W-END-OF-FILE.

       0110-READ-WORK-NEXT-EXIT.
           EXIT.

       0200-PRINT-HEADINGS-I.

           ADD 1 TO T-PAGE-NUMBER.
           MOVE TITLE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING PAGE.
           MOVE SPACES TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE HEADING-1 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE HEADING-2 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE 4 TO W-PRINTED-LINES.

       0200-PRINT-HEADINGS-EXIT.
           EXIT.

       0300-PRINT-A-RECORD-I.

           IF PAGE-FULL
              PERFORM 0200-PRINT-HEADINGS-I
                      THRU 0200-PRINT-HEADINGS-EXIT.

           MOVE WORK-ENTRY-FEE         TO D-ENTRY-FEE.
           MOVE WORK-PARTICIPANT-COUNT TO D-PARTICIPANT-COUNT.
           MOVE WORK-LOCATION          TO D-WORK-LOCATION.
           MOVE WORK-STATUS            TO D-WORK-STATUS.

           PERFORM 2700-COMPUTE-TOURN-REVENUE-I
                   THRU 2700-COMPUTE-TOURN-REVENUE-EXIT.

           MOVE WORK-REVENUE TO D-REVENUE.

           MOVE DETAIL-1 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           ADD 1 TO W-PRINTED-LINES.

           PERFORM 0110-READ-WORK-NEXT-I THRU 0110-READ-WORK-NEXT-EXIT.

       0300-PRINT-A-RECORD-EXIT.
           EXIT.

       0900-TERMINATE-I.

           MOVE GRAND-TOTAL-REVENUE TO T-GRAND-TOTAL.
           MOVE SPACES TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE TOTAL-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.

           CLOSE WORK-FILE.
           CLOSE RUN-CONTROL-FILE.
           CLOSE REPORT-FILE.

           DISPLAY "TOURNAMENT-REVENUE-REPORT - GRAND TOTAL REVENUE: "
                   GRAND-TOTAL-REVENUE.

       0900-TERMINATE-EXIT.
           EXIT.
      *
      *    ------------------------------------------------------------
      *
           COPY "PLSORT.CBL".
