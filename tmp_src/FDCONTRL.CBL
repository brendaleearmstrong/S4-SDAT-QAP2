      *
      *    FDCONTRL.CBL
      *    FD and record layout for the RUN-CONTROL-FILE.  One record
      *    only, always at relative slot 1 -- carries the date this
      *    run is processing as of, the next available MEMBER-ID and
      *    TOURN-ID, and the minimum-tournament-count parameter the
      *    Member Participation Report is run against.
      *
       FD  RUN-CONTROL-FILE
           LABEL RECORDS ARE STANDARD.

       01  RUN-CONTROL-RECORD.
           05  CONTROL-RUN-DATE                PIC 9(08).
           05  CONTROL-RUN-DATE-BROKEN-OUT REDEFINES CONTROL-RUN-DATE.
               10  CONTROL-RUN-CCYY            PIC 9(04).
               10  CONTROL-RUN-MM              PIC 9(02).
               10  CONTROL-RUN-DD              PIC 9(02).
           05  CONTROL-NEXT-MEMBER-ID          PIC 9(09).
           05  CONTROL-NEXT-TOURN-ID           PIC 9(09).
           05  CONTROL-MIN-PARTICIPATION-CNT   PIC 9(04).
           05  FILLER                          PIC X(20).
