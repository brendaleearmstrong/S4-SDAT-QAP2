       IDENTIFICATION DIVISION.
       PROGRAM-ID.    GOLF-CLUB-SYSTEM.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  03/11/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    03/11/89  RH   0000  ORIGINAL PROGRAM - REPLACES THE OLD     GCS0000
      *                         ACCOUNTS-PAYABLE-SYSTEM CRT MENU WITH
      *                         A FIXED JOB-STEP STRING FOR THE NEW
      *                         MEMBERSHIP/TOURNAMENT NIGHTLY RUN; NO
      *                         OPERATOR CHOICES - THE STEPS ALWAYS
      *                         RUN IN THE SAME ORDER.
      *    09/14/89  RH   0021  ADDED THE TOURNAMENT-MAINTENANCE STEP   GCS0021
      *                         AFTER MEMBER-MAINTENANCE.
      *    05/21/91  JT   0009  ADDED THE THREE REPORT STEPS AFTER THE  GCS0009
      *                         TWO MAINTENANCE STEPS FINISH.
      *    08/30/02  MCG  0183  DISPLAY BANNER AT START/END OF EACH     GCS0183
      *                         STEP FOR THE OPERATOR'S RUN LOG.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

           01  W-STEP-NUMBER                PIC 9(02) COMP.
               88  ALL-STEPS-DONE               VALUE 7.

           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           MOVE 1 TO W-STEP-NUMBER.
           PERFORM 0100-RUN-STEP-I THRU 0100-RUN-STEP-EXIT
                   UNTIL ALL-STEPS-DONE.

           DISPLAY "GOLF-CLUB-SYSTEM - NIGHTLY RUN COMPLETE".

           EXIT PROGRAM.
           STOP RUN.

       0100-RUN-STEP-I.

           IF W-STEP-NUMBER EQUAL 1
              DISPLAY "STEP 1 - RUN-CONTROL-MAINTENANCE"
              CALL "RUN-CONTROL-MAINTENANCE".

           IF W-STEP-NUMBER EQUAL 2
              DISPLAY "STEP 2 - MEMBER-MAINTENANCE"
              CALL "MEMBER-MAINTENANCE".

           IF W-STEP-NUMBER EQUAL 3
              DISPLAY "STEP 3 - TOURNAMENT-MAINTENANCE"
              CALL "TOURNAMENT-MAINTENANCE".

           IF W-STEP-NUMBER EQUAL 4
              DISPLAY "STEP 4 - ACTIVE-MEMBERS-REPORT"
              CALL "ACTIVE-MEMBERS-REPORT".

           IF W-STEP-NUMBER EQUAL 5
              DISPLAY "STEP 5 - TOURNAMENT-REVENUE-REPORT"
              CALL "TOURNAMENT-REVENUE-REPORT".

           IF W-STEP-NUMBER EQUAL 6
              DISPLAY "STEP 6 - MEMBER-PARTICIPATION-REPORT"
              CALL "MEMBER-PARTICIPATION-REPORT".

           ADD 1 TO W-STEP-NUMBER.

       0100-RUN-STEP-EXIT.
           EXIT.
