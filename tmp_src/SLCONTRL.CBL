      *
      *    SLCONTRL.CBL
      *    SELECT clause for the RUN-CONTROL-FILE -- single-record
      *    control file carrying the run date and the next-key
      *    counters, same role CONTROL-LAST-VOUCHER used to play on
      *    the old accounts-payable string.
      *
       SELECT RUN-CONTROL-FILE
              ASSIGN TO "RUNCTRL"
              ORGANIZATION IS RELATIVE
              ACCESS MODE IS DYNAMIC
              RELATIVE KEY IS WS-CONTROL-RKEY.
