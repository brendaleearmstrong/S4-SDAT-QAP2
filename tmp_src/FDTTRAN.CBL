      *
      *    FDTTRAN.CBL
      *    FD and record layout for the TOURN-TRAN-FILE.  Carries the
      *    REGISTRATION fields (TOURN-TRAN-REG-TOURN-ID / -MEMBER-ID)
      *    for the register and remove codes, sharing this one record
      *    with the create/update/status-change codes.
      *
       FD  TOURN-TRAN-FILE
           LABEL RECORDS ARE STANDARD.

       01  TOURN-TRAN-RECORD.
           05  TTRAN-CODE                  PIC X(01).
               88  TTRAN-IS-CREATE            VALUE "C".
               88  TTRAN-IS-UPDATE            VALUE "U".
               88  TTRAN-IS-REGISTER          VALUE "R".
               88  TTRAN-IS-REMOVE            VALUE "X".
               88  TTRAN-IS-STATUS-CHANGE     VALUE "S".
           05  TTRAN-TOURN-ID              PIC 9(09).
           05  TTRAN-START-DATE            PIC 9(08).
           05  TTRAN-END-DATE              PIC 9(08).
           05  TTRAN-LOCATION              PIC X(40).
           05  TTRAN-ENTRY-FEE             PIC S9(07)V99.
           05  TTRAN-CASH-PRIZE            PIC S9(07)V99.
           05  TTRAN-MIN-PARTICIPANTS      PIC 9(03).
           05  TTRAN-MAX-PARTICIPANTS      PIC 9(03).
           05  TTRAN-NEW-STATUS            PIC X(11).
           05  TTRAN-REGISTRATION.
               10  TOURN-TRAN-REG-TOURN-ID     PIC 9(09).
               10  TOURN-TRAN-REG-MEMBER-ID    PIC 9(09).
           05  FILLER                      PIC X(08).
