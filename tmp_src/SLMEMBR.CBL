      *
      *    SLMEMBR.CBL
      *    SELECT clause for the MEMBER-FILE (club membership master).
      *    Relative organization -- surrogate key MEMBER-ID doubles
      *    as the relative record number so a plain READ/WRITE/
      *    REWRITE/DELETE ... INVALID KEY idiom still applies even
      *    though this shop has no ISAM support on the batch string.
      *
       SELECT MEMBER-FILE
              ASSIGN TO "MEMBFILE"
              ORGANIZATION IS RELATIVE
              ACCESS MODE IS DYNAMIC
              RELATIVE KEY IS WS-MEMBER-RKEY.
