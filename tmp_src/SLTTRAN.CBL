      *
      *    SLTTRAN.CBL
      *    SELECT clause for the TOURN-TRAN-FILE -- sequential input
      *    of tournament create/update/register/remove/status-change
      *    transactions.
      *
       SELECT TOURN-TRAN-FILE
              ASSIGN TO "TOURNTRN"
              ORGANIZATION IS LINE SEQUENTIAL.
