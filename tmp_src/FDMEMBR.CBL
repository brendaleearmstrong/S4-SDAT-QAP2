      *
      *    FDMEMBR.CBL
      *    FD and record layout for the MEMBER-FILE -- one entry per
      *    club member.  Relative-record layout, 236 bytes/record.
      *
       FD  MEMBER-FILE
           LABEL RECORDS ARE STANDARD.

       01  MEMBER-RECORD.
           05  MEMBER-ID                   PIC 9(09).
           05  MEMBER-NAME                 PIC X(40).
           05  MEMBER-ADDRESS              PIC X(60).
           05  MEMBER-EMAIL                PIC X(50).
           05  MEMBER-PHONE                PIC X(12).
           05  MEMBER-START-DATE           PIC 9(08).
           05  MEMBER-START-BROKEN-OUT REDEFINES MEMBER-START-DATE.
               10  MEMBER-START-CCYY       PIC 9(04).
               10  MEMBER-START-MM         PIC 9(02).
               10  MEMBER-START-DD         PIC 9(02).
           05  MEMBER-DURATION             PIC 9(02).
           05  MEMBER-STATUS               PIC X(09).
               88  MEMBER-STATUS-ACTIVE       VALUE "ACTIVE   ".
               88  MEMBER-STATUS-EXPIRED      VALUE "EXPIRED  ".
               88  MEMBER-STATUS-SUSPENDED    VALUE "SUSPENDED".
               88  MEMBER-STATUS-PENDING      VALUE "PENDING  ".
               88  MEMBER-STATUS-VALID        VALUE "ACTIVE   ",
                                          "EXPIRED  ", "SUSPENDED",
                                          "PENDING  ".
           05  MEMBER-TOURNAMENTS-PLAYED   PIC 9(04).
           05  MEMBER-TOTAL-WINNINGS       PIC S9(09)V99 COMP-3.
           05  MEMBER-IN-USE-SWITCH        PIC X(01).
               88  MEMBER-SLOT-IN-USE         VALUE "Y".
               88  MEMBER-SLOT-EMPTY          VALUE "N", SPACE.
           05  FILLER                      PIC X(19).
