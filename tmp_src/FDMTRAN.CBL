      *
      *    FDMTRAN.CBL
      *    FD and record layout for the MEMBER-TRAN-FILE.  One
      *    physical layout serves all three transaction codes; fields
      *    not used by a given code are left blank/zero by the
      *    submitting job step.
      *
       FD  MEMBER-TRAN-FILE
           LABEL RECORDS ARE STANDARD.

       01  MEMBER-TRAN-RECORD.
           05  MTRAN-CODE                  PIC X(01).
               88  MTRAN-IS-ADD               VALUE "A".
               88  MTRAN-IS-UPDATE            VALUE "U".
               88  MTRAN-IS-STATUS-CHANGE     VALUE "S".
           05  MTRAN-MEMBER-ID             PIC 9(09).
           05  MTRAN-NAME                  PIC X(40).
           05  MTRAN-ADDRESS               PIC X(60).
           05  MTRAN-EMAIL                 PIC X(50).
           05  MTRAN-PHONE                 PIC X(12).
           05  MTRAN-DURATION              PIC 9(02).
           05  MTRAN-NEW-STATUS            PIC X(09).
           05  FILLER                      PIC X(17).
