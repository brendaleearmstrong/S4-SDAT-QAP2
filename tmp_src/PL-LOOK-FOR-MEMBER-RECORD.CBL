      *
      *    PL-LOOK-FOR-MEMBER-RECORD.CBL
      *    Random READ of MEMBER-FILE by MEMBER-ID.  Caller loads the
      *    key into MEMBER-ID and W-FOUND-MEMBER-RECORD to "Y" first,
      *    same calling convention the old PL-LOOK-FOR-VENDOR-RECORD
      *    paragraph used.
      *
       2500-LOOK-FOR-MEMBER-RECORD-I.

           MOVE MEMBER-ID TO WS-MEMBER-RKEY.

           READ MEMBER-FILE RECORD
               INVALID KEY
                  MOVE "N" TO W-FOUND-MEMBER-RECORD.

           IF FOUND-MEMBER-RECORD
              IF MEMBER-SLOT-EMPTY
                 MOVE "N" TO W-FOUND-MEMBER-RECORD.

       2500-LOOK-FOR-MEMBER-RECORD-EXIT.
           EXIT.
