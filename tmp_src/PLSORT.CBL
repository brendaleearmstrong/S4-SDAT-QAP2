      *
      *    PLSORT.CBL
      *    Paragraph library COPYd after the SORT step in the revenue
      *    report -- carries the per-tournament revenue computation
      *    the way this shop always kept the "figure it out" logic
      *    separate from the "print it" logic.
      *
       2700-COMPUTE-TOURN-REVENUE-I.

           COMPUTE WORK-REVENUE ROUNDED =
                   WORK-ENTRY-FEE * WORK-PARTICIPANT-COUNT.

           IF WORK-STATUS EQUAL "COMPLETED  "
              ADD WORK-REVENUE TO GRAND-TOTAL-REVENUE.

       2700-COMPUTE-TOURN-REVENUE-EXIT.
           EXIT.
