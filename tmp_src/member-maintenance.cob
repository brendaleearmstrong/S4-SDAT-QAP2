       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MEMBER-MAINTENANCE.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  03/18/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    03/18/89  RH   0002  ORIGINAL PROGRAM - CONVERTED FROM THE   MEM0002
      *                         OLD VENDOR-MAINTENANCE CRT SCREEN TO
      *                         A TRANSACTION-DRIVEN BATCH STEP FOR
      *                         THE NEW MEMBERSHIP SYSTEM.
      *    06/02/89  RH   0011  ADDED EMAIL/PHONE UNIQUENESS SCAN -     MEM0011
      *                         BOARD WANTS NO TWO MEMBERS SHARING
      *                         AN EMAIL OR PHONE NUMBER.
      *    09/14/89  RH   0019  ADDED STATUS-CHANGE TRANSACTION CODE.   MEM0019
      *    01/09/90  JT   0032  REJECT-FILE NOW CARRIES THE FAILING     MEM0032
      *                         TRANSACTION CODE, NOT JUST THE KEY.
      *    04/25/91  JT   0055  FIXED: UPDATE OF EMAIL WAS SKIPPING     MEM0055
      *                         THE UNIQUENESS SCAN EVEN WHEN THE NEW
      *                         EMAIL DIFFERED FROM THE OLD ONE.
      *    11/14/93  PDW  0103  DURATION RANGE CHECK WIDENED TO 60      MEM0103
      *                         MONTHS PER THE NEW MULTI-YEAR PLANS.
      *    02/26/99  PDW  0141  Y2K REMEDIATION - MEMBER-START-CCYY     MEM0141
      *                         CONFIRMED 4-DIGIT, NO WINDOWING NEEDED.
      *    08/30/02  MCG  0178  ADDED TRANSACTION COUNTS TO THE         MEM0178
      *                         END-OF-JOB DISPLAY FOR OPERATIONS.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           COPY "SLMTRAN.CBL".
           COPY "SLMEMBR.CBL".
           COPY "SLCONTRL.CBL".
           COPY "SLREJECT.CBL".

       DATA DIVISION.
       FILE SECTION.

           COPY "FDMTRAN.CBL".
           COPY "FDMEMBR.CBL".
           COPY "FDCONTRL.CBL".
           COPY "FDREJECT.CBL".

       WORKING-STORAGE SECTION.

           COPY "wsdate.cbl".

           01  WS-MEMBER-RKEY               PIC 9(09) COMP.
           01  WS-SCAN-RKEY                 PIC 9(09) COMP.
           01  WS-CONTROL-RKEY              PIC 9(09) COMP.

           01  W-END-OF-TRAN-FILE           PIC X.
               88  END-OF-TRAN-FILE            VALUE "Y".

           01  W-FOUND-MEMBER-RECORD        PIC X.
               88  FOUND-MEMBER-RECORD         VALUE "Y".

           01  W-EDIT-PASSED-SWITCH         PIC X.
               88  EDIT-PASSED                 VALUE "Y".

           01  W-EMAIL-VALID-SWITCH         PIC X.
               88  VALID-EMAIL-FORMAT          VALUE "Y".

           01  W-PHONE-VALID-SWITCH         PIC X.
               88  VALID-PHONE-FORMAT          VALUE "Y".

           01  W-EMAIL-UNIQUE-SWITCH        PIC X.
               88  EMAIL-IS-UNIQUE             VALUE "Y".

           01  W-PHONE-UNIQUE-SWITCH        PIC X.
               88  PHONE-IS-UNIQUE             VALUE "Y".

           01  W-EMAIL-CHANGED-SWITCH       PIC X.
               88  EMAIL-HAS-CHANGED           VALUE "Y".

           01  ENTRY-CHARACTER              PIC X.
               88  VALID-EMAIL-LOCAL-CHAR      VALUE "A" THROUGH "Z",
                                                     "a" THROUGH "z",
                                                     "0" THROUGH "9",
                                                     "+", "_", ".", "-".

           77  POSITION-OF-CHARACTER        PIC 99 COMP.
           77  W-EMAIL-AT-COUNT             PIC 99 COMP.
           77  W-EMAIL-LOCAL-PART           PIC X(50).
           77  W-EMAIL-DOMAIN-PART          PIC X(50).

           01  W-PHONE-EDIT                 PIC X(12).
           01  FILLER REDEFINES W-PHONE-EDIT.
               05  W-PHONE-GROUP-1          PIC X(03).
               05  W-PHONE-DASH-1           PIC X(01).
               05  W-PHONE-GROUP-2          PIC X(03).
               05  W-PHONE-DASH-2           PIC X(01).
               05  W-PHONE-GROUP-3          PIC X(04).

           01  WS-NEW-MEMBER.
               05  WS-NEW-NAME              PIC X(40).
               05  WS-NEW-ADDRESS           PIC X(60).
               05  WS-NEW-EMAIL             PIC X(50).
               05  WS-NEW-PHONE             PIC X(12).
               05  WS-NEW-DURATION          PIC 9(02).

           01  W-REJECT-REASON              PIC X(45).

           77  W-TRANS-READ                 PIC 9(05) COMP.
           77  W-TRANS-APPLIED              PIC 9(05) COMP.
           77  W-TRANS-REJECTED             PIC 9(05) COMP.
           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           PERFORM 0100-INITIALIZE-I    THRU 0100-INITIALIZE-EXIT.
           PERFORM 0200-PROCESS-TRAN-I  THRU 0200-PROCESS-TRAN-EXIT
                   UNTIL END-OF-TRAN-FILE.
           PERFORM 0900-TERMINATE-I     THRU 0900-TERMINATE-EXIT.

           EXIT PROGRAM.
           STOP RUN.

       0100-INITIALIZE-I.

           MOVE 0    TO W-TRANS-READ.
           MOVE 0    TO W-TRANS-APPLIED.
           MOVE 0    TO W-TRANS-REJECTED.
           MOVE "N"  TO W-END-OF-TRAN-FILE.

           OPEN INPUT MEMBER-TRAN-FILE.
           OPEN I-O   MEMBER-FILE.
           OPEN I-O   RUN-CONTROL-FILE.
           OPEN OUTPUT REJECT-FILE.

           MOVE 1 TO WS-CONTROL-RKEY.
           READ RUN-CONTROL-FILE RECORD
               INVALID KEY
                  DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***"
                  MOVE "Y" TO W-END-OF-TRAN-FILE.

           MOVE CONTROL-RUN-DATE TO WS-RUN-DATE.

           PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.

       0100-INITIALIZE-EXIT.
           EXIT.

       0110-READ-TRAN-I.

           READ MEMBER-TRAN-FILE RECORD
               AT END
                  MOVE "Y" TO W-END-OF-TRAN-FILE
                  GO TO 0110-READ-TRAN-EXIT.

           ADD 1 TO W-TRANS-READ.

       0110-READ-TRAN-EXIT.
           EXIT.

       0200-PROCESS-TRAN-I.

           MOVE "Y" TO W-EDIT-PASSED-SWITCH.
           MOVE SPACES TO W-REJECT-REASON.

           IF MTRAN-IS-ADD
              PERFORM 0300-APPLY-ADD-I    THRU 0300-APPLY-ADD-EXIT
           ELSE
              IF MTRAN-IS-UPDATE
                 PERFORM 0400-APPLY-UPDATE-I THRU 0400-APPLY-UPDATE-EXIT
              ELSE
                 IF MTRAN-IS-STATUS-CHANGE
                    PERFORM 0500-APPLY-STATUS-CHANGE-I
                            THRU 0500-APPLY-STATUS-CHANGE-EXIT
                 ELSE
                    MOVE "UNKNOWN TRANSACTION CODE" TO W-REJECT-REASON
                    MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF EDIT-PASSED
              ADD 1 TO W-TRANS-APPLIED
           ELSE
              ADD 1 TO W-TRANS-REJECTED
              PERFORM 0700-WRITE-REJECT-I THRU 0700-WRITE-REJECT-EXIT.

           PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.

       0200-PROCESS-TRAN-EXIT.
           EXIT.
      *
      *    ------------- ADD A NEW MEMBER ------------------------------
      *
       0300-APPLY-ADD-I.

           MOVE MTRAN-NAME    TO WS-NEW-NAME.
           MOVE MTRAN-ADDRESS TO WS-NEW-ADDRESS.
           MOVE MTRAN-EMAIL   TO WS-NEW-EMAIL.
           MOVE MTRAN-PHONE   TO WS-NEW-PHONE.
           MOVE MTRAN-DURATION TO WS-NEW-DURATION.

           PERFORM 0310-VALIDATE-NAME-I    THRU 0310-VALIDATE-NAME-EXIT.
           PERFORM 0340-VALIDATE-ADDRESS-I
                   THRU 0340-VALIDATE-ADDRESS-EXIT.
           PERFORM 0350-VALIDATE-DURATION-I
                   THRU 0350-VALIDATE-DURATION-EXIT.
           PERFORM 2100-CHECK-EMAIL-FORMAT-I
                   THRU 2100-CHECK-EMAIL-FORMAT-EXIT.

           IF NOT VALID-EMAIL-FORMAT
              MOVE "Invalid email format" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
           ELSE
              PERFORM 0360-CHECK-EMAIL-UNIQUE-I
                      THRU 0360-CHECK-EMAIL-UNIQUE-EXIT
              IF NOT EMAIL-IS-UNIQUE
                 MOVE "Email already exists" TO W-REJECT-REASON
                 MOVE "N" TO W-EDIT-PASSED-SWITCH.

           PERFORM 2200-CHECK-PHONE-FORMAT-I
                   THRU 2200-CHECK-PHONE-FORMAT-EXIT.

           IF NOT VALID-PHONE-FORMAT
              MOVE "Invalid phone format" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
           ELSE
              PERFORM 0365-CHECK-PHONE-UNIQUE-I
                      THRU 0365-CHECK-PHONE-UNIQUE-EXIT
              IF NOT PHONE-IS-UNIQUE
                 MOVE "Phone number already exists" TO W-REJECT-REASON
                 MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF EDIT-PASSED
              MOVE CONTROL-NEXT-MEMBER-ID TO MEMBER-ID
              ADD 1 TO CONTROL-NEXT-MEMBER-ID
              MOVE WS-NEW-NAME     TO MEMBER-NAME
              MOVE WS-NEW-ADDRESS  TO MEMBER-ADDRESS
              MOVE WS-NEW-EMAIL    TO MEMBER-EMAIL
              MOVE WS-NEW-PHONE    TO MEMBER-PHONE
              MOVE WS-RUN-DATE     TO MEMBER-START-DATE
              MOVE WS-NEW-DURATION TO MEMBER-DURATION
              MOVE "ACTIVE   "     TO MEMBER-STATUS
              MOVE 0               TO MEMBER-TOURNAMENTS-PLAYED
              MOVE 0               TO MEMBER-TOTAL-WINNINGS
              MOVE "Y"             TO MEMBER-IN-USE-SWITCH
              MOVE MEMBER-ID       TO WS-MEMBER-RKEY.

           IF EDIT-PASSED
              REWRITE RUN-CONTROL-RECORD
                 INVALID KEY
                    DISPLAY "*** ERROR REWRITING RUN-CONTROL-REC ***".

           IF EDIT-PASSED
              WRITE MEMBER-RECORD
                 INVALID KEY
                    MOVE "Unable to write new member record"
                                       TO W-REJECT-REASON
                    MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0300-APPLY-ADD-EXIT.
           EXIT.

       0310-VALIDATE-NAME-I.

           IF WS-NEW-NAME EQUAL SPACES
              MOVE "Name cannot be empty" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0310-VALIDATE-NAME-EXIT.
           EXIT.

       0340-VALIDATE-ADDRESS-I.

           IF WS-NEW-ADDRESS EQUAL SPACES
              MOVE "Address cannot be empty" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0340-VALIDATE-ADDRESS-EXIT.
           EXIT.

       0350-VALIDATE-DURATION-I.

           IF WS-NEW-DURATION < 1 OR WS-NEW-DURATION > 60
              MOVE "Duration must be between 1 and 60 months"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0350-VALIDATE-DURATION-EXIT.
           EXIT.
      *
      *    ------------- UNIQUENESS SCANS ------------------------------
      *    Both scans walk relative slots 1 thru CONTROL-NEXT-MEMBER-ID
      *    minus 1 -- every MEMBER-ID this club has ever assigned falls
      *    in that range, so a random READ by relative key visits every
      *    live record without needing a keyed START on a file that
      *    has no index.
      *
       0360-CHECK-EMAIL-UNIQUE-I.

           MOVE "Y" TO W-EMAIL-UNIQUE-SWITCH.
           MOVE 1   TO WS-SCAN-RKEY.

           PERFORM 0361-SCAN-EMAIL-SLOT-I THRU 0361-SCAN-EMAIL-SLOT-EXIT
                   UNTIL WS-SCAN-RKEY >= CONTROL-NEXT-MEMBER-ID
                      OR NOT EMAIL-IS-UNIQUE.

       0360-CHECK-EMAIL-UNIQUE-EXIT.
           EXIT.

       0361-SCAN-EMAIL-SLOT-I.

           MOVE WS-SCAN-RKEY TO WS-MEMBER-RKEY.
           READ MEMBER-FILE RECORD
               INVALID KEY
                  CONTINUE.

           IF MEMBER-SLOT-IN-USE
              IF MEMBER-EMAIL EQUAL WS-NEW-EMAIL
                 IF NOT (MTRAN-IS-UPDATE AND
                          MEMBER-ID = MTRAN-MEMBER-ID)
                    MOVE "N" TO W-EMAIL-UNIQUE-SWITCH.

           ADD 1 TO WS-SCAN-RKEY.

       0361-SCAN-EMAIL-SLOT-EXIT.
           EXIT.

       0365-CHECK-PHONE-UNIQUE-I.

           MOVE "Y" TO W-PHONE-UNIQUE-SWITCH.
           MOVE 1   TO WS-SCAN-RKEY.

           PERFORM 0366-SCAN-PHONE-SLOT-I THRU 0366-SCAN-PHONE-SLOT-EXIT
                   UNTIL WS-SCAN-RKEY >= CONTROL-NEXT-MEMBER-ID
                      OR NOT PHONE-IS-UNIQUE.

       0365-CHECK-PHONE-UNIQUE-EXIT.
           EXIT.

       0366-SCAN-PHONE-SLOT-I.

           MOVE WS-SCAN-RKEY TO WS-MEMBER-RKEY.
           READ MEMBER-FILE RECORD
               INVALID KEY
                  CONTINUE.

           IF MEMBER-SLOT-IN-USE
              IF MEMBER-PHONE EQUAL WS-NEW-PHONE
                 IF NOT (MTRAN-IS-UPDATE AND
                          MEMBER-ID = MTRAN-MEMBER-ID)
                    MOVE "N" TO W-PHONE-UNIQUE-SWITCH.

           ADD 1 TO WS-SCAN-RKEY.

       0366-SCAN-PHONE-SLOT-EXIT.
           EXIT.
      *
      *    ------------- UPDATE AN EXISTING MEMBER ---------------------
      *
       0400-APPLY-UPDATE-I.

           MOVE "Y" TO W-FOUND-MEMBER-RECORD.
           MOVE MTRAN-MEMBER-ID TO MEMBER-ID.
           PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
                   THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.

           IF NOT FOUND-MEMBER-RECORD
              MOVE "Member not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0400-APPLY-UPDATE-EXIT.

           MOVE "N" TO W-EMAIL-CHANGED-SWITCH.
           IF MTRAN-EMAIL NOT EQUAL MEMBER-EMAIL
              MOVE "Y" TO W-EMAIL-CHANGED-SWITCH.

           MOVE MTRAN-NAME    TO WS-NEW-NAME.
           MOVE MTRAN-ADDRESS TO WS-NEW-ADDRESS.
           MOVE MTRAN-EMAIL   TO WS-NEW-EMAIL.
           MOVE MTRAN-PHONE   TO WS-NEW-PHONE.
           MOVE MTRAN-DURATION TO WS-NEW-DURATION.

           PERFORM 0310-VALIDATE-NAME-I    THRU 0310-VALIDATE-NAME-EXIT.
           PERFORM 0340-VALIDATE-ADDRESS-I
                   THRU 0340-VALIDATE-ADDRESS-EXIT.
           PERFORM 0350-VALIDATE-DURATION-I
                   THRU 0350-VALIDATE-DURATION-EXIT.
           PERFORM 2200-CHECK-PHONE-FORMAT-I
                   THRU 2200-CHECK-PHONE-FORMAT-EXIT.

           IF NOT VALID-PHONE-FORMAT
              MOVE "Invalid phone format" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF EMAIL-HAS-CHANGED
              PERFORM 2100-CHECK-EMAIL-FORMAT-I
                      THRU 2100-CHECK-EMAIL-FORMAT-EXIT
              IF NOT VALID-EMAIL-FORMAT
                 MOVE "Invalid email format" TO W-REJECT-REASON
                 MOVE "N" TO W-EDIT-PASSED-SWITCH
              ELSE
                 PERFORM 0360-CHECK-EMAIL-UNIQUE-I
                         THRU 0360-CHECK-EMAIL-UNIQUE-EXIT
                 IF NOT EMAIL-IS-UNIQUE
                    MOVE "Email already exists" TO W-REJECT-REASON
                    MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF EDIT-PASSED
              MOVE WS-NEW-NAME     TO MEMBER-NAME
              MOVE WS-NEW-ADDRESS  TO MEMBER-ADDRESS
              MOVE WS-NEW-EMAIL    TO MEMBER-EMAIL
              MOVE WS-NEW-PHONE    TO MEMBER-PHONE
              MOVE WS-RUN-DATE     TO MEMBER-START-DATE
              MOVE WS-NEW-DURATION TO MEMBER-DURATION
              REWRITE MEMBER-RECORD
                 INVALID KEY
                    MOVE "Unable to rewrite member record"
                                       TO W-REJECT-REASON
                    MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0400-APPLY-UPDATE-EXIT.
           EXIT.
      *
      *    ------------- STATUS CHANGE ---------------------------------
      *
       0500-APPLY-STATUS-CHANGE-I.

           MOVE "Y" TO W-FOUND-MEMBER-RECORD.
           MOVE MTRAN-MEMBER-ID TO MEMBER-ID.
           PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
                   THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.

           IF NOT FOUND-MEMBER-RECORD
              MOVE "Member not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-STATUS-CHANGE-EXIT.

           IF MTRAN-NEW-STATUS NOT EQUAL "ACTIVE   " AND
              MTRAN-NEW-STATUS NOT EQUAL "SUSPENDED" AND
              MTRAN-NEW-STATUS NOT EQUAL "EXPIRED  " AND
              MTRAN-NEW-STATUS NOT EQUAL "PENDING  "
              MOVE "Invalid member status" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-STATUS-CHANGE-EXIT.

           MOVE MTRAN-NEW-STATUS TO MEMBER-STATUS.
           REWRITE MEMBER-RECORD
               INVALID KEY
                  MOVE "Unable to rewrite member record"
                                    TO W-REJECT-REASON
                  MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0500-APPLY-STATUS-CHANGE-EXIT.
           EXIT.
      *
      *    ------------- REJECT-FILE OUTPUT ----------------------------
      *
       0700-WRITE-REJECT-I.

           MOVE "MEMBER-TRAN" TO REJ-SOURCE.
           MOVE MTRAN-MEMBER-ID TO REJ-KEY.
           MOVE MTRAN-CODE      TO REJ-TRAN-CODE.
           MOVE W-REJECT-REASON TO REJ-REASON.
           WRITE REJECT-RECORD.

       0700-WRITE-REJECT-EXIT.
           EXIT.

       0900-TERMINATE-I.

           CLOSE MEMBER-TRAN-FILE.
           CLOSE MEMBER-FILE.
           CLOSE RUN-CONTROL-FILE.
           CLOSE REJECT-FILE.

           DISPLAY "MEMBER-MAINTENANCE - TRANSACTIONS READ:    "
                   W-TRANS-READ.
           DISPLAY "MEMBER-MAINTENANCE - TRANSACTIONS APPLIED: "
                   W-TRANS-APPLIED.
           DISPLAY "MEMBER-MAINTENANCE - TRANSACTIONS REJECTED:"
                   W-TRANS-REJECTED.

       0900-TERMINATE-EXIT.
           EXIT.
      *
      *    ------------------------------------------------------------
      *
           COPY "PLGENERAL.CBL".
           COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
