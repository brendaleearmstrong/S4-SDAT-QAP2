       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MEMBER-PARTICIPATION-REPORT.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  05/21/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    05/21/89  RH   0008  ORIGINAL PROGRAM - PATTERNED AFTER THE  MPR0008
      *                         OLD INQUIRY-VENDOR-BY-NAME SEQUENTIAL
      *                         SCAN, BUT WALKS THE WHOLE FILE RATHER
      *                         THAN STOPPING AT THE FIRST MATCH.
      *    01/09/90  JT   0036  MINIMUM-TOURNAMENT THRESHOLD NOW COMES  MPR0036
      *                         FROM THE RUN-CONTROL RECORD INSTEAD OF
      *                         BEING WIRED INTO THE PROGRAM.
      *    11/14/93  PDW  0107  30-LINE PAGE BREAK MATCHES THE NEW      MPR0107
      *                         NARROW-CARRIAGE PRINTER IN THE PRO SHOP.
      *    08/30/02  MCG  0182  ADDED THE AVERAGE-TOURNAMENTS-PLAYED    MPR0182
      *                         LINE THE TREASURER ASKED FOR.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           COPY "SLMEMBR.CBL".
           COPY "SLCONTRL.CBL".
           COPY "SLREPORT.CBL".

       DATA DIVISION.
       FILE SECTION.

           COPY "FDMEMBR.CBL".
           COPY "FDCONTRL.CBL".
           COPY "FDREPORT.CBL".

       WORKING-STORAGE SECTION.

           COPY "wsdate.cbl".

           01  WS-MEMBER-RKEY               PIC 9(09) COMP.
           01  WS-CONTROL-RKEY              PIC 9(09) COMP.

           01  TITLE.
               05  FILLER                   PIC X(28) VALUE SPACES.
               05  FILLER                   PIC X(29)
                                    VALUE "MEMBER PARTICIPATION REPORT".
               05  FILLER                   PIC X(06) VALUE SPACES.
               05  FILLER                   PIC X(04) VALUE "PAG:".
               05  T-PAGE-NUMBER            PIC 9(03) VALUE 0.

           01  SUBTITLE.
               05  FILLER                   PIC X(20)
                                    VALUE "MINIMUM TOURNAMENTS:".
               05  T-MINIMUM-COUNT          PIC ZZZ9.
               05  FILLER                   PIC X(108) VALUE SPACES.

           01  HEADING-1.
               05  FILLER                   PIC X(30)
                                    VALUE "MEMBER NAME".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(18)
                                    VALUE "TOURNAMENTS PLAYED".

           01  HEADING-2.
               05  FILLER                   PIC X(30) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(18) VALUE ALL "-".

           01  DETAIL-1.
               05  D-MEMBER-NAME            PIC X(30).
               05  FILLER                   PIC X(01).
               05  D-TOURNAMENTS-PLAYED     PIC ZZZ9.

           01  TOTAL-LINE.
               05  FILLER                   PIC X(24)
                              VALUE "AVG TOURNAMENTS PLAYED: ".
               05  T-AVERAGE-PLAYED         PIC ZZ9.9.
               05  FILLER                   PIC X(103) VALUE SPACES.

           01  W-END-OF-FILE                PIC X.
               88  END-OF-FILE                 VALUE "Y".

           01  W-PRINTED-LINES              PIC 99.
               88  PAGE-FULL                   VALUE 30 THROUGH 99.

           77  WS-QUALIFYING-COUNT          PIC 9(05) COMP.
           77  WS-TOURNAMENT-SUM            PIC 9(09) COMP.
           77  WS-AVERAGE-PLAYED            PIC 9(03)V9.
           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-EXIT.
           PERFORM 0300-PRINT-A-RECORD-I THRU 0300-PRINT-A-RECORD-EXIT
                   UNTIL END-OF-FILE.
           PERFORM 0900-TERMINATE-I THRU 0900-TERMINATE-EXIT.

           EXIT PROGRAM.
           STOP RUN.

       0100-INITIALIZE-I.

           MOVE 0   TO WS-QUALIFYING-COUNT.
           MOVE 0   TO WS-TOURNAMENT-SUM.
           MOVE 0   TO T-PAGE-NUMBER.
           MOVE "N" TO W-END-OF-FILE.

           OPEN INPUT MEMBER-FILE.
           OPEN INPUT RUN-CONTROL-FILE.
           OPEN OUTPUT REPORT-FILE.

           MOVE 1 TO WS-CONTROL-RKEY.
           READ RUN-CONTROL-FILE RECORD
               INVALID KEY
                  DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***".

           MOVE CONTROL-MIN-PARTICIPATION-CNT TO T-MINIMUM-COUNT.

           PERFORM 0200-PRINT-HEADINGS-I THRU 0200-PRINT-HEADINGS-EXIT.

           PERFORM 0110-READ-NEXT-QUALIFIER-I
                   THRU 0110-READ-NEXT-QUALIFIER-EXIT.

       0100-INITIALIZE-EXIT.
           EXIT.
      *
      *    0110 SKIPS EMPTY SLOTS AND MEMBERS BELOW THE THRESHOLD --
      *    A MEMBER "QUALIFIES" FOR THIS REPORT REGARDLESS OF CURRENT
      *    MEMBERSHIP STATUS, AS LONG AS THE TOURNAMENT COUNT MEETS
      *    OR EXCEEDS CONTROL-MIN-PARTICIPATION-CNT.
      *
       0110-READ-NEXT-QUALIFIER-I.

           READ MEMBER-FILE NEXT RECORD
               AT END
                  MOVE "Y" TO W-END-OF-FILE
                  GO TO 0110-READ-NEXT-QUALIFIER-EXIT.

           IF MEMBER-SLOT-EMPTY
              OR MEMBER-TOURNAMENTS-PLAYED <
                 CONTROL-MIN-PARTICIPATION-CNT
              GO TO 0110-READ-NEXT-QUALIFIER-I.

       0110-READ-NEXT-QUALIFIER-EXIT.
           EXIT.

       0200-PRINT-HEADINGS-I.

           ADD 1 TO T-PAGE-NUMBER.
           MOVE TITLE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING PAGE.
           MOVE SUBTITLE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE SPACES TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE HEADING-1 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE HEADING-2 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE 5 TO W-PRINTED-LINES.

       0200-PRINT-HEADINGS-EXIT.
           EXIT.

       0300-PRINT-A-RECORD-I.

           MOVE MEMBER-NAME              TO D-MEMBER-NAME.
           MOVE MEMBER-TOURNAMENTS-PLAYED TO D-TOURNAMENTS-PLAYED.

           MOVE DETAIL-1 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           ADD 1 TO W-PRINTED-LINES.

           ADD 1 TO WS-QUALIFYING-COUNT.
           ADD MEMBER-TOURNAMENTS-PLAYED TO WS-TOURNAMENT-SUM.

           PERFORM 0110-READ-NEXT-QUALIFIER-I
                   THRU 0110-READ-NEXT-QUALIFIER-EXIT.

           IF NOT END-OF-FILE
              IF PAGE-FULL
                 PERFORM 0200-PRINT-HEADINGS-I
                         THRU 0200-PRINT-HEADINGS-EXIT.

       0300-PRINT-A-RECORD-EXIT.
           EXIT.

       0900-TERMINATE-I.

           MOVE 0 TO WS-AVERAGE-PLAYED.
           IF WS-QUALIFYING-COUNT > 0
              COMPUTE WS-AVERAGE-PLAYED ROUNDED =
                      WS-TOURNAMENT-SUM / WS-QUALIFYING-COUNT.

           MOVE WS-AVERAGE-PLAYED TO T-AVERAGE-PLAYED.
           MOVE SPACES TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE TOTAL-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.

           CLOSE MEMBER-FILE.
           CLOSE RUN-CONTROL-FILE.
           CLOSE REPORT-FILE.

           DISPLAY "MEMBER-PARTICIPATION-REPORT - QUALIFYING MEMBERS: "
                   WS-QUALIFYING-COUNT.

       0900-TERMINATE-EXIT.
           EXIT.
