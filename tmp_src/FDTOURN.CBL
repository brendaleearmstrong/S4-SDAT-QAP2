      *
      *    FDTOURN.CBL
      *    FD and record layout for the TOURN-FILE -- one entry per
      *    scheduled tournament, with its registered-member roster
      *    carried right on the master record (this shop keeps the
      *    roster inline rather than in a child file).
      *
       FD  TOURN-FILE
           LABEL RECORDS ARE STANDARD.

       01  TOURN-RECORD.
           05  TOURN-ID                    PIC 9(09).
           05  TOURN-START-DATE            PIC 9(08).
           05  TOURN-START-BROKEN-OUT REDEFINES TOURN-START-DATE.
               10  TOURN-START-CCYY        PIC 9(04).
               10  TOURN-START-MM          PIC 9(02).
               10  TOURN-START-DD          PIC 9(02).
           05  TOURN-END-DATE              PIC 9(08).
           05  TOURN-END-BROKEN-OUT REDEFINES TOURN-END-DATE.
               10  TOURN-END-CCYY          PIC 9(04).
               10  TOURN-END-MM            PIC 9(02).
               10  TOURN-END-DD            PIC 9(02).
           05  TOURN-LOCATION              PIC X(40).
           05  TOURN-ENTRY-FEE             PIC S9(07)V99 COMP-3.
           05  TOURN-CASH-PRIZE            PIC S9(07)V99 COMP-3.
           05  TOURN-STATUS                PIC X(11).
               88  TOURN-STATUS-SCHEDULED     VALUE "SCHEDULED  ".
               88  TOURN-STATUS-IN-PROGRESS   VALUE "IN_PROGRESS".
               88  TOURN-STATUS-COMPLETED     VALUE "COMPLETED  ".
               88  TOURN-STATUS-CANCELLED     VALUE "CANCELLED  ".
           05  TOURN-MIN-PARTICIPANTS      PIC 9(03).
           05  TOURN-MAX-PARTICIPANTS      PIC 9(03).
           05  TOURN-PARTICIPANT-COUNT     PIC 9(03).
           05  TOURN-IN-USE-SWITCH         PIC X(01).
               88  TOURN-SLOT-IN-USE          VALUE "Y".
               88  TOURN-SLOT-EMPTY           VALUE "N", SPACE.
           05  FILLER                      PIC X(10).
           05  TOURN-PARTICIPANT-TABLE.
               10  TOURN-PARTICIPANT-ID OCCURS 100 TIMES
                                         PIC 9(09).
