       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ACTIVE-MEMBERS-REPORT.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  05/07/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    05/07/89  RH   0006  ORIGINAL PROGRAM - CONVERTED FROM THE   AMR0006
      *                         OLD PRINT-VENDOR-BY-NUMBER LADDER TO
      *                         LIST ONLY ACTIVE MEMBERS FOR THE
      *                         MEMBERSHIP COMMITTEE'S MONTHLY MEETING.
      *    01/09/90  JT   0033  ADDED RUN-DATE TO THE TITLE LINE.       AMR0033
      *    11/14/93  PDW  0105  30-LINE PAGE BREAK MATCHES THE NEW      AMR0105
      *                         NARROW-CARRIAGE PRINTER IN THE PRO SHOP.
      *    02/26/99  PDW  0143  Y2K REMEDIATION - RUN-DATE ON TITLE     AMR0143
      *                         LINE NOW PRINTS A FULL 4-DIGIT YEAR.
      *    08/30/02  MCG  0180  TOTAL-ACTIVE-MEMBERS CONTROL TOTAL      AMR0180
      *                         ADDED PER THE TREASURER'S REQUEST.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           COPY "SLMEMBR.CBL".
           COPY "SLCONTRL.CBL".
           COPY "SLREPORT.CBL".

       DATA DIVISION.
       FILE SECTION.

           COPY "FDMEMBR.CBL".
           COPY "FDCONTRL.CBL".
           COPY "FDREPORT.CBL".

       WORKING-STORAGE SECTION.

           COPY "wsdate.cbl".

           01  WS-MEMBER-RKEY               PIC 9(09) COMP.
           01  WS-CONTROL-RKEY              PIC 9(09) COMP.

           01  TITLE.
               05  FILLER                   PIC X(35) VALUE SPACES.
               05  FILLER                   PIC X(21)
                                    VALUE "ACTIVE MEMBERS REPORT".
               05  FILLER                   PIC X(06) VALUE SPACES.
               05  FILLER                   PIC X(09) VALUE "AS OF   /".
               05  T-RUN-MM                 PIC 99.
               05  FILLER                   PIC X(01) VALUE "/".
               05  T-RUN-DD                 PIC 99.
               05  FILLER                   PIC X(01) VALUE "/".
               05  T-RUN-CCYY               PIC 9999.
               05  FILLER                   PIC X(04) VALUE SPACES.
               05  FILLER                   PIC X(04) VALUE "PAG:".
               05  T-PAGE-NUMBER            PIC 9(03) VALUE 0.

           01  HEADING-1.
               05  FILLER                   PIC X(09) VALUE "MEMBER ID".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(30)
                                    VALUE "MEMBER NAME".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(09) VALUE "STATUS".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(30)
                                    VALUE "EMAIL ADDRESS".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(12) VALUE "PHONE".

           01  HEADING-2.
               05  FILLER                   PIC X(09) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(30) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(09) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(30) VALUE ALL "-".
               05  FILLER                   PIC X(01) VALUE SPACE.
               05  FILLER                   PIC X(12) VALUE ALL "-".

           01  DETAIL-1.
               05  D-MEMBER-ID              PIC 9(09).
               05  FILLER                   PIC X(01).
               05  D-MEMBER-NAME            PIC X(30).
               05  FILLER                   PIC X(01).
               05  D-MEMBER-STATUS          PIC X(09).
               05  FILLER                   PIC X(01).
               05  D-MEMBER-EMAIL           PIC X(30).
               05  FILLER                   PIC X(01).
               05  D-MEMBER-PHONE           PIC X(12).

           01  TOTAL-LINE.
               05  FILLER                   PIC X(23)
                                    VALUE "TOTAL ACTIVE MEMBERS : ".
               05  T-TOTAL-ACTIVE           PIC ZZZZ9.
               05  FILLER                   PIC X(104) VALUE SPACES.

           01  W-END-OF-FILE                PIC X.
               88  END-OF-FILE                 VALUE "Y".

           01  W-PRINTED-LINES              PIC 99.
               88  PAGE-FULL                   VALUE 30 THROUGH 99.

           77  WS-TOTAL-ACTIVE              PIC 9(05) COMP.
           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-EXIT.
           PERFORM 0300-PRINT-A-RECORD-I THRU 0300-PRINT-A-RECORD-EXIT
                   UNTIL END-OF-FILE.
           PERFORM 0900-TERMINATE-I THRU 0900-TERMINATE-EXIT.

           EXIT PROGRAM.
           STOP RUN.

       0100-INITIALIZE-I.

           MOVE 0   TO WS-TOTAL-ACTIVE.
           MOVE 0   TO T-PAGE-NUMBER.
           MOVE "N" TO W-END-OF-FILE.

           OPEN INPUT MEMBER-FILE.
           OPEN INPUT RUN-CONTROL-FILE.
           OPEN OUTPUT REPORT-FILE.

           MOVE 1 TO WS-CONTROL-RKEY.
           READ RUN-CONTROL-FILE RECORD
               INVALID KEY
                  DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***".

           MOVE CONTROL-RUN-DATE TO WS-RUN-DATE.
           MOVE WS-RUN-MM   TO T-RUN-MM.
           MOVE WS-RUN-DD   TO T-RUN-DD.
           MOVE WS-RUN-CCYY TO T-RUN-CCYY.

           PERFORM 0200-PRINT-HEADINGS-I THRU 0200-PRINT-HEADINGS-EXIT.

           PERFORM 0110-READ-NEXT-ACTIVE-I
                   THRU 0110-READ-NEXT-ACTIVE-EXIT.

       0100-INITIALIZE-EXIT.
           EXIT.
      *
      *    0110 SKIPS OVER EMPTY SLOTS AND OVER MEMBERS WHOSE STATUS
      *    IS NOT ACTIVE -- THIS REPORT LISTS ACTIVE MEMBERS ONLY.
      *
       0110-READ-NEXT-ACTIVE-I.

           READ MEMBER-FILE NEXT RECORD
               AT END
                  MOVE "Y" TO W-END-OF-FILE
                  GO TO 0110-READ-NEXT-ACTIVE-EXIT.

           IF MEMBER-SLOT-EMPTY OR NOT MEMBER-STATUS-ACTIVE
              GO TO 0110-READ-NEXT-ACTIVE-I.

       0110-READ-NEXT-ACTIVE-EXIT.
           EXIT.

       0200-PRINT-HEADINGS-I.

           ADD 1 TO T-PAGE-NUMBER.
           MOVE TITLE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING PAGE.
           MOVE SPACES TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE HEADING-1 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE HEADING-2 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE 4 TO W-PRINTED-LINES.

       0200-PRINT-HEADINGS-EXIT.
           EXIT.

       0300-PRINT-A-RECORD-I.

           MOVE MEMBER-ID     TO D-MEMBER-ID.
           MOVE MEMBER-NAME   TO D-MEMBER-NAME.
           MOVE MEMBER-STATUS TO D-MEMBER-STATUS.
           MOVE MEMBER-EMAIL  TO D-MEMBER-EMAIL.
           MOVE MEMBER-PHONE  TO D-MEMBER-PHONE.

           MOVE DETAIL-1 TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           ADD 1 TO W-PRINTED-LINES.
           ADD 1 TO WS-TOTAL-ACTIVE.

           PERFORM 0110-READ-NEXT-ACTIVE-I
                   THRU 0110-READ-NEXT-ACTIVE-EXIT.

           IF NOT END-OF-FILE
              IF PAGE-FULL
                 PERFORM 0200-PRINT-HEADINGS-I
                         THRU 0200-PRINT-HEADINGS-EXIT.

       0300-PRINT-A-RECORD-EXIT.
           EXIT.

       0900-TERMINATE-I.

           MOVE WS-TOTAL-ACTIVE TO T-TOTAL-ACTIVE.
           MOVE SPACES TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.
           MOVE TOTAL-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD AFTER ADVANCING 1.

           CLOSE MEMBER-FILE.
           CLOSE RUN-CONTROL-FILE.
           CLOSE REPORT-FILE.

           DISPLAY "ACTIVE-MEMBERS-REPORT - TOTAL ACTIVE MEMBERS: "
                   WS-TOTAL-ACTIVE.

       0900-TERMINATE-EXIT.
           EXIT.
