      *
      *    SLREPORT.CBL
      *    SELECT clause for the REPORT-FILE -- line-sequential
      *    printed output shared by all three club reports.
      *
       SELECT REPORT-FILE
              ASSIGN TO "REPTOUT"
              ORGANIZATION IS LINE SEQUENTIAL.
