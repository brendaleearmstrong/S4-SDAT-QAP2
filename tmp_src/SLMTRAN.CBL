      *
      *    SLMTRAN.CBL
      *    SELECT clause for the MEMBER-TRAN-FILE -- sequential input
      *    of member add/update/status-change transactions.
      *
       SELECT MEMBER-TRAN-FILE
              ASSIGN TO "MEMBTRAN"
              ORGANIZATION IS LINE SEQUENTIAL.
