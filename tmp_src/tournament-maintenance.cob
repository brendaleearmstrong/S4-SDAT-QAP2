       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TOURNAMENT-MAINTENANCE.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  04/02/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    04/02/89  RH   0004  ORIGINAL PROGRAM - CONVERTED FROM THE   TRN0004
      *                         OLD VOUCHER-MAINTENANCE CRT SCREEN;
      *                         REGISTER/REMOVE CODES REPLACE WHAT
      *                         USED TO BE THE VOUCHER PAY/UNPAY PAIR.
      *    06/02/89  RH   0012  ADDED CAPACITY CHECK ON REGISTER - PRO  TRN0012
      *                         SHOP WAS OVERBOOKING THE SPRING TOURNEY.
      *    09/14/89  RH   0020  ADDED STATUS-CHANGE CODE AND THE        TRN0020
      *                         COMPLETION CONTROL BREAK THAT CREDITS
      *                         MEMBER-TOURNAMENTS-PLAYED.
      *    02/11/90  JT   0035  DUPLICATE REGISTRATION NOW REJECTED     TRN0035
      *                         INSTEAD OF SILENTLY DOUBLE-COUNTING.
      *    08/19/91  JT   0061  ADDED MINIMUM-PARTICIPANT CHECK BEFORE  TRN0061
      *                         ALLOWING SCHEDULED TO GO IN_PROGRESS.
      *    11/14/93  PDW  0104  MAX-PARTICIPANTS CEILING RAISED FROM    TRN0104
      *                         64 TO 100 FOR THE CLUB CHAMPIONSHIP.
      *    02/26/99  PDW  0142  Y2K REMEDIATION - TOURN-START-CCYY AND  TRN0142
      *                         TOURN-END-CCYY CONFIRMED 4-DIGIT.
      *    08/30/02  MCG  0179  ADDED TRANSACTION COUNTS TO THE         TRN0179
      *                         END-OF-JOB DISPLAY FOR OPERATIONS.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           COPY "SLTTRAN.CBL".
           COPY "SLTOURN.CBL".
           COPY "SLMEMBR.CBL".
           COPY "SLCONTRL.CBL".
           COPY "SLREJECT.CBL".

       DATA DIVISION.
       FILE SECTION.

           COPY "FDTTRAN.CBL".
           COPY "FDTOURN.CBL".
           COPY "FDMEMBR.CBL".
           COPY "FDCONTRL.CBL".
           COPY "FDREJECT.CBL".

       WORKING-STORAGE SECTION.

           COPY "wsdate.cbl".

           01  WS-MEMBER-RKEY               PIC 9(09) COMP.
           01  WS-TOURN-RKEY                PIC 9(09) COMP.
           01  WS-CONTROL-RKEY              PIC 9(09) COMP.

           01  W-END-OF-TRAN-FILE           PIC X.
               88  END-OF-TRAN-FILE            VALUE "Y".

           01  W-FOUND-TOURN-RECORD         PIC X.
               88  FOUND-TOURN-RECORD          VALUE "Y".

           01  W-FOUND-MEMBER-RECORD        PIC X.
               88  FOUND-MEMBER-RECORD         VALUE "Y".

           01  W-EDIT-PASSED-SWITCH         PIC X.
               88  EDIT-PASSED                  VALUE "Y".

           01  W-ALREADY-REGISTERED-SWITCH  PIC X.
               88  ALREADY-REGISTERED           VALUE "Y".

           01  W-STATUS-TRANSITION-OK       PIC X.
               88  TRANSITION-OK                VALUE "Y".

           01  WS-NEW-TOURN.
               05  WS-NEW-START-DATE        PIC 9(08).
               05  WS-NEW-END-DATE          PIC 9(08).
               05  WS-NEW-LOCATION          PIC X(40).
               05  WS-NEW-ENTRY-FEE         PIC S9(07)V99 COMP-3.
               05  WS-NEW-CASH-PRIZE        PIC S9(07)V99 COMP-3.
               05  WS-NEW-MIN-PARTICIPANTS  PIC 9(03).
               05  WS-NEW-MAX-PARTICIPANTS  PIC 9(03).

           01  W-REJECT-REASON              PIC X(45).

           77  W-TABLE-SUB                  PIC 9(03) COMP.
           77  W-COMPACT-SUB                PIC 9(03) COMP.

           77  W-TRANS-READ                 PIC 9(05) COMP.
           77  W-TRANS-APPLIED              PIC 9(05) COMP.
           77  W-TRANS-REJECTED             PIC 9(05) COMP.
           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           PERFORM 0100-INITIALIZE-I    THRU 0100-INITIALIZE-EXIT.
           PERFORM 0200-PROCESS-TRAN-I  THRU 0200-PROCESS-TRAN-EXIT
                   UNTIL END-OF-TRAN-FILE.
           PERFORM 0900-TERMINATE-I     THRU 0900-TERMINATE-EXIT.

           EXIT PROGRAM.
           STOP RUN.

       0100-INITIALIZE-I.

           MOVE 0    TO W-TRANS-READ.
           MOVE 0    TO W-TRANS-APPLIED.
           MOVE 0    TO W-TRANS-REJECTED.
           MOVE "N"  TO W-END-OF-TRAN-FILE.

           OPEN INPUT TOURN-TRAN-FILE.
           OPEN I-O   TOURN-FILE.
           OPEN I-O   MEMBER-FILE.
           OPEN I-O   RUN-CONTROL-FILE.
           OPEN OUTPUT REJECT-FILE.

           MOVE 1 TO WS-CONTROL-RKEY.
           READ RUN-CONTROL-FILE RECORD
               INVALID KEY
                  DISPLAY "*** RUN-CONTROL-RECORD NOT FOUND ***"
                  MOVE "Y" TO W-END-OF-TRAN-FILE.

           MOVE CONTROL-RUN-DATE TO WS-RUN-DATE.

           PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.

       0100-INITIALIZE-EXIT.
           EXIT.
      *
       0110-READ-TRAN-I.

           READ TOURN-TRAN-FILE RECORD
               AT END
                  MOVE "Y" TO W-END-OF-TRAN-FILE
                  GO TO 0110-READ-TRAN-EXIT.

           ADD 1 TO W-TRANS-READ.

       0110-READ-TRAN-EXIT.
           EXIT.

       0200-PROCESS-TRAN-I.

           MOVE "Y" TO W-EDIT-PASSED-SWITCH.
           MOVE SPACES TO W-REJECT-REASON.

           IF TTRAN-IS-CREATE
              PERFORM 0300-APPLY-CREATE-I THRU 0300-APPLY-CREATE-EXIT
           ELSE
              IF TTRAN-IS-UPDATE
                 PERFORM 0400-APPLY-UPDATE-I THRU 0400-APPLY-UPDATE-EXIT
              ELSE
                 IF TTRAN-IS-REGISTER
                    PERFORM 0500-APPLY-REGISTER-I
                            THRU 0500-APPLY-REGISTER-EXIT
                 ELSE
                    IF TTRAN-IS-REMOVE
                       PERFORM 0600-APPLY-REMOVE-I
                               THRU 0600-APPLY-REMOVE-EXIT
                    ELSE
                       IF TTRAN-IS-STATUS-CHANGE
                          PERFORM 0800-APPLY-STATUS-CHANGE-I
                                  THRU 0800-APPLY-STATUS-CHANGE-EXIT
                       ELSE
                          MOVE "UNKNOWN TRANSACTION CODE"
                                            TO W-REJECT-REASON
                          MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF EDIT-PASSED
              ADD 1 TO W-TRANS-APPLIED
           ELSE
              ADD 1 TO W-TRANS-REJECTED
              PERFORM 0700-WRITE-REJECT-I THRU 0700-WRITE-REJECT-EXIT.

           PERFORM 0110-READ-TRAN-I THRU 0110-READ-TRAN-EXIT.

       0200-PROCESS-TRAN-EXIT.
           EXIT.
      *
      *    ------------- CREATE A NEW TOURNAMENT -----------------------
      *
       0300-APPLY-CREATE-I.

           MOVE TTRAN-START-DATE       TO WS-NEW-START-DATE.
           MOVE TTRAN-END-DATE         TO WS-NEW-END-DATE.
           MOVE TTRAN-LOCATION         TO WS-NEW-LOCATION.
           MOVE TTRAN-ENTRY-FEE        TO WS-NEW-ENTRY-FEE.
           MOVE TTRAN-CASH-PRIZE       TO WS-NEW-CASH-PRIZE.
           MOVE TTRAN-MIN-PARTICIPANTS TO WS-NEW-MIN-PARTICIPANTS.
           MOVE TTRAN-MAX-PARTICIPANTS TO WS-NEW-MAX-PARTICIPANTS.

           PERFORM 0310-VALIDATE-TOURN-FIELDS-I
                   THRU 0310-VALIDATE-TOURN-FIELDS-EXIT.

           IF EDIT-PASSED
              MOVE CONTROL-NEXT-TOURN-ID TO TOURN-ID
              ADD 1 TO CONTROL-NEXT-TOURN-ID
              MOVE WS-NEW-START-DATE       TO TOURN-START-DATE
              MOVE WS-NEW-END-DATE         TO TOURN-END-DATE
              MOVE WS-NEW-LOCATION         TO TOURN-LOCATION
              MOVE WS-NEW-ENTRY-FEE        TO TOURN-ENTRY-FEE
              MOVE WS-NEW-CASH-PRIZE       TO TOURN-CASH-PRIZE
              MOVE WS-NEW-MIN-PARTICIPANTS TO TOURN-MIN-PARTICIPANTS
              MOVE WS-NEW-MAX-PARTICIPANTS TO TOURN-MAX-PARTICIPANTS
              MOVE "SCHEDULED  "           TO TOURN-STATUS
              MOVE 0                       TO TOURN-PARTICIPANT-COUNT
              MOVE "Y"                     TO TOURN-IN-USE-SWITCH
              MOVE SPACES                  TO TOURN-PARTICIPANT-TABLE
              MOVE TOURN-ID                TO WS-TOURN-RKEY.

           IF EDIT-PASSED
              REWRITE RUN-CONTROL-RECORD
                 INVALID KEY
                    DISPLAY "*** ERROR REWRITING RUN-CONTROL-REC ***".

           IF EDIT-PASSED
              WRITE TOURN-RECORD
                 INVALID KEY
                    MOVE "Unable to write new tournament record"
                                       TO W-REJECT-REASON
                    MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0300-APPLY-CREATE-EXIT.
           EXIT.

       0310-VALIDATE-TOURN-FIELDS-I.

           IF WS-NEW-END-DATE < WS-NEW-START-DATE
              MOVE "End date cannot be before start date"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF WS-NEW-LOCATION EQUAL SPACES
              MOVE "Location cannot be empty" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF WS-NEW-ENTRY-FEE NOT GREATER THAN ZERO
              MOVE "Entry fee must be greater than zero"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF WS-NEW-CASH-PRIZE < ZERO
              MOVE "Cash prize cannot be negative" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF WS-NEW-MIN-PARTICIPANTS < 2
              MOVE "Minimum participants must be at least 2"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF WS-NEW-MAX-PARTICIPANTS > 100
              MOVE "Maximum participants cannot exceed 100"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF WS-NEW-MAX-PARTICIPANTS < WS-NEW-MIN-PARTICIPANTS
              MOVE "Maximum participants cannot be less than minimum"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0310-VALIDATE-TOURN-FIELDS-EXIT.
           EXIT.
      *
      *    ------------- UPDATE AN EXISTING TOURNAMENT -----------------
      *
       0400-APPLY-UPDATE-I.

           MOVE "Y" TO W-FOUND-TOURN-RECORD.
           MOVE TTRAN-TOURN-ID TO TOURN-ID.
           PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
                   THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.

           IF NOT FOUND-TOURN-RECORD
              MOVE "Tournament not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0400-APPLY-UPDATE-EXIT.

           MOVE TTRAN-START-DATE       TO WS-NEW-START-DATE.
           MOVE TTRAN-END-DATE         TO WS-NEW-END-DATE.
           MOVE TTRAN-LOCATION         TO WS-NEW-LOCATION.
           MOVE TTRAN-ENTRY-FEE        TO WS-NEW-ENTRY-FEE.
           MOVE TTRAN-CASH-PRIZE       TO WS-NEW-CASH-PRIZE.
           MOVE TTRAN-MIN-PARTICIPANTS TO WS-NEW-MIN-PARTICIPANTS.
           MOVE TTRAN-MAX-PARTICIPANTS TO WS-NEW-MAX-PARTICIPANTS.

           PERFORM 0310-VALIDATE-TOURN-FIELDS-I
                   THRU 0310-VALIDATE-TOURN-FIELDS-EXIT.

           IF WS-NEW-MAX-PARTICIPANTS < TOURN-PARTICIPANT-COUNT
              MOVE "Maximum participants cannot go below current count"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH.

           IF EDIT-PASSED
              MOVE WS-NEW-START-DATE       TO TOURN-START-DATE
              MOVE WS-NEW-END-DATE         TO TOURN-END-DATE
              MOVE WS-NEW-LOCATION         TO TOURN-LOCATION
              MOVE WS-NEW-ENTRY-FEE        TO TOURN-ENTRY-FEE
              MOVE WS-NEW-CASH-PRIZE       TO TOURN-CASH-PRIZE
              MOVE WS-NEW-MIN-PARTICIPANTS TO TOURN-MIN-PARTICIPANTS
              MOVE WS-NEW-MAX-PARTICIPANTS TO TOURN-MAX-PARTICIPANTS
              REWRITE TOURN-RECORD
                 INVALID KEY
                    MOVE "Unable to rewrite tournament record"
                                       TO W-REJECT-REASON
                    MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0400-APPLY-UPDATE-EXIT.
           EXIT.
      *
      *    ------------- REGISTER A MEMBER -----------------------------
      *
       0500-APPLY-REGISTER-I.

           MOVE "Y" TO W-FOUND-TOURN-RECORD.
           MOVE TOURN-TRAN-REG-TOURN-ID TO TOURN-ID.
           PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
                   THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.

           IF NOT FOUND-TOURN-RECORD
              MOVE "Tournament not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-REGISTER-EXIT.

           IF NOT TOURN-STATUS-SCHEDULED
              MOVE "Tournament is not open for registration"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-REGISTER-EXIT.

           MOVE "Y" TO W-FOUND-MEMBER-RECORD.
           MOVE TOURN-TRAN-REG-MEMBER-ID TO MEMBER-ID.
           PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
                   THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.

           IF NOT FOUND-MEMBER-RECORD
              MOVE "Member not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-REGISTER-EXIT.

           IF NOT MEMBER-STATUS-ACTIVE
              MOVE "Member is not active" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-REGISTER-EXIT.

           IF TOURN-PARTICIPANT-COUNT NOT LESS THAN
                                       TOURN-MAX-PARTICIPANTS
              MOVE "Tournament has reached its maximum participants"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-REGISTER-EXIT.

           MOVE "N" TO W-ALREADY-REGISTERED-SWITCH.
           MOVE 1   TO W-TABLE-SUB.
           PERFORM 0510-CHECK-DUPE-REGISTRATION-I
                   THRU 0510-CHECK-DUPE-REGISTRATION-EXIT
                   VARYING W-TABLE-SUB FROM 1 BY 1
                   UNTIL W-TABLE-SUB > TOURN-PARTICIPANT-COUNT.

           IF ALREADY-REGISTERED
              MOVE "Member is already registered for this tournament"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0500-APPLY-REGISTER-EXIT.

           ADD 1 TO TOURN-PARTICIPANT-COUNT.
           MOVE MEMBER-ID TO
               TOURN-PARTICIPANT-ID (TOURN-PARTICIPANT-COUNT).

           MOVE TOURN-ID TO WS-TOURN-RKEY.
           REWRITE TOURN-RECORD
               INVALID KEY
                  MOVE "Unable to rewrite tournament record"
                                    TO W-REJECT-REASON
                  MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0500-APPLY-REGISTER-EXIT.
           EXIT.

       0510-CHECK-DUPE-REGISTRATION-I.

           IF TOURN-PARTICIPANT-ID (W-TABLE-SUB) EQUAL MEMBER-ID
              MOVE "Y" TO W-ALREADY-REGISTERED-SWITCH.

       0510-CHECK-DUPE-REGISTRATION-EXIT.
           EXIT.
      *
      *    ------------- REMOVE A MEMBER'S REGISTRATION ----------------
      *
       0600-APPLY-REMOVE-I.

           MOVE "Y" TO W-FOUND-TOURN-RECORD.
           MOVE TOURN-TRAN-REG-TOURN-ID TO TOURN-ID.
           PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
                   THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.

           IF NOT FOUND-TOURN-RECORD
              MOVE "Tournament not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0600-APPLY-REMOVE-EXIT.

           MOVE "N" TO W-ALREADY-REGISTERED-SWITCH.
           MOVE 1   TO W-TABLE-SUB.
           PERFORM 0610-FIND-REGISTRATION-SLOT-I
                   THRU 0610-FIND-REGISTRATION-SLOT-EXIT
                   VARYING W-TABLE-SUB FROM 1 BY 1
                   UNTIL W-TABLE-SUB > TOURN-PARTICIPANT-COUNT
                      OR ALREADY-REGISTERED.

           IF NOT ALREADY-REGISTERED
              MOVE "Member is not registered for this tournament"
                                TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0600-APPLY-REMOVE-EXIT.

           PERFORM 0620-COMPACT-TABLE-I THRU 0620-COMPACT-TABLE-EXIT
                   VARYING W-COMPACT-SUB FROM W-TABLE-SUB BY 1
                   UNTIL W-COMPACT-SUB >= TOURN-PARTICIPANT-COUNT.

           MOVE 0 TO TOURN-PARTICIPANT-ID (TOURN-PARTICIPANT-COUNT).
           SUBTRACT 1 FROM TOURN-PARTICIPANT-COUNT.

           MOVE TOURN-ID TO WS-TOURN-RKEY.
           REWRITE TOURN-RECORD
               INVALID KEY
                  MOVE "Unable to rewrite tournament record"
                                    TO W-REJECT-REASON
                  MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0600-APPLY-REMOVE-EXIT.
           EXIT.

       0610-FIND-REGISTRATION-SLOT-I.

           IF TOURN-PARTICIPANT-ID (W-TABLE-SUB) EQUAL
              TOURN-TRAN-REG-MEMBER-ID
              MOVE "Y" TO W-ALREADY-REGISTERED-SWITCH.

       0610-FIND-REGISTRATION-SLOT-EXIT.
           EXIT.

       0620-COMPACT-TABLE-I.

           MOVE TOURN-PARTICIPANT-ID (W-COMPACT-SUB + 1)
               TO TOURN-PARTICIPANT-ID (W-COMPACT-SUB).

       0620-COMPACT-TABLE-EXIT.
           EXIT.
      *
      *    ------------- REJECT-FILE OUTPUT ----------------------------
      *
       0700-WRITE-REJECT-I.

           MOVE "TOURN-TRAN " TO REJ-SOURCE.
           MOVE TTRAN-TOURN-ID  TO REJ-KEY.
           MOVE TTRAN-CODE      TO REJ-TRAN-CODE.
           MOVE W-REJECT-REASON TO REJ-REASON.
           WRITE REJECT-RECORD.

       0700-WRITE-REJECT-EXIT.
           EXIT.
      *
      *    ------------- STATUS CHANGE / COMPLETION CONTROL BREAK ------
      *
       0800-APPLY-STATUS-CHANGE-I.

           MOVE "Y" TO W-FOUND-TOURN-RECORD.
           MOVE TTRAN-TOURN-ID TO TOURN-ID.
           PERFORM 2600-LOOK-FOR-TOURN-RECORD-I
                   THRU 2600-LOOK-FOR-TOURN-RECORD-EXIT.

           IF NOT FOUND-TOURN-RECORD
              MOVE "Tournament not found" TO W-REJECT-REASON
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0800-APPLY-STATUS-CHANGE-EXIT.

           PERFORM 0810-CHECK-TRANSITION-I
                   THRU 0810-CHECK-TRANSITION-EXIT.

           IF NOT TRANSITION-OK
              MOVE "N" TO W-EDIT-PASSED-SWITCH
              GO TO 0800-APPLY-STATUS-CHANGE-EXIT.

           IF TTRAN-NEW-STATUS EQUAL "COMPLETED  "
              PERFORM 0820-CREDIT-PARTICIPANTS-I
                      THRU 0820-CREDIT-PARTICIPANTS-EXIT
                      VARYING W-TABLE-SUB FROM 1 BY 1
                      UNTIL W-TABLE-SUB > TOURN-PARTICIPANT-COUNT.

           MOVE TTRAN-NEW-STATUS TO TOURN-STATUS.
           MOVE TOURN-ID TO WS-TOURN-RKEY.
           REWRITE TOURN-RECORD
               INVALID KEY
                  MOVE "Unable to rewrite tournament record"
                                    TO W-REJECT-REASON
                  MOVE "N" TO W-EDIT-PASSED-SWITCH.

       0800-APPLY-STATUS-CHANGE-EXIT.
           EXIT.

       0810-CHECK-TRANSITION-I.

           MOVE "N" TO W-STATUS-TRANSITION-OK.
           MOVE "Invalid status transition" TO W-REJECT-REASON.

           IF TOURN-STATUS-SCHEDULED
              AND TTRAN-NEW-STATUS EQUAL "IN_PROGRESS"
              IF TOURN-PARTICIPANT-COUNT < TOURN-MIN-PARTICIPANTS
                 MOVE "Tournament has not met minimum participants"
                                   TO W-REJECT-REASON
              ELSE
                 MOVE "Y" TO W-STATUS-TRANSITION-OK.

           IF TOURN-STATUS-IN-PROGRESS
              AND TTRAN-NEW-STATUS EQUAL "COMPLETED  "
              MOVE "Y" TO W-STATUS-TRANSITION-OK.

           IF (TOURN-STATUS-SCHEDULED OR TOURN-STATUS-IN-PROGRESS)
              AND TTRAN-NEW-STATUS EQUAL "CANCELLED  "
              MOVE "Y" TO W-STATUS-TRANSITION-OK.

       0810-CHECK-TRANSITION-EXIT.
           EXIT.

       0820-CREDIT-PARTICIPANTS-I.

           MOVE "Y" TO W-FOUND-MEMBER-RECORD.
           MOVE TOURN-PARTICIPANT-ID (W-TABLE-SUB) TO MEMBER-ID.
           PERFORM 2500-LOOK-FOR-MEMBER-RECORD-I
                   THRU 2500-LOOK-FOR-MEMBER-RECORD-EXIT.

           IF FOUND-MEMBER-RECORD
              ADD 1 TO MEMBER-TOURNAMENTS-PLAYED
              REWRITE MEMBER-RECORD
                 INVALID KEY
                    DISPLAY "*** ERROR CREDITING MEMBER "
                            MEMBER-ID " ***".

       0820-CREDIT-PARTICIPANTS-EXIT.
           EXIT.

       0900-TERMINATE-I.

           CLOSE TOURN-TRAN-FILE.
           CLOSE TOURN-FILE.
           CLOSE MEMBER-FILE.
           CLOSE RUN-CONTROL-FILE.
           CLOSE REJECT-FILE.

           DISPLAY "TOURNAMENT-MAINTENANCE - TRANSACTIONS READ:    "
                   W-TRANS-READ.
           DISPLAY "TOURNAMENT-MAINTENANCE - TRANSACTIONS APPLIED: "
                   W-TRANS-APPLIED.
           DISPLAY "TOURNAMENT-MAINTENANCE - TRANSACTIONS REJECTED:"
                   W-TRANS-REJECTED.

       0900-TERMINATE-EXIT.
           EXIT.
      *
      *    ------------------------------------------------------------
      *
           COPY "PL-LOOK-FOR-TOURN-RECORD.CBL".
           COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
