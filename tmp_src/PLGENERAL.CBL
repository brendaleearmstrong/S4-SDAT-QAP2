      *
      *    PLGENERAL.CBL
      *    General-purpose validation paragraphs, COPYd into the
      *    PROCEDURE DIVISION of any program that needs them.  The
      *    calling program must carry ENTRY-CHARACTER, POSITION-OF-
      *    CHARACTER, W-EMAIL-AT-COUNT, W-EMAIL-VALID-SWITCH and
      *    W-PHONE-VALID-SWITCH in its own WORKING-STORAGE SECTION --
      *    this shop's copybooks have never carried their own data,
      *    only the paragraphs that work on data the caller owns.
      *
       2100-CHECK-EMAIL-FORMAT-I.

           MOVE "Y" TO W-EMAIL-VALID-SWITCH.
           MOVE 0   TO W-EMAIL-AT-COUNT.

           IF MTRAN-EMAIL EQUAL SPACES
              MOVE "N" TO W-EMAIL-VALID-SWITCH
              GO TO 2100-CHECK-EMAIL-FORMAT-EXIT.

           INSPECT MTRAN-EMAIL TALLYING W-EMAIL-AT-COUNT FOR ALL "@".

           IF W-EMAIL-AT-COUNT NOT EQUAL 1
              MOVE "N" TO W-EMAIL-VALID-SWITCH
              GO TO 2100-CHECK-EMAIL-FORMAT-EXIT.

           UNSTRING MTRAN-EMAIL DELIMITED BY "@"
               INTO W-EMAIL-LOCAL-PART W-EMAIL-DOMAIN-PART.

           IF W-EMAIL-LOCAL-PART EQUAL SPACES
              OR W-EMAIL-DOMAIN-PART EQUAL SPACES
              MOVE "N" TO W-EMAIL-VALID-SWITCH
              GO TO 2100-CHECK-EMAIL-FORMAT-EXIT.

           MOVE 1 TO POSITION-OF-CHARACTER.
           PERFORM 2110-CHECK-LOCAL-PART-CHAR-I
                   THRU 2110-CHECK-LOCAL-PART-CHAR-EXIT
                   UNTIL POSITION-OF-CHARACTER > 50
                      OR NOT VALID-EMAIL-LOCAL-CHAR.

           IF NOT VALID-EMAIL-LOCAL-CHAR
              MOVE "N" TO W-EMAIL-VALID-SWITCH.

       2100-CHECK-EMAIL-FORMAT-EXIT.
           EXIT.

       2110-CHECK-LOCAL-PART-CHAR-I.

           UNSTRING W-EMAIL-LOCAL-PART
               INTO ENTRY-CHARACTER
                    WITH POINTER POSITION-OF-CHARACTER.

           IF ENTRY-CHARACTER EQUAL SPACE
              CONTINUE
           ELSE
              IF NOT VALID-EMAIL-LOCAL-CHAR
                 CONTINUE.

       2110-CHECK-LOCAL-PART-CHAR-EXIT.
           EXIT.

      *
      *    2200-CHECK-PHONE-FORMAT-I validates the strict
      *    XXX-XXX-XXXX shape -- three digit groups joined by
      *    hyphens at columns 4 and 8, nothing else accepted.
      *
       2200-CHECK-PHONE-FORMAT-I.

           MOVE "Y" TO W-PHONE-VALID-SWITCH.
           MOVE MTRAN-PHONE TO W-PHONE-EDIT.

           IF W-PHONE-GROUP-1 NOT NUMERIC
              OR W-PHONE-GROUP-2 NOT NUMERIC
              OR W-PHONE-GROUP-3 NOT NUMERIC
              MOVE "N" TO W-PHONE-VALID-SWITCH.

           IF W-PHONE-DASH-1 NOT EQUAL "-"
              OR W-PHONE-DASH-2 NOT EQUAL "-"
              MOVE "N" TO W-PHONE-VALID-SWITCH.

       2200-CHECK-PHONE-FORMAT-EXIT.
           EXIT.
