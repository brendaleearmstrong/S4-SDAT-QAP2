      *
      *    SLREJECT.CBL
      *    SELECT clause for the REJECT-FILE -- line-sequential list
      *    of rejected member/tournament transactions and the reason.
      *
       SELECT REJECT-FILE
              ASSIGN TO "REJECTS"
              ORGANIZATION IS LINE SEQUENTIAL.
