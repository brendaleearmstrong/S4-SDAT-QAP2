      *
      *    WSDATE.CBL
      *    WORKING-STORAGE holding the run date this job step is
      *    processing as of.  Every maintenance and report program in
      *    the string COPYs this after reading RUN-CONTROL-RECORD so
      *    "today" always means the same thing across the whole run.
      *
      *    WS-RUN-DATE is loaded by the caller from CONTROL-RUN-DATE
      *    (format CCYYMMDD) immediately after OPENing RUN-CONTROL-FILE.
      *
       01  WS-RUN-DATE                  PIC 9(8).
       01  FILLER REDEFINES WS-RUN-DATE.
           05  WS-RUN-CCYY               PIC 9999.
           05  WS-RUN-MM                 PIC 99.
           05  WS-RUN-DD                 PIC 99.

       77  WS-DATE-COMPARE-SWITCH       PIC X.
           88  WS-DATE-NOT-BEFORE-RUN-DATE  VALUE "Y".

       77  WS-DATE-TEMP-FOR-CALC        PIC 9(12).
