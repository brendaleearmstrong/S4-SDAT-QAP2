      *
      *    SLTOURN.CBL
      *    SELECT clause for the TOURN-FILE (tournament calendar
      *    master).  Relative organization, surrogate key TOURN-ID
      *    doubles as the relative record number.
      *
       SELECT TOURN-FILE
              ASSIGN TO "TOURNFIL"
              ORGANIZATION IS RELATIVE
              ACCESS MODE IS DYNAMIC
              RELATIVE KEY IS WS-TOURN-RKEY.
