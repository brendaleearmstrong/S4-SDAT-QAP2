      *
      *    FDREJECT.CBL
      *    FD and record layout for the REJECT-FILE.
      *
       FD  REJECT-FILE
           LABEL RECORDS ARE OMITTED.

       01  REJECT-RECORD.
           05  REJ-SOURCE                  PIC X(11).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  REJ-KEY                     PIC 9(09).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  REJ-TRAN-CODE               PIC X(01).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  REJ-REASON                  PIC X(45).
