      *
      *    FDREPORT.CBL
      *    FD for the REPORT-FILE -- print image, 132 bytes.
      *
       FD  REPORT-FILE
           LABEL RECORDS ARE OMITTED.

       01  REPORT-RECORD                   PIC X(132).
