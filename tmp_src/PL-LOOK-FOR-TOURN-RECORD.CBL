      *
      *    PL-LOOK-FOR-TOURN-RECORD.CBL
      *    Random READ of TOURN-FILE by TOURN-ID.  Caller loads the
      *    key into TOURN-ID and W-FOUND-TOURN-RECORD to "Y" first.
      *
       2600-LOOK-FOR-TOURN-RECORD-I.

           MOVE TOURN-ID TO WS-TOURN-RKEY.

           READ TOURN-FILE RECORD
               INVALID KEY
                  MOVE "N" TO W-FOUND-TOURN-RECORD.

           IF FOUND-TOURN-RECORD
              IF TOURN-SLOT-EMPTY
                 MOVE "N" TO W-FOUND-TOURN-RECORD.

       2600-LOOK-FOR-TOURN-RECORD-EXIT.
           EXIT.
