       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RUN-CONTROL-MAINTENANCE.
       AUTHOR.        R HALVORSEN.
       INSTALLATION.  GREEN VALLEY GOLF & COUNTRY CLUB - DATA PROC.
       DATE-WRITTEN.  03/11/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *    CHANGE LOG
      *    ----------------------------------------------------------
      *    03/11/89  RH   0001  ORIGINAL PROGRAM - REPLACES THE OLD     RCM0001
      *                         CARD-DECK STEP THAT PUNCHED THE NEXT
      *                         VOUCHER NUMBER FOR THE A/P STRING;
      *                         CLUB ADOPTED THE SAME CONTROL-RECORD
      *                         PATTERN FOR MEMBER-ID/TOURN-ID KEYS.
      *    07/22/89  RH   0014  ADDED CONTROL-MIN-PARTICIPATION-CNT     RCM0014
      *                         FOR THE NEW PARTICIPATION REPORT.
      *    01/09/90  JT   0031  FIRST-RUN CASE - WRITE THE RECORD       RCM0031
      *                         INSTEAD OF REWRITE WHEN SLOT 1 IS
      *                         STILL EMPTY.
      *    05/02/91  JT   0058  CORRECTED SIGN ON WS-CONTROL-RKEY,      RCM0058
      *                         WAS DECLARED DISPLAY, SHOULD BE COMP.
      *    11/14/93  PDW  0102  YEAR FIELD ON CONTROL CARD WIDENED      RCM0102
      *                         FOR THE 2-DIGIT-YEAR CLEANUP PROJECT.
      *    02/26/99  PDW  0140  Y2K REMEDIATION - CONTROL-RUN-CCYY IS   RCM0140
      *                         NOW A FULL 4-DIGIT YEAR THROUGHOUT;
      *                         NO WINDOWING, FIELD WAS ALREADY WIDE.
      *    08/30/02  MCG  0177  ADDED TRACE DISPLAY OF THE INCOMING     RCM0177
      *                         CONTROL CARD FOR THE AUDIT REQUEST
      *                         FROM THE BOARD TREASURER.
      *    ----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           COPY "SLCONTRL.CBL".

           SELECT CONTROL-CARD-FILE
                  ASSIGN TO "CTLCARD"
                  ORGANIZATION IS LINE SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.

           COPY "FDCONTRL.CBL".

           FD  CONTROL-CARD-FILE
               LABEL RECORDS ARE OMITTED.

           01  CONTROL-CARD-RECORD.
               05  CARD-NEW-RUN-DATE           PIC 9(08).
               05  CARD-NEW-RUN-BROKEN-OUT REDEFINES
                                CARD-NEW-RUN-DATE.
                   10  CARD-NEW-RUN-CCYY       PIC 9(04).
                   10  CARD-NEW-RUN-MM         PIC 9(02).
                   10  CARD-NEW-RUN-DD         PIC 9(02).
               05  CARD-NEW-MIN-PARTICIPATION  PIC 9(04).
               05  FILLER                      PIC X(68).
      *
      *    CARD-OLD-FORMAT IS THE PRE-WIDENING CARD LAYOUT (TICKET
      *    0102) -- KEPT SO A CARD PUNCHED BEFORE THE CLEANUP CAN
      *    STILL BE READ AND ITS 2-DIGIT YEAR WINDOWED BY HAND IF ONE
      *    EVER TURNS UP IN THE DECK AGAIN.
      *
           01  CARD-OLD-FORMAT REDEFINES CONTROL-CARD-RECORD.
               05  CARD-OLD-RUN-MM             PIC 9(02).
               05  CARD-OLD-RUN-DD             PIC 9(02).
               05  CARD-OLD-RUN-YY             PIC 9(02).
               05  CARD-OLD-MIN-PARTICIPATION  PIC 9(04).
               05  FILLER                      PIC X(70).

       WORKING-STORAGE SECTION.

           01  WS-MEMBER-RKEY               PIC 9(09) COMP.
           01  WS-TOURN-RKEY                PIC 9(09) COMP.
           01  WS-CONTROL-RKEY              PIC 9(09) COMP.

           01  W-CONTROL-RECORD-EXISTS      PIC X.
               88  CONTROL-RECORD-EXISTS       VALUE "Y".

           01  W-END-OF-CARD-FILE           PIC X.
               88  END-OF-CARD-FILE            VALUE "Y".

           77  W-CARD-COUNT                 PIC 9(03) COMP.
           77  DUMMY                        PIC X.
      *
      *    ------------------------------------------------------------
      *
       PROCEDURE DIVISION.

       0000-MAINLINE.

           PERFORM 0100-INITIALIZE-I    THRU 0100-INITIALIZE-EXIT.
           PERFORM 0200-APPLY-CARD-I    THRU 0200-APPLY-CARD-EXIT
                   UNTIL END-OF-CARD-FILE.
           PERFORM 0900-TERMINATE-I     THRU 0900-TERMINATE-EXIT.

           EXIT PROGRAM.
           STOP RUN.

       0100-INITIALIZE-I.

           MOVE 0 TO W-CARD-COUNT.
           MOVE "N" TO W-END-OF-CARD-FILE.
           MOVE "Y" TO W-CONTROL-RECORD-EXISTS.

           OPEN I-O RUN-CONTROL-FILE.
           OPEN INPUT CONTROL-CARD-FILE.

           MOVE 1 TO WS-CONTROL-RKEY.
           READ RUN-CONTROL-FILE RECORD
               INVALID KEY
                  MOVE "N" TO W-CONTROL-RECORD-EXISTS.

           IF NOT CONTROL-RECORD-EXISTS
              MOVE SPACES TO RUN-CONTROL-RECORD
              MOVE 0      TO CONTROL-RUN-DATE
              MOVE 1      TO CONTROL-NEXT-MEMBER-ID
              MOVE 1      TO CONTROL-NEXT-TOURN-ID
              MOVE 0      TO CONTROL-MIN-PARTICIPATION-CNT.

           PERFORM 0110-READ-CARD-I THRU 0110-READ-CARD-EXIT.

       0100-INITIALIZE-EXIT.
           EXIT.

       0110-READ-CARD-I.

           READ CONTROL-CARD-FILE RECORD
               AT END
                  MOVE "Y" TO W-END-OF-CARD-FILE
                  GO TO 0110-READ-CARD-EXIT.

           ADD 1 TO W-CARD-COUNT.
           DISPLAY "RUN-CONTROL-MAINTENANCE - CARD " W-CARD-COUNT
                   " NEW RUN DATE " CARD-NEW-RUN-DATE
                   " MIN PARTICIPATION " CARD-NEW-MIN-PARTICIPATION.

       0110-READ-CARD-EXIT.
           EXIT.

       0200-APPLY-CARD-I.

           IF CARD-NEW-RUN-DATE NOT EQUAL ZEROS
              MOVE CARD-NEW-RUN-DATE TO CONTROL-RUN-DATE.

           IF CARD-NEW-MIN-PARTICIPATION NOT EQUAL ZEROS
              MOVE CARD-NEW-MIN-PARTICIPATION
                                TO CONTROL-MIN-PARTICIPATION-CNT.

           IF CONTROL-RECORD-EXISTS
              REWRITE RUN-CONTROL-RECORD
                 INVALID KEY
                    DISPLAY "*** ERROR REWRITING RUN-CONTROL-RECORD ***"
           ELSE
              WRITE RUN-CONTROL-RECORD
                 INVALID KEY
                    DISPLAY "*** ERROR WRITING RUN-CONTROL-RECORD ***"
              MOVE "Y" TO W-CONTROL-RECORD-EXISTS.

           PERFORM 0110-READ-CARD-I THRU 0110-READ-CARD-EXIT.

       0200-APPLY-CARD-EXIT.
           EXIT.

       0900-TERMINATE-I.

           CLOSE RUN-CONTROL-FILE.
           CLOSE CONTROL-CARD-FILE.
           DISPLAY "RUN-CONTROL-MAINTENANCE - CARDS PROCESSED: "
                   W-CARD-COUNT.

       0900-TERMINATE-EXIT.
           EXIT.
